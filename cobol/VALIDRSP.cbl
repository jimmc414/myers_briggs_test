000100******************************************************************
000200* PROGRAM: VALIDRSP
000300* PURPOSE: SANITIZE AND RANGE-CHECK ONE LIKERT RESPONSE VALUE
000400*          BEFORE IT IS ACCUMULATED BY SCORETYP.  CALLED ONCE
000500*          PER RESPONSE RECORD, THE SAME WAY THIS SHOP CALLS A
000600*          SMALL FIELD-EDIT SUBPROGRAM FOR A SINGLE ITEM.
000700*
000800*          A "RAW" RESPONSE CAN ARRIVE THREE WAYS OFF THE SCANNER
000900*          OR THE KEY-TO-DISK STATION:  A CLEAN DIGIT 1-5, A
001000*          DECORATED DIGIT CARRYING A STRAY BUBBLE MARK OR A
001100*          HALF-FILLED SECOND BUBBLE (SCORED AS A TENTHS DIGIT),
001200*          OR GARBAGE WITH NO USABLE DIGIT AT ALL.  THIS PROGRAM
001300*          SORTS OUT WHICH OF THE THREE IT GOT AND HANDS BACK
001400*          ONE CLEAN ANSWER, A FLAG, OR BOTH.
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. VALIDRSP.
001800 AUTHOR. D. MARCHAND.
001900 INSTALLATION. MERIDIAN TESTING CTR.
002000 DATE-WRITTEN. 09/02/88.
002100 DATE-COMPILED.
002200 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002300
002400******************************************************************
002500*                      C H A N G E   L O G
002600*------------------------------------------------------------------
002700* 09/02/88  DMM  TKT-0001  ORIGINAL CODING - RANGE CHECK 1-5 ONLY.
002800*                          NO DECORATED-SHEET HANDLING YET; THAT
002900*                          CAME UP THE FOLLOWING SPRING WHEN THE
003000*                          OPTICAL READER WAS REPLACED.
003100* 04/11/89  DMM  TKT-0037  ADDED CLAMP OF OUT-OF-RANGE VALUES.
003200*                          BEFORE THIS FIX A BAD PUNCH COULD CARRY
003300*                          A 9 STRAIGHT INTO THE ACCUMULATOR.
003400* 01/22/90  RLF  TKT-0098  ADDED SANITIZE OF DECORATED ANSWER
003500*                          SHEETS (LEADING DIGIT OF A STRING).
003600* 07/14/91  RLF  TKT-0140  ADDED FRACTIONAL-VALUE ROUNDING, TIE
003700*                          TO EVEN, PER PSYCHOMETRICS COMMITTEE.
003800*                          STRAIGHT ARITHMETIC ROUNDING WAS
003900*                          REJECTED BY THE COMMITTEE AS BIASING
004000*                          THE SCALE TOWARD THE HIGH END.
004100* 03/03/93  DMM  TKT-0201  CORRECTED CLAMP ORDER - RANGE TEST MUST
004200*                          FOLLOW ROUNDING, NOT PRECEDE IT.  A
004300*                          4.5 ROUNDED TO 5 WAS BEING CLAMPED
004400*                          BEFORE THE ROUND EVER RAN.
004500* 11/19/94  AGN  TKT-0255  LINKAGE CLEANUP, NO FUNCTIONAL CHANGE.
004600* 06/02/96  AGN  TKT-0310  REVIEWED FOR CENTURY-DATE PROJECT -
004700*                          NO DATE FIELDS IN THIS PROGRAM, NO
004800*                          CHANGE REQUIRED.  SIGNED OFF Y2K.
004900* 02/27/98  PTC  TKT-0366  ADDED VALID-INPUT SWITCH SO CALLER CAN
005000*                          DISTINGUISH "REJECTED" FROM "CLAMPED".
005100*                          SCORETYP WAS TREATING BOTH THE SAME
005200*                          WAY AND OVER-COUNTING RESPONSES.
005300* 08/15/01  PTC  TKT-0420  NO LOGIC CHANGE - RECOMPILED UNDER NEW
005400*                          STANDARD COPY OF COMPILER OPTIONS.
005500* 05/09/05  LJF  TKT-0488  DOCUMENTATION PASS, NO LOGIC CHANGE.
005600* 10/30/09  LJF  TKT-0551  CLARIFIED COMMENTS ON THE ROUND-HALF-
005700*                          TO-EVEN PARAGRAPH FOR NEW STAFF.
005800* 02/18/14  SWK  TKT-0619  VERIFIED AGAINST REVISED VALIDATOR
005900*                          SPEC - NO CODE CHANGE NEEDED.
006000* 06/05/19  SWK  TKT-0702  MINOR COMMENT CLEANUP.
006100* 03/11/22  SWK  TKT-0788  EXPANDED WORK-AREA AND LINKAGE COMMENTS
006200*                          AT AUDITOR'S REQUEST - NO CODE CHANGE.
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700*  THIS SUBPROGRAM OPENS AND CLOSES NO FILES OF ITS OWN - IT IS
006800*  A PURE CALCULATION MODULE, SO THE I-O SECTION BELOW IS OMITTED
006900*  THE SAME WAY THE SHOP HAS ALWAYS OMITTED IT FOR A FIELD-EDIT
007000*  SUBPROGRAM WITH NO SELECT CLAUSES.
007100 SOURCE-COMPUTER. IBM-AT.
007200 OBJECT-COMPUTER. IBM-AT.
007300 SPECIAL-NAMES.
007400*    LIKERT-DIGIT IS THE CLASS TEST USED THROUGHOUT THE BATCH TO
007500*    RECOGNIZE A VALID SCALE ANSWER WITHOUT A SEPARATE 88-LEVEL
007600*    ON EVERY FIELD THAT HOLDS ONE.
007700     CLASS LIKERT-DIGIT IS "1" "2" "3" "4" "5"
007800     SWITCH UPSI-0 IS VR-TRACE-SWITCH ON STATUS IS VR-TRACE-ON.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 WORKING-STORAGE SECTION.
008400*  SCRATCH MESSAGE FOR THE TRACE PARAGRAPH BELOW - A STANDALONE
008500*  77-LEVEL SINCE IT BELONGS TO NO LARGER GROUP, LOADED ONLY
008600*  WHEN 90000-DISPLAY-TRACE HAS A REJECTED RESPONSE TO REPORT.
008700 77  W-MSG-REJECTED      PIC X(30)      VALUE SPACES.
008800****************************WORK AREAS****************************
008900*  W-ROUND-AREA HOLDS THE INTERMEDIATE ARITHMETIC FOR THE ROUND-
009000*  HALF-TO-EVEN RULE.  W-WHOLE-PART IS THE ANSWER UNDER
009100*  CONSTRUCTION; W-REMAIN-X10 AND W-REMAIN-PARITY ARE REUSED BY
009200*  BOTH 11000 AND 12000 SO NO EXTRA 77-LEVEL IS NEEDED PER CALL.
009300 01  W-ROUND-AREA.
009400     05  W-WHOLE-PART        PIC S9(3)      COMP.
009500     05  W-REMAIN-X10        PIC S9(3)      COMP.
009600     05  W-REMAIN-PARITY     PIC S9(3)      COMP.
009700     05  FILLER              PIC X(4).
009800*  REDEFINITION USED ONLY BY THE TRACE PARAGRAPH TO GET A
009900*  DISPLAYABLE PICTURE OF THE SAME BYTES WITHOUT A SEPARATE MOVE.
010000 01  W-ROUND-AREA-X REDEFINES W-ROUND-AREA.
010100     05  W-TRACE-DISPLAY     PIC X(10).
010200
010300*  W-SCRATCH IS THE WORK AREA FOR THE DECORATED-SHEET SCAN -
010400*  W-SCAN-INDEX WALKS THE FIVE BYTES OF THE RAW RESPONSE, AND
010500*  W-FIRST-DIGIT HOLDS WHATEVER CHARACTER IS CURRENTLY UNDER THE
010600*  SCAN POINTER.
010700 01  W-SCRATCH.
010800     05  W-SCAN-INDEX        PIC 9(2)       COMP.
010900     05  W-FIRST-DIGIT       PIC X.
011000     05  FILLER              PIC X(10).
011100
011200 LINKAGE SECTION.
011300****************************LINKAGE*******************************
011400*  W-RAW-RESPONSE IS EXACTLY AS KEYED OR SCANNED - UP TO FIVE
011500*  BYTES, WHICH COVERS A PLAIN DIGIT, A DIGIT PLUS A FOUR-BYTE
011600*  DECORATION STRING, OR A SHORT GARBAGE STRING.  THE REDEFINES
011700*  BELOW SPLITS IT INTO A LEADING-DIGIT VIEW FOR THE NUMERIC
011800*  PATH WITHOUT A SEPARATE RECEIVING FIELD.
011900 01  W-RAW-RESPONSE         PIC X(5).
012000 01  W-RAW-RESPONSE-NUM REDEFINES W-RAW-RESPONSE.
012100     05  W-RAW-INTEGER      PIC 9(1).
012200     05  W-RAW-DECIMAL      PIC X(4).
012300
012400*  W-SANITIZED-VALUE IS THE ONE CLEAN DIGIT HANDED BACK TO
012500*  SCORETYP.  THE REDEFINES GIVES THE TRACE PARAGRAPH AN
012600*  ALPHANUMERIC VIEW OF THE SAME BYTE FOR DISPLAY.
012700 01  W-SANITIZED-VALUE      PIC 9(1).
012800 01  W-SANITIZED-DISPLAY REDEFINES W-SANITIZED-VALUE
012900                          PIC X(1).
013000
013100*  W-VALID-SWITCH TELLS THE CALLER WHETHER THE ANSWER ABOVE IS
013200*  USABLE.  "REJECTED" MEANS NO DIGIT COULD BE FOUND ANYWHERE IN
013300*  THE RAW TEXT - THE CALLER, NOT THIS PROGRAM, DECIDES WHAT TO
013400*  DO WITH A REJECTED RESPONSE (SEE TKT-0366 ABOVE).
013500 01  W-VALID-SWITCH         PIC X(1).
013600     88  W-RESPONSE-VALID           VALUE "Y".
013700     88  W-RESPONSE-REJECTED        VALUE "N".
013800
013900 PROCEDURE DIVISION USING W-RAW-RESPONSE
014000                           W-SANITIZED-VALUE
014100                           W-VALID-SWITCH.
014200
014300 00000-MAIN-PROCEDURE.
014400******************************************************************
014500*   ENTRY POINT.  CALLER SUPPLIES THE RAW (UNEDITED) RESPONSE
014600*   TEXT; WE RETURN A SINGLE SANITIZED DIGIT 1-5 AND A VALID/
014700*   REJECTED SWITCH.  A "REJECTED" RESPONSE IS NOT CLAMPED - THE
014800*   CALLER DECIDES WHETHER TO SKIP OR DEFAULT IT.
014900******************************************************************
015000*  ASSUME VALID AND ZERO UNTIL ONE OF THE TWO SANITIZE PATHS
015100*  BELOW SAYS OTHERWISE.
015200     MOVE "Y" TO W-VALID-SWITCH.
015300     MOVE 0 TO W-SANITIZED-VALUE.
015400
015500*  A CLEAN NUMERIC FIELD GOES DOWN THE ROUNDING PATH; ANYTHING
015600*  ELSE (LETTERS, BLANKS, STRAY PUNCH MARKS) GOES DOWN THE SCAN
015700*  PATH INSTEAD.
015800     IF W-RAW-RESPONSE IS NUMERIC
015900         PERFORM 10000-SANITIZE-NUMERIC
016000     ELSE
016100         PERFORM 20000-SANITIZE-DECORATED
016200     END-IF.
016300
016400*  ONLY A VALID ANSWER GETS CLAMPED - A REJECTED ONE HAS NO
016500*  VALUE WORTH CLAMPING.
016600     IF W-RESPONSE-VALID
016700         PERFORM 30000-CLAMP-RANGE
016800     END-IF.
016900
017000     IF VR-TRACE-ON
017100         PERFORM 90000-DISPLAY-TRACE
017200     END-IF.
017300
017400     EXIT PROGRAM.
017500
017600******************************************************************
017700*   10000-SANITIZE-NUMERIC
017800*   THE RAW TEXT IS A CLEAN NUMERIC FIELD.  IF IT CARRIES A
017900*   FRACTIONAL PART (DECORATED ANSWER SHEETS SOMETIMES SCORE A
018000*   HALF-MARK BETWEEN TWO BUBBLES) ROUND IT HALF-TO-EVEN.
018100******************************************************************
018200 10000-SANITIZE-NUMERIC.
018300*  THE LEADING DIGIT IS ALWAYS THE WHOLE-NUMBER ANSWER - THE
018400*  FOUR BYTES BEHIND IT ARE EITHER ZEROES/SPACES (NO FRACTION)
018500*  OR A DECORATION TO BE ROUNDED AWAY.
018600     MOVE W-RAW-INTEGER TO W-WHOLE-PART.
018700     IF W-RAW-DECIMAL = "0000" OR W-RAW-DECIMAL = SPACES
018800         MOVE W-WHOLE-PART TO W-SANITIZED-VALUE
018900     ELSE
019000         PERFORM 11000-ROUND-HALF-TO-EVEN
019100     END-IF.
019200
019300******************************************************************
019400*   11000-ROUND-HALF-TO-EVEN
019500*   DIVIDE THE FIRST DECORATED DIGIT BY 10 TO SEE IF THE
019600*   FRACTION IS ABOVE, BELOW, OR EXACTLY AT THE HALFWAY POINT.
019700*   NO INTRINSIC FUNCTION IS USED - THE REMAINDER CLAUSE OF
019800*   DIVIDE DOES THE WORK, AS THIS SHOP HAS ALWAYS DONE IT.
019900******************************************************************
020000 11000-ROUND-HALF-TO-EVEN.
020100*  ONLY THE FIRST DECORATED BYTE MATTERS - THE COMMITTEE'S RULE
020200*  IN TKT-0140 LOOKS AT TENTHS ONLY, NEVER HUNDREDTHS.
020300     MOVE W-RAW-DECIMAL(1:1) TO W-REMAIN-X10.
020400
020500     IF W-REMAIN-X10 > 5
020600         ADD 1 TO W-WHOLE-PART
020700     ELSE
020800         IF W-REMAIN-X10 = 5
020900             PERFORM 12000-TIE-TO-EVEN
021000         END-IF
021100     END-IF.
021200     MOVE W-WHOLE-PART TO W-SANITIZED-VALUE.
021300
021400******************************************************************
021500*   12000-TIE-TO-EVEN
021600*   EXACTLY ON THE HALFWAY MARK - ROUND UP ONLY WHEN THE WHOLE
021700*   PART IS ODD, SO THE RESULT LANDS ON THE EVEN NEIGHBOR.
021800******************************************************************
021900 12000-TIE-TO-EVEN.
022000*  A ZERO REMAINDER AFTER DIVIDING BY 2 MEANS THE WHOLE PART IS
022100*  ALREADY EVEN - LEAVE IT ALONE; OTHERWISE BUMP IT UP BY ONE.
022200     DIVIDE W-WHOLE-PART BY 2 GIVING W-REMAIN-PARITY
022300         REMAINDER W-REMAIN-PARITY.
022400     IF W-REMAIN-PARITY NOT = 0
022500         ADD 1 TO W-WHOLE-PART
022600     END-IF.
022700
022800******************************************************************
022900*   20000-SANITIZE-DECORATED
023000*   THE RAW TEXT CARRIES NON-NUMERIC DECORATION (A BUBBLE MARK,
023100*   A STRAY LETTER).  PER THE VALIDATOR RULE, THE LEADING DIGIT
023200*   OF SUCH A STRING IS ACCEPTED IF ONE IS PRESENT.
023300******************************************************************
023400 20000-SANITIZE-DECORATED.
023500*  DEFAULT TO REJECTED UNTIL THE SCAN BELOW PROVES OTHERWISE -
023600*  MOST DECORATED STRINGS DO CARRY A USABLE DIGIT, BUT A BLANK
023700*  ANSWER SHEET WON'T.
023800     MOVE 1 TO W-SCAN-INDEX.
023900     MOVE "N" TO W-VALID-SWITCH.
024000     PERFORM 21000-SCAN-FOR-DIGIT UNTIL W-SCAN-INDEX > 5.
024100
024200******************************************************************
024300*   21000-SCAN-FOR-DIGIT
024400*   ONE PASS OF THE LEFT-TO-RIGHT SCAN.  OUT OF LINE SO THE
024500*   CALLING PARAGRAPH STAYS A SIMPLE PERFORM-UNTIL, THE WAY
024600*   THIS SHOP HAS ALWAYS BROKEN OUT A SCAN LOOP'S BODY.
024700******************************************************************
024800 21000-SCAN-FOR-DIGIT.
024900     MOVE W-RAW-RESPONSE(W-SCAN-INDEX:1) TO W-FIRST-DIGIT.
025000*  STOP AT THE FIRST DIGIT FOUND - FORCE THE INDEX PAST 5 SO THE
025100*  CALLING PERFORM-UNTIL ENDS ON THE NEXT TEST RATHER THAN GOING
025200*  TO LOOK FOR A SECOND DIGIT THAT WOULD OVERWRITE THE FIRST.
025300     IF W-FIRST-DIGIT IS NUMERIC
025400         MOVE W-FIRST-DIGIT TO W-SANITIZED-VALUE
025500         MOVE "Y" TO W-VALID-SWITCH
025600         MOVE 6 TO W-SCAN-INDEX
025700     END-IF.
025800     ADD 1 TO W-SCAN-INDEX.
025900
026000******************************************************************
026100*   30000-CLAMP-RANGE
026200*   BELOW 1 CLAMPS TO 1, ABOVE 5 CLAMPS TO 5.  APPLIED AFTER
026300*   SANITIZING, NEVER BEFORE (SEE TKT-0201 ABOVE).
026400******************************************************************
026500 30000-CLAMP-RANGE.
026600*  IN PRACTICE ONLY THE ROUNDING PATH CAN EVER PRODUCE A VALUE
026700*  OUTSIDE 1-5 (A WHOLE PART OF 5 ROUNDED UP BY ONE) - THE SCAN
026800*  PATH ALREADY ONLY EVER MOVES A SINGLE NUMERIC DIGIT - BUT THE
026900*  CLAMP IS KEPT UNCONDITIONAL SO A FUTURE SCALE CHANGE CANNOT
027000*  SLIP AN OUT-OF-RANGE VALUE PAST THIS PROGRAM.
027100     IF W-SANITIZED-VALUE < 1
027200         MOVE 1 TO W-SANITIZED-VALUE
027300     END-IF.
027400     IF W-SANITIZED-VALUE > 5
027500         MOVE 5 TO W-SANITIZED-VALUE
027600     END-IF.
027700
027800******************************************************************
027900*   90000-DISPLAY-TRACE
028000*   ONLY FIRES WHEN UPSI-0 IS SET ON AT JCL/LOGON TIME - LEFT
028100*   OVER FROM TKT-0098 DEBUGGING, STILL HANDY FOR ANSWER-SHEET
028200*   COMPLAINTS FROM THE SCORING DESK.
028300******************************************************************
028400 90000-DISPLAY-TRACE.
028500     MOVE W-RAW-RESPONSE TO W-TRACE-DISPLAY.
028600     DISPLAY "VALIDRSP RAW=" W-TRACE-DISPLAY
028700             " OUT=" W-SANITIZED-DISPLAY
028800             " VALID=" W-VALID-SWITCH.
028900*  THE REJECTED-RESPONSE MESSAGE ONLY PRINTS WHEN THE SWITCH IS
029000*  ACTUALLY SET - OTHERWISE THE SCORING DESK WOULD SEE IT ON
029100*  EVERY SINGLE TRACED CALL AND IGNORE IT.
029200     IF W-RESPONSE-REJECTED
029300         MOVE "RESPONSE REJECTED BY VALIDRSP" TO W-MSG-REJECTED
029400         DISPLAY W-MSG-REJECTED
029500     END-IF.
029600
029700 END PROGRAM VALIDRSP.
