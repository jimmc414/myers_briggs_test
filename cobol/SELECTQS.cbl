000100******************************************************************
000200* PROGRAM: SELECTQS
000300* PURPOSE: QUESTION-SELECT - LOADS THE QUESTION BANK, EDITS EACH
000400*          RECORD THROUGH CHKRESP, AND BUILDS THE SELECTED-
000500*          QUESTION TABLE FOR THE TEST LENGTH REQUESTED (SHORT,
000600*          MEDIUM, OR LONG).  CALLED ONCE PER RUN BY MBTIRUN,
000700*          BEFORE SCORETYP.
000800*
000900*          THIS PROGRAM NEVER SEES A SINGLE RESPONSE - ITS WHOLE
001000*          JOB IS DECIDING WHICH QUESTIONS BELONG ON THIS RUN'S
001100*          TEST BEFORE ANY ANSWER SHEET IS READ.  SCORETYP LATER
001200*          TREATS THE TABLE BUILT HERE AS FIXED FOR THE REST OF
001300*          THE RUN.
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. SELECTQS.
001700 AUTHOR. A. GRENIER.
001800 INSTALLATION. MERIDIAN TESTING CTR.
001900 DATE-WRITTEN. 03/06/89.
002000 DATE-COMPILED.
002100 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002200
002300******************************************************************
002400*                      C H A N G E   L O G
002500*------------------------------------------------------------------
002600* 03/06/89  AGN  TKT-0015  ORIGINAL CODING - LOAD BANK, SHORT
002700*                          LENGTH ONLY (4 PER DIMENSION).
002800* 10/02/89  AGN  TKT-0041  ADDED MEDIUM AND LONG TEST LENGTHS.
002900* 06/11/90  DMM  TKT-0096  ADDED CALL TO CHKRESP FOR PER-RECORD
003000*                          QUESTION EDITS, REPLACING IN-LINE
003100*                          FIELD CHECKS.
003200* 12/19/91  RF   TKT-0151  ADDED FALLBACK FILL WHEN A DIMENSION
003300*                          HAS TOO FEW QUESTIONS AT THE ALLOWED
003400*                          PRIORITY LEVELS.
003500* 06/02/96  AGN  TKT-0310  REVIEWED FOR CENTURY-DATE PROJECT -
003600*                          NO DATE FIELDS IN THIS PROGRAM, NO
003700*                          CHANGE REQUIRED.  SIGNED OFF Y2K.
003800* 09/14/98  PTC  TKT-0346  RAISED BANK TABLE FROM 200 TO 500
003900*                          ENTRIES, QUESTION BANK GROWTH.
004000* 02/27/99  PTC  TKT-0369  CONFIRMED Y2K REVIEW, SIGNED OFF AGAIN
004100*                          PER AUDIT REQUEST.
004200* 05/09/05  LJF  TKT-0492  DOCUMENTATION PASS, NO LOGIC CHANGE.
004300* 10/30/09  LJF  TKT-0555  ADDED TRACE SWITCH (UPSI-4).
004400* 02/18/14  SWK  TKT-0623  VERIFIED AGAINST REVISED SELECTION
004500*                          SPEC - NO CODE CHANGE NEEDED.
004600* 03/11/22  SWK  TKT-0793  EXPANDED COMMENTARY THROUGHOUT AT THE
004700*                          AUDITOR'S REQUEST - NO LOGIC CHANGE.
004800*                          THIS WAS THE THINNEST-DOCUMENTED
004900*                          PROGRAM IN THE SUITE RELATIVE TO ITS
005000*                          SIZE; THE AUDITOR WANTED THE PRIORITY-
005100*                          FALLBACK RULE AND THE FIXED DIMENSION
005200*                          ORDER SPELLED OUT AT EVERY PARAGRAPH
005300*                          THAT TOUCHES THEM.
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AT.
005900 OBJECT-COMPUTER. IBM-AT.
006000 SPECIAL-NAMES.
006100*    PRIORITY-DIGIT IS TESTED NOWHERE IN THIS PROGRAM TODAY - THE
006200*    PRIORITY FIELD IS COMPARED NUMERICALLY AGAINST
006300*    W-MAX-PRIORITY INSTEAD.  KEPT FROM THE ORIGINAL CODING IN
006400*    CASE A FUTURE CHANGE NEEDS TO CLASS-TEST A RAW BANK-FILE
006500*    PRIORITY BYTE BEFORE IT IS MOVED INTO A NUMERIC FIELD.
006600     CLASS PRIORITY-DIGIT IS "1" "2" "3"
006700*    UPSI-4 IS THIS PROGRAM'S OWN TRACE SWITCH, SEPARATE FROM
006800*    CHKRESP'S, VALIDRSP'S, AND SCORETYP'S TRACE SWITCHES SO THE
006900*    SELECTION STEP CAN BE TRACED ON ITS OWN.
007000     SWITCH UPSI-4 IS SQ-TRACE-SWITCH ON STATUS IS SQ-TRACE-ON.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*    THE ENTIRE QUESTION BANK FOR ALL TEST LENGTHS LIVES ON ONE
007500*    FILE - THIS PROGRAM, NOT THE FILE ITSELF, DECIDES AT
007600*    RUNTIME WHICH SUBSET OF IT BELONGS ON TODAY'S TEST.
007700     SELECT QUESTION-FILE ASSIGN TO "QUESTIONS"
007800             ORGANIZATION IS SEQUENTIAL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300*    80-BYTE QUESTION-BANK RECORD - QUESTION-ID, DIMENSION CODE,
008400*    PRIORITY DIGIT, REVERSE-SCORING FLAG, AND THE QUESTION TEXT
008500*    ITSELF.  THE TEXT IS CARRIED HERE EVEN THOUGH NEITHER THIS
008600*    PROGRAM NOR SCORETYP EVER PRINTS IT - IT TRAVELS WITH THE
008700*    RECORD IN CASE A FUTURE REPORT WANTS TO SHOW THE ACTUAL
008800*    QUESTION WORDING, BUT TODAY IT IS READ AND THEN DROPPED.
008900 FD  QUESTION-FILE
009000 LABEL RECORD STANDARD.
009100 01  QFILE-QUESTION-REC.
009200     05  QFILE-QUESTION-ID        PIC X(8).
009300     05  QFILE-DIMENSION          PIC X(3).
009400     05  QFILE-PRIORITY           PIC 9(1).
009500     05  QFILE-REVERSE-CODED      PIC X(1).
009600     05  QFILE-QUESTION-TEXT      PIC X(60).
009700     05  FILLER                  PIC X(7).
009800*                                TOTAL (80)
009900
010000 WORKING-STORAGE SECTION.
010100*    ONE-SHOT CONSOLE WARNING IF THE BANK FILE COMES BACK WITH NO
010200*    RECORDS AT ALL - KEPT AS A 77-LEVEL ITEM, THE SAME HABIT
010300*    EVERY PROGRAM IN THIS SUITE USES FOR A STANDALONE
010400*    DIAGNOSTIC LITERAL THAT IS NOT PART OF ANY LARGER GROUP.
010500 77  W-MSG-BANK-EMPTY        PIC X(30)      VALUE SPACES.
010600****************************INDICATEURS***************************
010700*    ONE SWITCH - END OF THE QUESTION-BANK FILE.  SAME SHAPE AS
010800*    THE END-OF-FILE SWITCH IN EVERY OTHER FILE-READING PROGRAM
010900*    IN THIS SUITE.
011000 01  W-INDICATEUR.
011100     05  W-IND-FIN-FICHIER       PIC 9          VALUE 0.
011200         88  W-FIN-FICHIER                      VALUE 1.
011300     05  FILLER                  PIC X(8).
011400
011500****************************QUESTION LUE***************************
011600*    ONE INCOMING BANK RECORD, READ FROM QUESTION-FILE INTO THIS
011700*    WORKING-STORAGE COPY RATHER THAN REFERENCED DIRECTLY FROM
011800*    THE FD - THE SAME DEFENSIVE HABIT USED FOR EVERY INCOMING
011900*    RECORD ELSEWHERE IN THIS SUITE.
012000 01  W-QUESTION-REC.
012100     05  W-QFILE-ID              PIC X(8).
012200     05  W-QFILE-DIMENSION       PIC X(3).
012300     05  W-QFILE-PRIORITY        PIC 9(1).
012400     05  W-QFILE-REVERSE         PIC X(1).
012500     05  W-QFILE-TEXT            PIC X(60).
012600     05  FILLER                  PIC X(7).
012700*    DISPLAYABLE VIEW OF THE QUESTION-ID AND DIMENSION TOGETHER,
012800*    FOR A TRACE THAT WANTS TO DUMP BOTH FIELDS IN ONE SHOT
012900*    RATHER THAN MOVING THEM SEPARATELY.
013000 01  W-QUESTION-REC-X REDEFINES W-QUESTION-REC.
013100     05  W-QFILE-DISPLAY         PIC X(12).
013200     05  FILLER                  PIC X(68).
013300
013400****************************COMPTEURS******************************
013500*    SUBSCRIPTS AND COUNTERS FOR THE BANK-LOAD AND SELECTION
013600*    PASSES - ALL COMP.  W-BANK-COUNT AND W-BANK-SCAN WALK THE
013700*    UP-TO-500-ENTRY BANK TABLE; W-DIM-IDX WALKS THE FOUR-ENTRY
013800*    DIMENSION TABLE; W-PER-DIM-COUNT AND W-MAX-PRIORITY HOLD THE
013900*    TEST-LENGTH TARGETS SET ONCE PER RUN BY 20100 BELOW;
014000*    W-PRIORITY-SCAN WALKS THE PRIORITY LEVELS FROM 1 UP TO
014100*    W-MAX-PRIORITY; W-DIM-SELECTED-COUNT TRACKS HOW MANY
014200*    QUESTIONS HAVE BEEN TAKEN FOR THE CURRENT DIMENSION SO FAR.
014300 01  W-SCAN-AREA.
014400     05  W-BANK-COUNT            PIC S9(4)      COMP.
014500     05  W-BANK-SCAN             PIC S9(4)      COMP.
014600     05  W-DIM-IDX               PIC S9(3)      COMP.
014700     05  W-PER-DIM-COUNT         PIC S9(3)      COMP.
014800     05  W-MAX-PRIORITY          PIC S9(1)      COMP.
014900     05  W-PRIORITY-SCAN         PIC S9(1)      COMP.
015000     05  W-DIM-SELECTED-COUNT    PIC S9(3)      COMP.
015100*    DISPLAYABLE VIEW OF THE SAME SEVEN COUNTERS - NOT USED
015200*    TODAY, KEPT FOR THE SAME REASON EVERY OTHER PROGRAM IN THE
015300*    SUITE KEEPS ONE.
015400 01  W-SCAN-AREA-X REDEFINES W-SCAN-AREA.
015500     05  W-SCAN-DISPLAY          PIC X(18).
015600
015700*    HOLDS THE DIMENSION CODE CURRENTLY BEING FILLED BY 21000
015800*    BELOW, COPIED FROM W-DIM-CODE ON THE DIMENSION TABLE SO THE
015900*    COMPARISONS IN 21110 AND 21210 HAVE A PLAIN FIELD TO TEST
016000*    AGAINST RATHER THAN A SUBSCRIPTED ONE.
016100 01  W-LOOKUP-AREA.
016200     05  W-TARGET-DIMENSION      PIC X(3).
016300
016400****************************BANQUE DE QUESTIONS*********************
016500*    EVERY QUESTION THAT PASSED CHKRESP'S EDIT, IN THE ORDER READ
016600*    FROM THE BANK FILE - UP TO 500 ENTRIES (TKT-0346).
016700*    W-BANK-SELECTED IS FLIPPED TO "Y" BY 21300 AS EACH ENTRY IS
016800*    CHOSEN FOR THE SELECTED-QUESTION TABLE, SO NO BANK ENTRY IS
016900*    EVER PICKED TWICE ACROSS THE FOUR DIMENSION PASSES.
017000 01  W-BANK-TABLE.
017100     05  W-BANK-ENTRY OCCURS 500 TIMES.
017200         10  W-BANK-ID           PIC X(8).
017300         10  W-BANK-DIMENSION    PIC X(3).
017400         10  W-BANK-PRIORITY     PIC 9(1).
017500         10  W-BANK-REVERSE      PIC X(1).
017600         10  W-BANK-SELECTED     PIC X(1).
017700             88  W-BANK-IS-SELECTED     VALUE "Y".
017800
017900****************************TABLE DES DIMENSIONS********************
018000*   MEME ORDRE FIXE ET MEME TECHNIQUE DE TABLE REDEFINIE QUE LE
018100*   BAREME DE CHKRESP - NE GARDE ICI QUE LE CODE, PAS LES
018200*   LIBELLES, PUISQUE SEUL L'ORDRE EST UTILE A LA SELECTION.
018300*
018400*   IN PLAIN TERMS: THIS TABLE EXISTS ONLY TO GIVE 20000 BELOW A
018500*   FIXED E_I/S_N/T_F/J_P SEQUENCE TO PERFORM...VARYING OVER -
018600*   THE SAME FOUR CODES CHKRESP AND SCORETYP CARRY THEIR OWN
018700*   COPIES OF, BUT NEITHER THE LETTERS NOR THE LABELS ARE NEEDED
018800*   HERE SINCE THIS PROGRAM NEVER DECIDES A PREFERENCE - IT ONLY
018900*   DECIDES WHICH QUESTIONS GO ON THE TEST.
019000******************************************************************
019100 01  W-DIM-DEF-RAW.
019200     05  FILLER  PIC X(3)  VALUE "E_I".
019300     05  FILLER  PIC X(3)  VALUE "S_N".
019400     05  FILLER  PIC X(3)  VALUE "T_F".
019500     05  FILLER  PIC X(3)  VALUE "J_P".
019600*    RESLICED AS A FOUR-ENTRY TABLE SO 20000 CAN WALK IT BY
019700*    SUBSCRIPT THE SAME WAY SCORETYP WALKS ITS OWN, LONGER,
019800*    VERSION OF THIS SAME TABLE.
019900 01  W-DIM-DEF-TABLE REDEFINES W-DIM-DEF-RAW.
020000     05  W-DIM-CODE PIC X(3) OCCURS 4.
020100
020200****************************APPEL A CHKRESP**************************
020300*    MIRRORS CHKRESP'S OWN LINKAGE SECTION - SEE CHKRESP'S
020400*    PROGRAM BANNER FOR THE FULL FIELD LAYOUT.  ONLY THE
020500*    QUESTION-AREA FIELDS ARE ACTUALLY USED HERE - THIS PROGRAM
020600*    NEVER CALLS CHKRESP IN "C" OR "T" MODE, ONLY "Q" MODE, SO
020700*    THE CONSISTENCY AND COMPLETION AREAS ARE CARRIED AS PLAIN
020800*    FILLER, WIDE ENOUGH TO MATCH CHKRESP'S LINKAGE DECLARATION
020900*    BUT NEVER REFERENCED BY NAME.
021000 01  W-CHKRESP-FUNCTION          PIC X(1).
021100 01  W-CHKRESP-QUESTION-AREA.
021200     05  W-CQ-ID                 PIC X(8).
021300     05  W-CQ-DIMENSION          PIC X(3).
021400     05  W-CQ-PRIORITY           PIC 9(1).
021500     05  W-CQ-VALID-SWITCH       PIC X(1).
021600         88  W-CQ-VALID                  VALUE "Y".
021700     05  FILLER                  PIC X(10).
021800 01  W-CHKRESP-CONSISTENCY-AREA.
021900     05  FILLER                  PIC X(213).
022000 01  W-CHKRESP-COMPLETION-AREA.
022100     05  FILLER                  PIC X(35).
022200
022300 LINKAGE SECTION.
022400****************************LINKAGE*******************************
022500*    ONE BYTE, SET BY MBTIRUN BEFORE THE CALL, SELECTING WHICH
022600*    OF THE THREE FIXED TEST LENGTHS THIS RUN USES - 20100 BELOW
022700*    TRANSLATES IT INTO A PER-DIMENSION QUESTION COUNT AND A
022800*    MAXIMUM ALLOWED PRIORITY.
022900 01  W-TEST-LENGTH              PIC X(1).
023000     88  W-LENGTH-SHORT                 VALUE "S".
023100     88  W-LENGTH-MEDIUM                VALUE "M".
023200     88  W-LENGTH-LONG                  VALUE "L".
023300
023400*    THE ONE TABLE THIS PROGRAM HANDS BACK TO MBTIRUN, WHICH
023500*    PASSES IT UNCHANGED INTO SCORETYP - BUILT ENTRY BY ENTRY IN
023600*    21300 BELOW AS EACH QUESTION IS CHOSEN.  W-QT-MATCHED IS
023700*    INITIALIZED TO "N" HERE AND LATER FLIPPED BY SCORETYP ITSELF
023800*    AS RESPONSES ARE MATCHED - THIS PROGRAM NEVER SETS IT TO
023900*    "Y".
024000 01  W-QUESTION-TABLE-AREA.
024100     05  W-QT-COUNT             PIC 9(3).
024200     05  W-QT-ENTRY OCCURS 100 TIMES.
024300         10  W-QT-ID            PIC X(8).
024400         10  W-QT-DIMENSION     PIC X(3).
024500         10  W-QT-REVERSE       PIC X(1).
024600         10  W-QT-MATCHED       PIC X(1).
024700
024800 PROCEDURE DIVISION USING W-TEST-LENGTH
024900                           W-QUESTION-TABLE-AREA.
025000
025100 00000-MAIN-PROCEDURE.
025200******************************************************************
025300*   TOP-LEVEL FLOW: LOAD THE WHOLE BANK (EDITING EACH RECORD
025400*   THROUGH CHKRESP AS IT IS READ), THEN SELECT THE QUESTIONS
025500*   FOR THIS RUN'S TEST LENGTH.  NOTHING IN THIS PROGRAM TOUCHES
025600*   A RESPONSE FILE OR A REPORT FILE - BOTH OF THOSE ARE
025700*   SCORETYP'S CONCERN, NOT THIS ONE'S.
025800******************************************************************
025900     PERFORM 10000-LOAD-BANQUE.
026000     PERFORM 20000-SELECTIONNER.
026100
026200     IF SQ-TRACE-ON
026300         PERFORM 90000-DISPLAY-TRACE
026400     END-IF.
026500
026600     EXIT PROGRAM.
026700
026800******************************************************************
026900*  10000-LOAD-BANQUE
027000*  READS THE FULL QUESTION BANK, EDITING EACH RECORD THROUGH
027100*  CHKRESP BEFORE IT IS KEPT.  A REJECTED RECORD IS LEFT OUT OF
027200*  THE BANK TABLE ENTIRELY - IT CANNOT BE SELECTED LATER.
027300*
027400*  AN EMPTY BANK FILE DOES NOT ABEND THIS PROGRAM - IT LOGS A
027500*  WARNING AND LETS 20000 RUN ANYWAY, WHICH WILL SIMPLY PRODUCE
027600*  A QUESTION-TABLE-AREA WITH W-QT-COUNT STILL AT ZERO.  WHETHER
027700*  A ZERO-QUESTION TEST IS ACCEPTABLE TO SCORETYP DOWNSTREAM IS
027800*  NOT THIS PROGRAM'S DECISION TO MAKE.
027900******************************************************************
028000 10000-LOAD-BANQUE.
028100     MOVE 0 TO W-BANK-COUNT.
028200     MOVE 0 TO W-IND-FIN-FICHIER.
028300     OPEN INPUT QUESTION-FILE.
028400     PERFORM 11000-LIRE-UNE-QUESTION UNTIL W-FIN-FICHIER.
028500     CLOSE QUESTION-FILE.
028600     IF W-BANK-COUNT = 0
028700         MOVE "QUESTION BANK CAME BACK EMPTY" TO W-MSG-BANK-EMPTY
028800         DISPLAY W-MSG-BANK-EMPTY
028900     END-IF.
029000
029100*  ONE READ, ONE DISPATCH TO THE EDIT-AND-KEEP PARAGRAPH.
029200 11000-LIRE-UNE-QUESTION.
029300     READ QUESTION-FILE INTO W-QUESTION-REC
029400         AT END
029500             MOVE 1 TO W-IND-FIN-FICHIER
029600         NOT AT END
029700             PERFORM 12000-VALIDER-ET-RANGER
029800     END-READ.
029900
030000******************************************************************
030100*  12000-VALIDER-ET-RANGER
030200*  CALLS CHKRESP IN "Q" MODE FOR THE FIELD-LEVEL EDITS (VALID
030300*  QUESTION-ID, DIMENSION CODE, AND PRIORITY DIGIT - SEE
030400*  CHKRESP'S OWN 20000-VALIDER-QUESTION FOR THE EXACT RULES),
030500*  THEN APPENDS THE RECORD TO THE BANK TABLE ONLY IF IT PASSED.
030600*  A REJECTED RECORD IS DROPPED SILENTLY HERE - NO COUNT OF
030700*  REJECTED RECORDS IS KEPT, SINCE THE BANK-BUILD STEP HAS NO
030800*  REPORT OF ITS OWN TO PUT SUCH A FIGURE ON.
030900******************************************************************
031000 12000-VALIDER-ET-RANGER.
031100     MOVE W-QFILE-ID        TO W-CQ-ID.
031200     MOVE W-QFILE-DIMENSION TO W-CQ-DIMENSION.
031300     MOVE W-QFILE-PRIORITY  TO W-CQ-PRIORITY.
031400     MOVE "Q" TO W-CHKRESP-FUNCTION.
031500
031600     CALL "CHKRESP" USING W-CHKRESP-FUNCTION
031700                           W-CHKRESP-QUESTION-AREA
031800                           W-CHKRESP-CONSISTENCY-AREA
031900                           W-CHKRESP-COMPLETION-AREA.
032000
032100*  THE REVERSE-CODED FLAG IS NOT PASSED TO CHKRESP AT ALL - IT IS
032200*  NOT ONE OF THE FIELDS CHKRESP'S "Q" MODE EDITS, SO IT IS
032300*  COPIED STRAIGHT FROM THE INCOMING RECORD INTO THE BANK TABLE
032400*  BELOW WITHOUT EVER PASSING THROUGH THE VALIDATOR.
032500     IF W-CQ-VALID
032600         ADD 1 TO W-BANK-COUNT
032700         MOVE W-QFILE-ID        TO W-BANK-ID(W-BANK-COUNT)
032800         MOVE W-QFILE-DIMENSION TO W-BANK-DIMENSION(W-BANK-COUNT)
032900         MOVE W-QFILE-PRIORITY  TO W-BANK-PRIORITY(W-BANK-COUNT)
033000         MOVE W-QFILE-REVERSE   TO W-BANK-REVERSE(W-BANK-COUNT)
033100         MOVE "N"               TO W-BANK-SELECTED(W-BANK-COUNT)
033200     END-IF.
033300
033400******************************************************************
033500*  20000-SELECTIONNER
033600*  ONE PASS PER DIMENSION, IN FIXED ORDER E_I/S_N/T_F/J_P.  THE
033700*  SELECTED-QUESTION TABLE IS CLEARED TO ZERO ENTRIES FIRST, THEN
033800*  EACH DIMENSION PASS APPENDS ITS OWN SHARE ONTO THE END OF IT -
033900*  THE FINAL TABLE ORDER IS THEREFORE ALWAYS GROUPED BY
034000*  DIMENSION IN THE SAME E_I/S_N/T_F/J_P SEQUENCE, NEVER
034100*  INTERLEAVED.
034200******************************************************************
034300 20000-SELECTIONNER.
034400     PERFORM 20100-CONFIGURER-LONGUEUR.
034500     MOVE 0 TO W-QT-COUNT.
034600     MOVE 1 TO W-DIM-IDX.
034700     PERFORM 21000-SELECTIONNER-UNE-DIMENSION
034800         VARYING W-DIM-IDX FROM 1 BY 1 UNTIL W-DIM-IDX > 4.
034900
035000******************************************************************
035100*  20100-CONFIGURER-LONGUEUR
035200*  SHORT: 4/DIMENSION, PRIORITY 1 ONLY.  MEDIUM: 11/DIMENSION,
035300*  PRIORITIES 1-2.  LONG: 22/DIMENSION, PRIORITIES 1-3.  THE
035400*  ALLOWED-PRIORITY SETS ARE ALWAYS A "PRIORITY <= N" PREFIX, SO
035500*  A SINGLE CEILING VALUE STANDS IN FOR THE WHOLE SET.
035600*
035700*  A TEST-LENGTH BYTE THAT IS NEITHER "S" NOR "M" FALLS THROUGH
035800*  TO THE "OTHER" BRANCH AND IS TREATED AS LONG - THE SAME
035900*  DEFAULT-TO-THE-WIDEST-OPTION HABIT CHKRESP USES WHEN A
036000*  FUNCTION CODE IS UNRECOGNIZED.
036100******************************************************************
036200 20100-CONFIGURER-LONGUEUR.
036300     EVALUATE TRUE
036400         WHEN W-LENGTH-SHORT
036500             MOVE 4  TO W-PER-DIM-COUNT
036600             MOVE 1  TO W-MAX-PRIORITY
036700         WHEN W-LENGTH-MEDIUM
036800             MOVE 11 TO W-PER-DIM-COUNT
036900             MOVE 2  TO W-MAX-PRIORITY
037000         WHEN OTHER
037100             MOVE 22 TO W-PER-DIM-COUNT
037200             MOVE 3  TO W-MAX-PRIORITY
037300     END-EVALUATE.
037400
037500******************************************************************
037600*  21000-SELECTIONNER-UNE-DIMENSION
037700*  ASCENDING PRIORITY FIRST, BANK ORDER WITHIN A PRIORITY LEVEL;
037800*  IF STILL SHORT OF THE TARGET, FILL FROM WHATEVER IS LEFT OF
037900*  THE SAME DIMENSION REGARDLESS OF PRIORITY (TKT-0151) - A
038000*  DIMENSION WITH TOO FEW HIGH-PRIORITY QUESTIONS IN THE BANK
038100*  STILL REACHES ITS TARGET COUNT RATHER THAN COMING UP SHORT,
038200*  AS LONG AS THE BANK HAS ENOUGH TOTAL QUESTIONS FOR THAT
038300*  DIMENSION AT ANY PRIORITY.
038400******************************************************************
038500 21000-SELECTIONNER-UNE-DIMENSION.
038600     MOVE W-DIM-CODE(W-DIM-IDX) TO W-TARGET-DIMENSION.
038700     MOVE 0 TO W-DIM-SELECTED-COUNT.
038800     MOVE 1 TO W-PRIORITY-SCAN.
038900     PERFORM 21100-SCAN-PRIORITY-NIVEAU
039000         VARYING W-PRIORITY-SCAN FROM 1 BY 1
039100         UNTIL W-PRIORITY-SCAN > W-MAX-PRIORITY
039200            OR W-DIM-SELECTED-COUNT >= W-PER-DIM-COUNT.
039300
039400*  FALLBACK FILL ONLY RUNS IF THE PRIORITY-LEVEL SCAN ABOVE
039500*  STILL LEFT THE DIMENSION SHORT OF ITS TARGET - A DIMENSION
039600*  THAT REACHED ITS TARGET DURING THE PRIORITY SCAN NEVER FALLS
039700*  THROUGH TO 21200 BELOW.
039800     IF W-DIM-SELECTED-COUNT < W-PER-DIM-COUNT
039900         PERFORM 21200-COMBLER-RESTANT
040000     END-IF.
040100
040200*  WALKS THE ALLOWED PRIORITY LEVELS IN ASCENDING ORDER FOR THE
040300*  CURRENT DIMENSION, STOPPING EARLY THE MOMENT THE TARGET COUNT
040400*  IS REACHED - A LOWER PRIORITY NUMBER IS ALWAYS EXHAUSTED
040500*  BEFORE THE NEXT ONE IS EVEN CONSIDERED.
040600 21100-SCAN-PRIORITY-NIVEAU.
040700     MOVE 1 TO W-BANK-SCAN.
040800     PERFORM 21110-EXAMINER-UNE-ENTREE
040900         VARYING W-BANK-SCAN FROM 1 BY 1
041000         UNTIL W-BANK-SCAN > W-BANK-COUNT
041100            OR W-DIM-SELECTED-COUNT >= W-PER-DIM-COUNT.
041200
041300*  ONE BANK ENTRY EXAMINED FOR THE CURRENT DIMENSION AND
041400*  PRIORITY LEVEL - ALL THREE CONDITIONS (DIMENSION MATCH,
041500*  PRIORITY MATCH, NOT ALREADY SELECTED) MUST HOLD BEFORE THE
041600*  ENTRY IS TAKEN.
041700 21110-EXAMINER-UNE-ENTREE.
041800     IF W-BANK-DIMENSION(W-BANK-SCAN) = W-TARGET-DIMENSION
041900        AND W-BANK-PRIORITY(W-BANK-SCAN) = W-PRIORITY-SCAN
042000        AND NOT W-BANK-IS-SELECTED(W-BANK-SCAN)
042100         PERFORM 21300-RETENIR-UNE-ENTREE
042200     END-IF.
042300
042400*  WALKS THE WHOLE BANK TABLE ONE MORE TIME FOR THE CURRENT
042500*  DIMENSION, THIS TIME IGNORING PRIORITY ENTIRELY - ONLY
042600*  REACHED WHEN THE PRIORITY-LEVEL SCAN ABOVE COULD NOT FILL THE
042700*  TARGET COUNT ON ITS OWN.
042800 21200-COMBLER-RESTANT.
042900     MOVE 1 TO W-BANK-SCAN.
043000     PERFORM 21210-EXAMINER-RESTANT
043100         VARYING W-BANK-SCAN FROM 1 BY 1
043200         UNTIL W-BANK-SCAN > W-BANK-COUNT
043300            OR W-DIM-SELECTED-COUNT >= W-PER-DIM-COUNT.
043400
043500*  ONE BANK ENTRY EXAMINED DURING THE FALLBACK FILL - ONLY THE
043600*  DIMENSION MATCH AND THE NOT-ALREADY-SELECTED TEST APPLY HERE;
043700*  THE PRIORITY TEST FROM 21110 ABOVE IS DELIBERATELY DROPPED.
043800 21210-EXAMINER-RESTANT.
043900     IF W-BANK-DIMENSION(W-BANK-SCAN) = W-TARGET-DIMENSION
044000        AND NOT W-BANK-IS-SELECTED(W-BANK-SCAN)
044100         PERFORM 21300-RETENIR-UNE-ENTREE
044200     END-IF.
044300
044400*  APPENDS ONE BANK ENTRY ONTO THE END OF THE SELECTED-QUESTION
044500*  TABLE AND MARKS IT SELECTED ON THE BANK TABLE SO NEITHER THE
044600*  PRIORITY SCAN NOR THE FALLBACK FILL CAN EVER PICK IT AGAIN,
044700*  FOR THIS DIMENSION OR ANY OTHER.
044800 21300-RETENIR-UNE-ENTREE.
044900     ADD 1 TO W-QT-COUNT.
045000     MOVE W-BANK-ID(W-BANK-SCAN)
045100         TO W-QT-ID(W-QT-COUNT).
045200     MOVE W-BANK-DIMENSION(W-BANK-SCAN)
045300         TO W-QT-DIMENSION(W-QT-COUNT).
045400     MOVE W-BANK-REVERSE(W-BANK-SCAN)
045500         TO W-QT-REVERSE(W-QT-COUNT).
045600     MOVE "N" TO W-QT-MATCHED(W-QT-COUNT).
045700     MOVE "Y" TO W-BANK-SELECTED(W-BANK-SCAN).
045800     ADD 1 TO W-DIM-SELECTED-COUNT.
045900
046000******************************************************************
046100*   90000-DISPLAY-TRACE
046200*   ONLY FIRES WHEN UPSI-4 IS SET ON AT JCL/LOGON TIME - GIVES
046300*   THE SCORING DESK A ONE-LINE CHECK THAT THE BANK LOADED AND
046400*   THAT THE SELECTED COUNT LOOKS RIGHT FOR THE REQUESTED LENGTH
046500*   (4, 11, OR 22 TIMES FOUR DIMENSIONS) WITHOUT HAVING TO WAIT
046600*   FOR SCORETYP'S OWN TRACE LINE DOWNSTREAM.
046700******************************************************************
046800 90000-DISPLAY-TRACE.
046900     DISPLAY "SELECTQS BANK=" W-BANK-COUNT
047000             " SELECTED=" W-QT-COUNT
047100             " LENGTH=" W-TEST-LENGTH.
047200
047300 END PROGRAM SELECTQS.
