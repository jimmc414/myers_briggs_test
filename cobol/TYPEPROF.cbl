000100******************************************************************
000200* PROGRAM: TYPEPROF
000300* PURPOSE: ANALYZER - LOOKS UP THE REFERENCE PROFILE FOR A FOUR-
000400*          LETTER PERSONALITY TYPE, BUILDS THE STRENGTH-INSIGHT
000500*          LINES FOR THE REPORT, AND LISTS THE OTHER THREE TYPES
000600*          IN THE SUBJECT'S OWN COMPATIBILITY GROUP.  CALLED
000700*          ONCE PER RUN BY SCORETYP AFTER THE TYPE CODE HAS
000800*          BEEN DETERMINED.
000900*
001000*          THIS PROGRAM OWNS NO SCORING LOGIC OF ITS OWN - IT IS
001100*          A LOOKUP AND NARRATIVE-BUILDING STEP ONLY.  EVERYTHING
001200*          IT REPORTS COMES EITHER STRAIGHT OFF THE TYPE-PROFILE
001300*          FILE OR FROM THE DIMENSION SCORES SCORETYP HANDS IT ON
001400*          THE CALL.
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. TYPEPROF.
001800 AUTHOR. N. OUELLET.
001900 INSTALLATION. MERIDIAN TESTING CTR.
002000 DATE-WRITTEN. 04/27/89.
002100 DATE-COMPILED.
002200 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002300
002400******************************************************************
002500*                      C H A N G E   L O G
002600*------------------------------------------------------------------
002700* 04/27/89  NO   TKT-0015  ORIGINAL CODING - SEQUENTIAL SCAN OF
002800*                          THE PROFILE FILE FOR A MATCHING TYPE.
002900* 10/02/90  NO   TKT-0104  ADDED STRENGTH-INSIGHT LINE BUILDER.
003000* 03/19/92  RF   TKT-0162  ADDED COMPATIBILITY-GROUP LOOKUP
003100*                          (FOUR GROUPS OF FOUR TYPES).
003200* 07/08/93  RF   TKT-0205  CORRECTED GROUP TABLE - ESFJ HAD BEEN
003300*                          FILED UNDER THE EXPLORER GROUP.
003400* 06/02/96  AGN  TKT-0310  REVIEWED FOR CENTURY-DATE PROJECT -
003500*                          NO DATE FIELDS IN THIS PROGRAM, NO
003600*                          CHANGE REQUIRED.  SIGNED OFF Y2K.
003700* 02/27/99  PTC  TKT-0367  CONFIRMED Y2K REVIEW - NO LOGIC CHANGE,
003800*                          SIGNED OFF AGAIN PER AUDIT REQUEST.
003900* 11/30/01  PTC  TKT-0422  ADDED DEFAULT "X PREFERENCE" INSIGHT
004000*                          LINE FOR THE 52-60 STRENGTH GAP LEFT
004100*                          OPEN BY THE ORIGINAL SPEC MEMO.
004200* 05/09/05  LJF  TKT-0490  DOCUMENTATION PASS, NO LOGIC CHANGE.
004300* 10/30/09  LJF  TKT-0553  ADDED TRACE SWITCH (UPSI-2) FOR THE
004400*                          SCORING DESK.
004500* 02/18/14  SWK  TKT-0621  VERIFIED AGAINST REVISED ANALYZER
004600*                          SPEC - NO CODE CHANGE NEEDED.
004700* 03/11/22  SWK  TKT-0794  EXPANDED COMMENTARY THROUGHOUT AT THE
004800*                          AUDITOR'S REQUEST - NO LOGIC CHANGE.
004900*                          THE GROUP TABLE AND THE INSIGHT-LINE
005000*                          WORDING RULES HAD NO COMMENTARY AT ALL
005100*                          TYING THEM BACK TO THE 70/60 STRENGTH
005200*                          BANDS SCORETYP USES FOR CONFIDENCE -
005300*                          THE AUDITOR WANTED THAT LINK MADE
005400*                          EXPLICIT SINCE THE TWO PROGRAMS SHARE
005500*                          THE SAME THRESHOLDS BUT NEVER CALL
005600*                          EACH OTHER TO CONFIRM IT.
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-AT.
006200*    IBM-AT NAMED HERE IS A HOLDOVER FROM THE SHOP'S ORIGINAL
006300*    PLATFORM - THE PROGRAM HAS RUN UNCHANGED ON EVERY SUCCESSOR
006400*    MACHINE SINCE WITHOUT THIS ENTRY EVER BEING UPDATED.
006500 OBJECT-COMPUTER. IBM-AT.
006600 SPECIAL-NAMES.
006700*    GROUP-DIGIT IS NOT ACTUALLY TESTED IN THIS PROGRAM TODAY -
006800*    THE GROUP NUMBER FIELD IS COMPARED NUMERICALLY IN 41000 AND
006900*    42000 BELOW INSTEAD.  KEPT FROM THE ORIGINAL CODING THE SAME
007000*    WAY SELECTQS KEEPS ITS UNUSED PRIORITY-DIGIT CLASS TEST.
007100     CLASS GROUP-DIGIT IS "1" "2" "3" "4"
007200*    UPSI-2 IS THIS PROGRAM'S OWN TRACE SWITCH - SEPARATE FROM
007300*    VALIDRSP'S, CHKRESP'S, SCORETYP'S, AND SELECTQS'S, SO THE
007400*    ANALYZER STEP CAN BE TRACED WITHOUT TURNING ON EVERY OTHER
007500*    PROGRAM'S DIAGNOSTICS.
007600     SWITCH UPSI-2 IS TP-TRACE-SWITCH ON STATUS IS TP-TRACE-ON.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    THE REFERENCE PROFILE FOR ALL SIXTEEN MBTI TYPES LIVES ON
008100*    ONE FILE, ONE RECORD PER TYPE - THIS PROGRAM SCANS IT FOR
008200*    THE ONE RECORD MATCHING THE TYPE CODE SCORETYP PASSED IN.
008300     SELECT PROFILE-FILE ASSIGN TO "TYPE-PROFILES"
008400             ORGANIZATION IS SEQUENTIAL.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900*    400-BYTE TYPE-PROFILE RECORD - THE TYPE CODE ITSELF, A
009000*    TITLE, A FREE-TEXT OVERVIEW, THREE STRENGTHS, THREE CAREER
009100*    SUGGESTIONS, AND THE DOMINANT/AUXILIARY COGNITIVE FUNCTION
009200*    NAMES.  ONE RECORD PER TYPE, SIXTEEN RECORDS ON THE WHOLE
009300*    FILE, BUT THIS PROGRAM NEVER ASSUMES THAT COUNT - IT SCANS
009400*    UNTIL IT FINDS A MATCH OR RUNS OUT OF RECORDS.
009500 FD  PROFILE-FILE
009600 LABEL RECORD STANDARD.
009700*    STANDARD LABELS - THIS FILE CARRIES NO USER LABEL RECORDS,
009800*    THE SAME AS EVERY OTHER SEQUENTIAL FILE IN THIS SUITE.
009900 01  PROF-TYPE-PROFILE-REC.
010000     05  PROF-TYPE-CODE          PIC X(4).
010100     05  PROF-TYPE-TITLE         PIC X(30).
010200     05  PROF-OVERVIEW           PIC X(120).
010300     05  PROF-STRENGTH-1         PIC X(30).
010400     05  PROF-STRENGTH-2         PIC X(30).
010500     05  PROF-STRENGTH-3         PIC X(30).
010600     05  PROF-CAREER-1           PIC X(30).
010700     05  PROF-CAREER-2           PIC X(30).
010800     05  PROF-CAREER-3           PIC X(30).
010900     05  PROF-COG-DOMINANT       PIC X(30).
011000     05  PROF-COG-AUXILIARY      PIC X(30).
011100     05  FILLER                  PIC X(6).
011200*    SIX-BYTE PAD BRINGING THE RECORD TO THE FULL 400-BYTE
011300*    LENGTH PROMISED IN THE BANNER ABOVE - NOT CURRENTLY
011400*    CARRYING ANY DATA, RESERVED FOR A FUTURE FIELD.
011500*                                TOTAL (400)
011600
011700 WORKING-STORAGE SECTION.
011800*    ONE-SHOT CONSOLE WARNING WHEN THE SEARCH TYPE NEVER MATCHES
011900*    ANY RECORD ON THE PROFILE FILE - SAME 77-LEVEL HABIT AS
012000*    EVERY OTHER STANDALONE DIAGNOSTIC LITERAL IN THIS SUITE.
012100 77  W-MSG-TYPE-NOT-FOUND    PIC X(30)      VALUE SPACES.
012200****************************VARIABLE******************************
012300*    ONE SWITCH - END OF THE PROFILE FILE.  SAME SHAPE AS THE
012400*    END-OF-FILE SWITCH IN EVERY OTHER FILE-READING PROGRAM IN
012500*    THIS SUITE.
012600 01  W-INDICATEUR.
012700     05  W-IND-FIN-FICHIER       PIC 9          VALUE 0.
012800         88  W-FIN-FICHIER                      VALUE 1.
012900     05  FILLER                  PIC X(8).
013000
013100*    W-DIGIT-IDX IS THE ONE WORKHORSE SUBSCRIPT OF THIS WHOLE
013200*    PROGRAM - IT WALKS THE FOUR-DIMENSION INSIGHT LOOP IN 30000
013300*    AND THE SIXTEEN-ENTRY GROUP TABLE IN 40000, NEVER BOTH AT
013400*    ONCE.  W-MY-GROUP HOLDS THE SUBJECT'S OWN COMPATIBILITY
013500*    GROUP NUMBER ONCE 41000 HAS FOUND IT; W-COMPAT-COUNT COUNTS
013600*    HOW MANY OF THE OTHER THREE GROUP MEMBERS HAVE BEEN
013700*    COLLECTED SO FAR IN 42000.
013800 01  W-SCAN-AREA.
013900     05  W-DIGIT-IDX             PIC S9(3)      COMP.
014000     05  W-MY-GROUP              PIC S9(1)      COMP.
014100     05  W-COMPAT-COUNT          PIC S9(1)      COMP.
014200*    DISPLAYABLE VIEW OF THE SAME THREE COUNTERS - NOT USED
014300*    TODAY, KEPT FOR THE SAME REASON EVERY OTHER PROGRAM IN THE
014400*    SUITE KEEPS ONE.
014500 01  W-SCAN-AREA-X REDEFINES W-SCAN-AREA.
014600     05  W-SCAN-DISPLAY          PIC X(7).
014700
014800****************************PROFIL*********************************
014900*    ONE INCOMING PROFILE RECORD, READ FROM PROFILE-FILE INTO
015000*    THIS WORKING-STORAGE COPY RATHER THAN REFERENCED DIRECTLY
015100*    FROM THE FD - THE SAME DEFENSIVE HABIT USED FOR EVERY
015200*    INCOMING RECORD ELSEWHERE IN THIS SUITE.
015300 01  W-PROFILE-REC.
015400     05  W-PROF-TYPE-CODE        PIC X(4).
015500     05  W-PROF-TYPE-TITLE       PIC X(30).
015600     05  W-PROF-OVERVIEW         PIC X(120).
015700     05  W-PROF-STRENGTH-1       PIC X(30).
015800     05  W-PROF-STRENGTH-2       PIC X(30).
015900     05  W-PROF-STRENGTH-3       PIC X(30).
016000     05  W-PROF-CAREER-1         PIC X(30).
016100     05  W-PROF-CAREER-2         PIC X(30).
016200     05  W-PROF-CAREER-3         PIC X(30).
016300     05  W-PROF-COG-DOMINANT     PIC X(30).
016400     05  W-PROF-COG-AUXILIARY    PIC X(30).
016500     05  FILLER                  PIC X(6).
016600*    SAME SIX-BYTE PAD AS THE FD RECORD ABOVE, CARRIED THROUGH
016700*    INTO THE WORKING-STORAGE COPY FOR A CONSISTENT RECORD
016800*    LENGTH BETWEEN THE TWO.
016900*    THE SAME 400 BYTES RESLICED DOWN TO JUST THE FOUR TYPE-CODE
017000*    LETTERS, ONE PER DIMENSION - NOT ACTUALLY REFERENCED BY ANY
017100*    PARAGRAPH BELOW TODAY (THE TYPE CODE IS COMPARED WHOLE IN
017200*    22000), BUT KEPT AVAILABLE FOR A FUTURE CHANGE THAT MIGHT
017300*    NEED TO INSPECT ONE LETTER OF A PROFILE RECORD'S OWN TYPE
017400*    CODE WITHOUT REFERENCE-MODIFYING PROF-TYPE-CODE DIRECTLY.
017500 01  W-PROFILE-REC-LETTERS REDEFINES W-PROFILE-REC.
017600     05  W-PROF-LETTER-EI        PIC X(1).
017700     05  W-PROF-LETTER-SN        PIC X(1).
017800     05  W-PROF-LETTER-TF        PIC X(1).
017900     05  W-PROF-LETTER-JP        PIC X(1).
018000     05  FILLER                  PIC X(396).
018100
018200****************************GROUPES********************************
018300*   THE SIXTEEN TYPES PARTITION INTO FOUR COMPATIBILITY GROUPS -
018400*   ANALYSTS, DIPLOMATS, SENTINELS, EXPLORERS.  HELD AS SIXTEEN
018500*   NAMED ENTRIES REDEFINED INTO A SCANNABLE TABLE, THE SAME WAY
018600*   THE ANSWER-SCALE BAREME IS HELD IN CHKRESP.
018700*
018800*   GROUP NUMBERS 1-4 BELOW CORRESPOND, IN ORDER, TO ANALYSTS
018900*   (THE FOUR N_T TYPES), DIPLOMATS (THE FOUR N_F TYPES),
019000*   SENTINELS (THE FOUR S_J TYPES), AND EXPLORERS (THE FOUR S_P
019100*   TYPES) - THE SAME FOUR-WAY SPLIT THE PSYCHOMETRICS COMMITTEE
019200*   USES IN ITS OWN REFERENCE MATERIAL.  TKT-0205 CORRECTED AN
019300*   EARLIER MISCODING THAT HAD FILED ESFJ (A SENTINEL) UNDER
019400*   GROUP 4 (EXPLORERS) INSTEAD OF ITS CORRECT GROUP 3.
019500******************************************************************
019600 01  W-GROUP-TABLE-DEF.
019700     05  FILLER                  PIC X(5)       VALUE "INTJ1".
019800     05  FILLER                  PIC X(5)       VALUE "INTP1".
019900     05  FILLER                  PIC X(5)       VALUE "ENTJ1".
020000     05  FILLER                  PIC X(5)       VALUE "ENTP1".
020100     05  FILLER                  PIC X(5)       VALUE "INFJ2".
020200     05  FILLER                  PIC X(5)       VALUE "INFP2".
020300     05  FILLER                  PIC X(5)       VALUE "ENFJ2".
020400     05  FILLER                  PIC X(5)       VALUE "ENFP2".
020500     05  FILLER                  PIC X(5)       VALUE "ISTJ3".
020600     05  FILLER                  PIC X(5)       VALUE "ISFJ3".
020700     05  FILLER                  PIC X(5)       VALUE "ESTJ3".
020800     05  FILLER                  PIC X(5)       VALUE "ESFJ3".
020900     05  FILLER                  PIC X(5)       VALUE "ISTP4".
021000     05  FILLER                  PIC X(5)       VALUE "ISFP4".
021100     05  FILLER                  PIC X(5)       VALUE "ESTP4".
021200     05  FILLER                  PIC X(5)       VALUE "ESFP4".
021300*    RESLICED AS A SIXTEEN-ENTRY TABLE, FOUR BYTES OF TYPE CODE
021400*    PLUS ONE BYTE OF GROUP NUMBER PER ENTRY, SO 41000 AND 42000
021500*    BELOW CAN WALK IT BY SUBSCRIPT RATHER THAN TESTING SIXTEEN
021600*    SEPARATE NAMED FIELDS.
021700 01  W-GROUP-TABLE REDEFINES W-GROUP-TABLE-DEF.
021800     05  W-GROUP-ENTRY OCCURS 16.
021900         10  W-GROUP-CODE        PIC X(4).
022000         10  W-GROUP-NO          PIC 9(1).
022100
022200 LINKAGE SECTION.
022300****************************LINKAGE*******************************
022400*    THE FOUR-LETTER TYPE CODE SCORETYP DETERMINED, PASSED IN
022500*    READ-ONLY - THIS PROGRAM NEVER CHANGES IT, ONLY SEARCHES
022600*    FOR IT ON THE PROFILE FILE AND THE GROUP TABLE.
022700 01  W-SEARCH-TYPE              PIC X(4).
022800
022900*    SET TO "N" AT THE TOP OF 00000 BELOW AND FLIPPED TO "Y" ONLY
023000*    IF 22000 FINDS A PROFILE RECORD WHOSE TYPE CODE MATCHES -
023100*    SCORETYP TESTS THIS BYTE BEFORE TRUSTING ANY OF THE OTHER
023200*    LINKAGE AREAS BELOW.
023300 01  W-FOUND-SWITCH             PIC X(1).
023400     88  W-TYPE-FOUND                  VALUE "Y".
023500     88  W-TYPE-NOT-FOUND              VALUE "N".
023600
023700*    THE MATCHED PROFILE RECORD'S NARRATIVE FIELDS, COPIED OUT BY
023800*    23000 BELOW - TITLE, OVERVIEW, THREE STRENGTHS, THREE
023900*    CAREERS, AND THE TWO DOMINANT/AUXILIARY COGNITIVE FUNCTION
024000*    NAMES SCORETYP PRINTS DIRECTLY ON THE RESULTS REPORT.
024100 01  W-PROFILE-OUT.
024200     05  W-TYPE-TITLE           PIC X(30).
024300     05  W-OVERVIEW             PIC X(120).
024400     05  W-STRENGTH-1           PIC X(30).
024500     05  W-STRENGTH-2           PIC X(30).
024600     05  W-STRENGTH-3           PIC X(30).
024700     05  W-CAREER-1             PIC X(30).
024800     05  W-CAREER-2             PIC X(30).
024900     05  W-CAREER-3             PIC X(30).
025000     05  W-COG-DOMINANT         PIC X(30).
025100     05  W-COG-AUXILIARY        PIC X(30).
025200     05  FILLER                  PIC X(10).
025300
025400*    SET BY SCORETYP BEFORE THE CALL, NOT BY THIS PROGRAM - ONE
025500*    ENTRY PER DIMENSION CARRYING THE LABELS AND STRENGTH
025600*    SCORETYP ALREADY COMPUTED, SO 31000 BELOW CAN WORD EACH
025700*    INSIGHT SENTENCE WITHOUT RECOMPUTING ANYTHING ITSELF.
025800 01  W-DIMENSION-AREA.
025900     05  W-DIM-ENTRY OCCURS 4.
026000         10  W-DS-PREFERRED-LABEL   PIC X(12).
026100         10  W-DS-LEFT-LABEL        PIC X(12).
026200         10  W-DS-RIGHT-LABEL       PIC X(12).
026300         10  W-DS-STRENGTH          PIC 9(3)V9(1).
026400         10  W-DS-BORDERLINE-FLAG   PIC X(1).
026500             88  W-DS-IS-BORDERLINE       VALUE "Y".
026600
026700*    THE FOUR INSIGHT SENTENCES BUILT BY 30000 BELOW, ONE PER
026800*    DIMENSION, IN FIXED E_I/S_N/T_F/J_P ORDER - LEFT UNTOUCHED
026900*    (AND THEREFORE BLANK) IF THE TYPE WAS NEVER FOUND, SINCE
027000*    00000 ONLY PERFORMS 30000 INSIDE THE W-TYPE-FOUND BRANCH.
027100 01  W-INSIGHT-AREA.
027200     05  W-INSIGHT-LINE OCCURS 4 PIC X(60).
027300
027400*    THE OTHER THREE TYPE CODES SHARING THE SUBJECT'S
027500*    COMPATIBILITY GROUP, BUILT BY 40000 BELOW - ALWAYS EXACTLY
027600*    THREE ENTRIES SINCE EVERY GROUP HAS EXACTLY FOUR MEMBERS AND
027700*    THE SUBJECT'S OWN TYPE IS EXCLUDED FROM ITS OWN LIST.
027800 01  W-COMPATIBLE-AREA.
027900     05  W-COMPATIBLE-TYPE OCCURS 3 PIC X(4).
028000     05  FILLER                  PIC X(4).
028100
028200 PROCEDURE DIVISION USING W-SEARCH-TYPE
028300*    ALL SIX LINKAGE GROUPS ARE PASSED IN THE SAME FIXED ORDER
028400*    ON EVERY CALL - SCORETYP NEVER OMITS ONE, EVEN WHEN THE
028500*    TYPE LOOKUP FAILS AND SOME OF THEM COME BACK BLANK.
028600                           W-FOUND-SWITCH
028700                           W-PROFILE-OUT
028800                           W-DIMENSION-AREA
028900                           W-INSIGHT-AREA
029000                           W-COMPATIBLE-AREA.
029100
029200 00000-MAIN-PROCEDURE.
029300******************************************************************
029400*   TOP-LEVEL FLOW: SEARCH THE PROFILE FILE FOR THE REQUESTED
029500*   TYPE; IF FOUND, BUILD THE INSIGHT SENTENCES AND THE
029600*   COMPATIBILITY LIST; IF NOT FOUND, LEAVE EVERY OUTPUT AREA
029700*   BLANK AND LOG A WARNING.  THE CALLER (SCORETYP) IS THE ONE
029800*   THAT DECIDES WHAT TO PRINT WHEN W-FOUND-SWITCH COMES BACK
029900*   "N" - THIS PROGRAM ONLY REPORTS THE FACT.
030000******************************************************************
030100     MOVE "N" TO W-FOUND-SWITCH.
030200*    DEFAULT THE OUTCOME TO NOT-FOUND BEFORE THE SEARCH EVEN
030300*    BEGINS - IF THE SCAN BELOW NEVER FINDS A MATCH THIS STAYS
030400*    "N" AND 00000 FALLS INTO ITS ELSE BRANCH BELOW.
030500     OPEN INPUT PROFILE-FILE.
030600
030700     MOVE 0 TO W-IND-FIN-FICHIER.
030800     PERFORM 20000-RECHERCHER-TYPE.
030900
031000     CLOSE PROFILE-FILE.
031100*    THE FILE IS CLOSED IMMEDIATELY AFTER THE SEARCH, BEFORE ANY
031200*    OF THE INSIGHT-BUILDING OR COMPATIBILITY-LOOKUP WORK BELOW -
031300*    NEITHER OF THOSE STEPS TOUCHES PROFILE-FILE AGAIN.
031400
031500*    COMPATIBILITY AND INSIGHT BUILDING BOTH DEPEND ON A SUCCESSFUL
031600*    MATCH - NEITHER 30000 NOR 40000 HAS ANYTHING SENSIBLE TO WORK
031700*    FROM IF W-SEARCH-TYPE NEVER MATCHED A PROFILE RECORD, SINCE
031800*    BOTH PARAGRAPHS KEY OFF THE VERY TYPE CODE THAT FAILED TO
031900*    MATCH.
032000     IF W-TYPE-FOUND
032100         PERFORM 30000-BATIR-PERSPECTIVES
032200         PERFORM 40000-BATIR-COMPATIBILITE
032300     ELSE
032400         MOVE "TYPE CODE NOT ON PROFILE FILE" TO
032500             W-MSG-TYPE-NOT-FOUND
032600     END-IF.
032700
032800     IF TP-TRACE-ON
032900         PERFORM 90000-DISPLAY-TRACE
033000     END-IF.
033100
033200     EXIT PROGRAM.
033300*    RETURNS CONTROL TO SCORETYP WITH ALL SIX LINKAGE AREAS
033400*    EITHER FULLY POPULATED (TYPE FOUND) OR LEFT BLANK/ZERO
033500*    (TYPE NOT FOUND) - SCORETYP DECIDES WHAT TO DO WITH EITHER
033600*    OUTCOME.
033700
033800******************************************************************
033900*   20000-RECHERCHER-TYPE
034000*   SCANS THE PROFILE FILE FROM THE TOP UNTIL THE MATCHING TYPE
034100*   IS FOUND OR END OF FILE - THE SAME SHAPE THIS SHOP HAS
034200*   ALWAYS USED TO STEP THROUGH AN INDEXED FILE SEQUENTIALLY.
034300*   THE SCAN STOPS THE INSTANT A MATCH IS FOUND - IT NEVER READS
034400*   PAST THE MATCHING RECORD EVEN IF MORE RECORDS FOLLOW IT ON
034500*   THE FILE, SINCE TYPE CODES ARE UNIQUE ON THIS FILE BY
034600*   CONSTRUCTION.
034700******************************************************************
034800 20000-RECHERCHER-TYPE.
034900     PERFORM 21000-LECTURE
035000         UNTIL W-FIN-FICHIER OR W-TYPE-FOUND.
035100
035200*  ONE READ, ONE DISPATCH TO THE COMPARISON PARAGRAPH - AT-END
035300*  SIMPLY STOPS THE LOOP ABOVE RATHER THAN BEING TREATED AS AN
035400*  ERROR, SINCE AN UNKNOWN TYPE CODE IS A HANDLED CASE, NOT AN
035500*  EXCEPTIONAL ONE.
035600 21000-LECTURE.
035700     READ PROFILE-FILE INTO W-PROFILE-REC
035800         AT END
035900             MOVE 1 TO W-IND-FIN-FICHIER
036000         NOT AT END
036100             PERFORM 22000-COMPARER
036200     END-READ.
036300
036400*  A STRAIGHT FOUR-BYTE EQUALITY TEST - TYPE CODES ARE ALWAYS
036500*  EXACTLY FOUR UPPERCASE LETTERS, SO NO TRIMMING OR CASE-FOLDING
036600*  IS NEEDED BEFORE THE COMPARISON.
036700 22000-COMPARER.
036800     IF W-PROF-TYPE-CODE = W-SEARCH-TYPE
036900         MOVE "Y" TO W-FOUND-SWITCH
037000         PERFORM 23000-DEPLACER-PROFIL
037100     END-IF.
037200
037300*  COPIES EVERY NARRATIVE FIELD FROM THE MATCHED PROFILE RECORD
037400*  INTO THE LINKAGE OUTPUT AREA - THE TYPE CODE AND TITLE ITSELF
037500*  ARE NOT RE-COPIED HERE SINCE W-SEARCH-TYPE ALREADY HOLDS THE
037600*  CODE AND W-TYPE-TITLE IS THE FIRST FIELD MOVED BELOW.
037700 23000-DEPLACER-PROFIL.
037800     MOVE W-PROF-TYPE-TITLE      TO W-TYPE-TITLE.
037900     MOVE W-PROF-OVERVIEW        TO W-OVERVIEW.
038000     MOVE W-PROF-STRENGTH-1      TO W-STRENGTH-1.
038100     MOVE W-PROF-STRENGTH-2      TO W-STRENGTH-2.
038200     MOVE W-PROF-STRENGTH-3      TO W-STRENGTH-3.
038300     MOVE W-PROF-CAREER-1        TO W-CAREER-1.
038400     MOVE W-PROF-CAREER-2        TO W-CAREER-2.
038500     MOVE W-PROF-CAREER-3        TO W-CAREER-3.
038600     MOVE W-PROF-COG-DOMINANT    TO W-COG-DOMINANT.
038700     MOVE W-PROF-COG-AUXILIARY   TO W-COG-AUXILIARY.
038800
038900******************************************************************
039000*   30000-BATIR-PERSPECTIVES
039100*   ONE INSIGHT SENTENCE PER DIMENSION, STRONGEST WORDING FIRST.
039200*   THE 70.0 AND 60.0 BREAKPOINTS BELOW ARE THE SAME TWO
039300*   THRESHOLDS SCORETYP USES FOR ITS OWN OVERALL CONFIDENCE
039400*   LEVEL (STRONG/MODERATE/LOW) - THE TWO PROGRAMS WERE WRITTEN
039500*   TO AGREE ON WHAT "STRONG" AND "MODERATE" MEAN, EVEN THOUGH
039600*   NEITHER CALLS THE OTHER TO CONFIRM IT, SO A FUTURE CHANGE TO
039700*   ONE PROGRAM'S THRESHOLDS SHOULD BE MIRRORED IN THE OTHER.
039800******************************************************************
039900 30000-BATIR-PERSPECTIVES.
040000     MOVE 1 TO W-DIGIT-IDX.
040100     PERFORM 31000-BATIR-UNE-PERSPECTIVE
040200         VARYING W-DIGIT-IDX FROM 1 BY 1 UNTIL W-DIGIT-IDX > 4.
040300
040400******************************************************************
040500*  31000-BATIR-UNE-PERSPECTIVE
040600*  FOUR POSSIBLE WORDINGS FOR ONE DIMENSION'S INSIGHT SENTENCE,
040700*  TESTED FROM STRONGEST TO WEAKEST: ABOVE 70 IS "STRONG", ABOVE
040800*  60 (BUT NOT ABOVE 70) IS "MODERATE", A DIMENSION SCORETYP
040900*  FLAGGED BORDERLINE GETS THE "BALANCED BETWEEN" WORDING
041000*  REGARDLESS OF ITS EXACT STRENGTH FIGURE (TKT-0422 CLOSED THE
041100*  GAP BETWEEN 52 AND 60 THIS WAY, SINCE A BORDERLINE DIMENSION'S
041200*  STRENGTH IS ALWAYS REPORTED AS A FLAT 50.0 BY SCORETYP AND
041300*  WOULD OTHERWISE FALL THROUGH TO THE PLAIN "PREFERENCE" WORDING
041400*  BELOW LIKE ANY ORDINARY LOW-STRENGTH RESULT), AND ANYTHING
041500*  ELSE GETS THE PLAIN "PREFERENCE" WORDING WITH NO QUALIFIER.
041600******************************************************************
041700 31000-BATIR-UNE-PERSPECTIVE.
041800     IF W-DS-STRENGTH(W-DIGIT-IDX) > 70.0
041900*        STRONG PREFERENCE - THE LABEL NAME ALONE, PREFIXED WITH
042000*        "STRONG" AND SUFFIXED WITH "PREFERENCE".
042100         STRING "STRONG " DELIMITED BY SIZE
042200             W-DS-PREFERRED-LABEL(W-DIGIT-IDX) DELIMITED BY SPACE
042300             " PREFERENCE" DELIMITED BY SIZE
042400             INTO W-INSIGHT-LINE(W-DIGIT-IDX)
042500     ELSE
042600         IF W-DS-STRENGTH(W-DIGIT-IDX) > 60.0
042700*            MODERATE PREFERENCE - SAME PATTERN AS ABOVE, JUST A
042800*            SOFTER QUALIFIER WORD.
042900             STRING "MODERATE " DELIMITED BY SIZE
043000                 W-DS-PREFERRED-LABEL(W-DIGIT-IDX)
043100                     DELIMITED BY SPACE
043200                 " PREFERENCE" DELIMITED BY SIZE
043300                 INTO W-INSIGHT-LINE(W-DIGIT-IDX)
043400         ELSE
043500             IF W-DS-IS-BORDERLINE(W-DIGIT-IDX)
043600*                BORDERLINE - NAMES BOTH POLES RATHER THAN
043700*                PICKING ONE, SINCE SCORETYP ITSELF COULD NOT
043800*                CONFIDENTLY PICK ONE EITHER.
043900                 STRING "BALANCED BETWEEN " DELIMITED BY SIZE
044000                     W-DS-LEFT-LABEL(W-DIGIT-IDX)
044100                         DELIMITED BY SPACE
044200                     " AND " DELIMITED BY SIZE
044300                     W-DS-RIGHT-LABEL(W-DIGIT-IDX)
044400                         DELIMITED BY SPACE
044500                     INTO W-INSIGHT-LINE(W-DIGIT-IDX)
044600             ELSE
044700*                PLAIN PREFERENCE - A DIMENSION THAT SCORED
044800*                BETWEEN 48 AND 60 BUT WAS NOT FLAGGED
044900*                BORDERLINE BY SCORETYP (I.E. IT FELL OUTSIDE THE
045000*                TWO-POINT BORDERLINE BAND BUT STILL SHORT OF
045100*                MODERATE) FALLS HERE.
045200                 STRING W-DS-PREFERRED-LABEL(W-DIGIT-IDX)
045300                         DELIMITED BY SPACE
045400                     " PREFERENCE" DELIMITED BY SIZE
045500                     INTO W-INSIGHT-LINE(W-DIGIT-IDX)
045600             END-IF
045700         END-IF
045800     END-IF.
045900
046000******************************************************************
046100*   40000-BATIR-COMPATIBILITE
046200*   FINDS THE SUBJECT'S COMPATIBILITY GROUP, THEN LISTS THE
046300*   OTHER THREE TYPES THAT SHARE IT.  RUN AS TWO SEPARATE FULL
046400*   PASSES OF THE SIXTEEN-ENTRY GROUP TABLE RATHER THAN ONE
046500*   COMBINED PASS, SINCE THE SECOND PASS CANNOT KNOW WHICH GROUP
046600*   TO COLLECT FOR UNTIL THE FIRST PASS HAS FINISHED FINDING IT.
046700******************************************************************
046800 40000-BATIR-COMPATIBILITE.
046900     MOVE 0 TO W-MY-GROUP.
047000     MOVE 1 TO W-DIGIT-IDX.
047100     PERFORM 41000-TROUVER-GROUPE
047200         VARYING W-DIGIT-IDX FROM 1 BY 1 UNTIL W-DIGIT-IDX > 16.
047300
047400     MOVE 0 TO W-COMPAT-COUNT.
047500     MOVE 1 TO W-DIGIT-IDX.
047600     PERFORM 42000-COLLECTIONNER
047700         VARYING W-DIGIT-IDX FROM 1 BY 1 UNTIL W-DIGIT-IDX > 16.
047800
047900*  FIRST PASS - SCANS ALL SIXTEEN ENTRIES FOR THE ONE WHOSE CODE
048000*  MATCHES THE SUBJECT'S OWN TYPE, AND RECORDS ITS GROUP NUMBER.
048100*  THE SCAN DOES NOT STOP EARLY ON A MATCH - IT ALWAYS WALKS ALL
048200*  SIXTEEN ENTRIES, SINCE THE LOOP BOUND IS A FIXED VARYING
048300*  CLAUSE RATHER THAN AN UNTIL-MATCHED CONDITION.
048400 41000-TROUVER-GROUPE.
048500     IF W-GROUP-CODE(W-DIGIT-IDX) = W-SEARCH-TYPE
048600         MOVE W-GROUP-NO(W-DIGIT-IDX) TO W-MY-GROUP
048700     END-IF.
048800
048900*  SECOND PASS - COLLECTS EVERY ENTRY SHARING THE SUBJECT'S GROUP
049000*  NUMBER, EXCLUDING THE SUBJECT'S OWN TYPE CODE ITSELF, SO THE
049100*  FINAL LIST IS ALWAYS THE OTHER THREE MEMBERS OF THE GROUP, IN
049200*  THE FIXED ORDER THEY APPEAR ON W-GROUP-TABLE-DEF.
049300 42000-COLLECTIONNER.
049400     IF W-GROUP-NO(W-DIGIT-IDX) = W-MY-GROUP
049500        AND W-GROUP-CODE(W-DIGIT-IDX) NOT = W-SEARCH-TYPE
049600         ADD 1 TO W-COMPAT-COUNT
049700         MOVE W-GROUP-CODE(W-DIGIT-IDX)
049800             TO W-COMPATIBLE-TYPE(W-COMPAT-COUNT)
049900     END-IF.
050000
050100******************************************************************
050200*   90000-DISPLAY-TRACE
050300*   ONLY FIRES WHEN UPSI-2 IS SET ON AT JCL/LOGON TIME - GIVES
050400*   THE SCORING DESK A ONE-LINE CHECK OF THE SEARCH TYPE, WHETHER
050500*   IT WAS FOUND, WHICH COMPATIBILITY GROUP IT LANDED IN, AND HOW
050600*   MANY COMPATIBLE TYPES WERE COLLECTED (ALWAYS EXPECTED TO BE
050700*   THREE WHENEVER W-FOUND-SWITCH IS "Y").
050800******************************************************************
050900 90000-DISPLAY-TRACE.
051000     DISPLAY "TYPEPROF SEARCH=" W-SEARCH-TYPE
051100             " FOUND=" W-FOUND-SWITCH
051200             " GROUP=" W-MY-GROUP
051300             " COMPAT-CT=" W-COMPAT-COUNT.
051400     IF W-TYPE-NOT-FOUND
051500         DISPLAY W-MSG-TYPE-NOT-FOUND
051600     END-IF.
051700
051800 END PROGRAM TYPEPROF.
