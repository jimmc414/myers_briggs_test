000100******************************************************************
000200* PROGRAM: CHKRESP
000300* PURPOSE: VALIDATOR - QUESTION-BANK FIELD EDITS AND WHOLE-SET
000400*          RESPONSE CONSISTENCY/COMPLETION CHECKS.  CALLED BY
000500*          SELECTQS ONCE PER QUESTION RECORD WHILE THE BANK IS
000600*          BEING LOADED, AND BY SCORETYP ONCE THE RESPONSE FILE
000700*          HAS BEEN READ, THE SAME WAY THIS SHOP CALLS A SMALL
000800*          EDIT SUBPROGRAM RATHER THAN REPEATING EDIT LOGIC IN
000900*          EVERY CALLER.
001000*
001100*          THREE UNRELATED JOBS SHARE ONE PROGRAM BECAUSE THEY
001200*          ALL BOIL DOWN TO THE SAME THING - EDIT SOME DATA AND
001300*          HAND BACK A PASS/FAIL CODE - AND THIS SHOP HAS ALWAYS
001400*          PREFERRED ONE SMALL, WELL-TESTED EDIT MODULE WITH A
001500*          MODE SWITCH OVER THREE SEPARATE ONES.  THE CALLER
001600*          PICKS THE JOB WITH W-FUNCTION-CODE: "Q" EDITS ONE
001700*          QUESTION-BANK RECORD, "C" CHECKS A WHOLE RESPONSE SET
001800*          FOR CONSISTENCY, "T" CHECKS THE SAME SET FOR
001900*          COMPLETENESS AND DIMENSION BALANCE.
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. CHKRESP.
002300 AUTHOR. R. FONTAINE.
002400 INSTALLATION. MERIDIAN TESTING CTR.
002500 DATE-WRITTEN. 11/14/88.
002600 DATE-COMPILED.
002700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002800
002900******************************************************************
003000*                      C H A N G E   L O G
003100*------------------------------------------------------------------
003200* 11/14/88  RF   TKT-0002  ORIGINAL CODING - QUESTION FIELD EDITS
003300*                          ONLY (ID, DIMENSION, PRIORITY).
003400* 02/09/89  RF   TKT-0011  ADDED ANSWER-SCALE BOUNDS CHECK AGAINST
003500*                          THE FIXED 1-5 LIKERT TABLE.  A MIS-
003600*                          LOADED BAREME HAD LET A SIX-OPTION
003700*                          SCALE THROUGH THE PREVIOUS MONTH.
003800* 12/03/90  DMM  TKT-0118  FIXED A ROUNDING-STYLE COMPLAINT FROM
003900*                          THE SCORING DESK - THE ALTERNATING-
004000*                          PATTERN TEST HAD BEEN COMPARING EACH
004100*                          VALUE TO THE ONE IMMEDIATELY BEFORE
004200*                          IT INSTEAD OF TWO POSITIONS BACK, SO
004300*                          A SLOWLY RISING SCALE (1,2,1,2,1,2)
004400*                          WAS MISSED.  CORRECTED THE SUBSCRIPT
004500*                          OFFSET IN THE PAIR-COMPARE LOOP.
004600* 08/30/90  DMM  TKT-0102  ADDED STRAIGHT-LINE AND ALTERNATING-
004700*                          PATTERN CONSISTENCY CHECKS PER REQUEST
004800*                          OF THE PSYCHOMETRICS COMMITTEE.
004900* 05/17/91  DMM  TKT-0133  ADDED EXTREME-RESPONSE RATIO CHECK.
005000* 01/06/92  RF   TKT-0161  FIRST-FAILURE-WINS ORDERING ENFORCED -
005100*                          CONSISTENCY CHECKS NOW EXIT AS SOON AS
005200*                          ONE RULE FAILS, PER COMMITTEE MINUTES.
005300*                          PREVIOUSLY A LATER RULE COULD OVERWRITE
005400*                          AN EARLIER FAILURE CODE.
005500* 11/23/93  AGN  TKT-0214  ADDED TEST-COMPLETION AND DIMENSION-
005600*                          BALANCE CHECKS (FUNCTION CODE "T").
005700* 04/02/95  AGN  TKT-0261  CLAMP DIMENSION-BALANCE DIVIDE-BY-ZERO
005800*                          WHEN A DIMENSION HAS NO RESPONSES - THE
005900*                          RATIO IS NOW A CROSS-MULTIPLY, NOT A
006000*                          DIVIDE, SO A ZERO COUNT CANNOT ABEND.
006100* 06/02/96  AGN  TKT-0310  REVIEWED FOR CENTURY-DATE PROJECT -
006200*                          NO DATE FIELDS IN THIS PROGRAM, NO
006300*                          CHANGE REQUIRED.  SIGNED OFF Y2K.
006400* 09/14/98  PTC  TKT-0344  RAISED RESPONSE-VALUE TABLE FROM 88 TO
006500*                          200 ENTRIES FOR THE LONG TEST LENGTH.
006600* 02/27/99  PTC  TKT-0366  CONFIRMED Y2K REVIEW - NO LOGIC CHANGE,
006700*                          SIGNED OFF AGAIN PER AUDIT REQUEST.
006800* 08/15/01  PTC  TKT-0421  NO LOGIC CHANGE - RECOMPILED UNDER NEW
006900*                          STANDARD COPY OF COMPILER OPTIONS.
007000* 05/09/05  LJF  TKT-0489  DOCUMENTATION PASS, NO LOGIC CHANGE.
007100* 10/30/09  LJF  TKT-0552  ADDED TRACE SWITCH FOR SCORING-DESK
007200*                          DIAGNOSTICS (UPSI-1).
007300* 02/18/14  SWK  TKT-0620  VERIFIED AGAINST REVISED VALIDATOR
007400*                          SPEC - NO CODE CHANGE NEEDED.
007500* 03/11/22  SWK  TKT-0790  CORRECTED THE CONSISTENCY DISPATCH TO
007600*                          PERFORM...THRU THE EXIT PARAGRAPH -
007700*                          THE BARE PERFORM WAS RETURNING CONTROL
007800*                          TO THE WRONG PLACE ON EVERY EARLY-OUT
007900*                          PATH (EMPTY, SHORT, STRAIGHT-LINE,
008000*                          ALTERNATING, EXTREME SETS), SO THE
008100*                          CHECK WAS SILENTLY FALLING THROUGH
008200*                          INTO THE COMPLETION PARAGRAPHS ON
008300*                          NEARLY EVERY INTERESTING RESPONSE SET.
008400*                          CAUGHT ON REVIEW, NOT IN PRODUCTION.
008500* 03/11/22  SWK  TKT-0791  EXPANDED WORKING-STORAGE AND LINKAGE
008600*                          COMMENTARY AT THE AUDITOR'S REQUEST -
008700*                          NO LOGIC CHANGE.  THE AUDITOR WANTED
008800*                          EACH GROUP'S PURPOSE DOCUMENTED IN
008900*                          LINE RATHER THAN LEFT FOR WHOEVER
009000*                          NEXT TOUCHES THE PROGRAM TO WORK OUT
009100*                          FOR THEMSELVES FROM THE CODE ALONE.
009200******************************************************************
009300
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER. IBM-AT.
009700 OBJECT-COMPUTER. IBM-AT.
009800 SPECIAL-NAMES.
009900*    PRIORITY-DIGIT IS THE CLASS TEST FOR A QUESTION'S WEIGHTING
010000*    BYTE - ONLY 1, 2, OR 3 ARE LEGAL PRIORITIES ON THE BANK.
010100     CLASS PRIORITY-DIGIT IS "1" "2" "3"
010200     SWITCH UPSI-1 IS CR-TRACE-SWITCH ON STATUS IS CR-TRACE-ON.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600*  NO FILES ARE OPENED HERE - THIS IS A PURE EDIT SUBPROGRAM, THE
010700*  SAME AS VALIDRSP.  ALL THREE MODES WORK ENTIRELY OFF THE
010800*  LINKAGE AREAS THE CALLER BUILDS AND PASSES IN.
010900
011000 WORKING-STORAGE SECTION.
011100*  SCRATCH LABEL FOR THE TRACE PARAGRAPH BELOW - A STANDALONE
011200*  77-LEVEL SINCE IT BELONGS TO NO LARGER GROUP, LOADED ONLY
011300*  WHEN 90000-DISPLAY-TRACE FIRES UNDER UPSI-1.
011400 77  W-MSG-TRACE-LABEL       PIC X(30)      VALUE SPACES.
011500****************************VARIABLE******************************
011600*  W-BOOL-ERREUR IS THE OVERALL PASS/FAIL FOR MODE "Q" - SET BY
011700*  26000 BELOW AFTER ALL FOUR QUESTION-FIELD EDITS HAVE RUN.
011800*  W-LONGUEUR-Q IS THE FIXED COUNT OF THOSE FOUR EDITS; HOLDING
011900*  IT AS A VARIABLE RATHER THAN A LITERAL 4 LETS 25000 AND 26000
012000*  SHARE ONE LOOP BOUND WITHOUT REPEATING THE NUMBER.
012100 01  W-VARIABLE.
012200     05  W-BOOL-ERREUR           PIC 9          VALUE 0.
012300         88  W-ERREUR-TROUVEE                   VALUE 1.
012400     05  W-LONGUEUR-Q            PIC 99         VALUE 4.
012500     05  W-IND                   PIC 99         COMP.
012600     05  W-FIRST-VALUE           PIC 9(1).
012700     05  W-DIFFERENT-FOUND       PIC X(1).
012800     05  W-ALTERNATE-OK          PIC X(1).
012900     05  FILLER                  PIC X(6).
013000*  W-FIRST-VALUE, W-DIFFERENT-FOUND, AND W-ALTERNATE-OK ARE ALL
013100*  SCRATCH FIELDS FOR THE CONSISTENCY PARAGRAPHS FURTHER DOWN -
013200*  THEY HOLD NO MEANING BETWEEN CALLS AND ARE REBUILT FRESH BY
013300*  51000 AND 52000 EVERY TIME CONSISTENCY MODE RUNS.
013400
013500*  SUBSCRIPTS AND RUNNING COUNTERS SHARED ACROSS THE CONSISTENCY
013600*  PARAGRAPHS (50000-53000) - ALL COMP FOR SPEED SINCE THEY ARE
013700*  TOUCHED ONCE PER RESPONSE IN THE SET, UP TO 200 TIMES A CALL.
013800 01  W-SCAN-AREA.
013900     05  W-SCAN-IDX              PIC S9(3)      COMP.
014000     05  W-DIGIT-IDX             PIC S9(3)      COMP.
014100     05  W-EXTREME-COUNT         PIC S9(5)      COMP.
014200     05  W-DISTINCT-COUNT        PIC S9(3)      COMP.
014300     05  W-DIM-MAX               PIC S9(3)      COMP.
014400     05  W-DIM-MIN               PIC S9(3)      COMP.
014500*  DISPLAYABLE VIEW OF THE SAME BYTES, USED ONLY BY THE TRACE
014600*  PARAGRAPH TO STAMP THE CURRENT FUNCTION CODE INTO A PRINTABLE
014700*  FIELD WITHOUT A SEPARATE WORKING-STORAGE ITEM.
014800 01  W-SCAN-AREA-X REDEFINES W-SCAN-AREA.
014900     05  W-SCAN-DISPLAY          PIC X(18).
015000
015100*  ONE BYTE PER POSSIBLE LIKERT VALUE (1-5), USED BY 52200 TO
015200*  COUNT HOW MANY DISTINCT ANSWERS APPEAR ACROSS A RESPONSE SET
015300*  WITHOUT SORTING IT.
015400 01  W-SEEN-TABLE.
015500     05  W-SEEN-DIGIT            PIC X(1) OCCURS 5.
015600     05  FILLER                  PIC X(5).
015700*  INDEX 1 CORRESPONDS TO LIKERT VALUE 1, INDEX 5 TO LIKERT VALUE
015800*  5 - THE SUBSCRIPT IS THE RESPONSE VALUE ITSELF, SO NO SEPARATE
015900*  MAPPING TABLE IS NEEDED BETWEEN A RESPONSE AND ITS POSITION.
016000
016100****************************ERREURS*******************************
016200*  FOUR FIXED ERROR MESSAGES, ONE PER QUESTION-FIELD EDIT, BUILT
016300*  AS FILLER VALUES AND THEN RE-SLICED BY THE REDEFINES BELOW SO
016400*  26100 CAN PICK ONE OUT BY SUBSCRIPT INSTEAD OF AN EVALUATE.
016500 01  W-TABLEAU.
016600     05  W-TAB-ERREUR.
016700*  EACH MESSAGE IS HELD AS A FILLER VALUE RATHER THAN A NAMED
016800*  FIELD BECAUSE NOTHING EVER MOVES INTO OR OUT OF ONE MESSAGE
016900*  INDIVIDUALLY - THEY ARE ONLY EVER READ THROUGH THE REDEFINED
017000*  TABLE VIEW BELOW, BY SUBSCRIPT.
017100******************************************************************
017200*                ERREURS QUESTION IND 1 A 4
017300******************************************************************
017400         10 FILLER PIC X(51)
017500         VALUE "QUESTION RECORD CARRIES NO QUESTION-ID.".
017600         10 FILLER PIC X(51)
017700         VALUE "DIMENSION MUST BE E_I, S_N, T_F, OR J_P.".
017800         10 FILLER PIC X(51)
017900         VALUE "PRIORITY MUST BE 1, 2, OR 3.".
018000         10 FILLER PIC X(51)
018100         VALUE "ANSWER SCALE MUST CARRY 5 OPTIONS VALUED 1-5.".
018200******************************************************************
018300*           TABLEAU REDEFINE TAB-ERREUR.
018400******************************************************************
018500     05 W-TAB-ERREUR-R REDEFINES W-TAB-ERREUR PIC X(51) OCCURS 4.
018600
018700*  ONE SWITCH PER EDIT (1 THROUGH 4, SAME ORDER AS THE MESSAGES
018800*  ABOVE) - 21000/22000 SET THESE ON, 26000 CHECKS THEM, 25000
018900*  CLEARS THEM BACK TO 0 AFTER EACH CALL SO A PRIOR RECORD'S
019000*  FAILURE NEVER BLEEDS INTO THE NEXT ONE.
019100     05 W-TAB-IND-ERREUR OCCURS 4.
019200         10 W-IND-ERREUR PIC 9 VALUE 0.
019300             88 IND-ERR VALUE 1.
019400
019500****************************BAREME********************************
019600*   THE FIXED FIVE-POINT LIKERT SCALE THIS SHOP HAS SCORED
019700*   AGAINST SINCE THE FIRST ANSWER SHEETS WERE KEYED - FIVE
019800*   OPTIONS, VALUED 1 THROUGH 5.  HELD AS A TABLE SO THE EDIT
019900*   IN 22000 CAN SCAN IT LIKE ANY OTHER REFERENCE TABLE RATHER
020000*   THAN HARD-CODING THE BOUNDS IN LINE.
020100******************************************************************
020200 01  W-LIKERT-SCALE-DEF.
020300     05  FILLER                  PIC 9(1)       VALUE 1.
020400     05  FILLER                  PIC 9(1)       VALUE 2.
020500     05  FILLER                  PIC 9(1)       VALUE 3.
020600     05  FILLER                  PIC 9(1)       VALUE 4.
020700     05  FILLER                  PIC 9(1)       VALUE 5.
020800     05  FILLER                  PIC X(5).
020900*  THE FIVE FILLER ITEMS ABOVE ARE THE SCALE ITSELF, WRITTEN OUT
021000*  AS LITERAL VALUES SO A BANK MAINTAINER SCANNING THE SOURCE
021100*  CAN SEE AT A GLANCE WHAT THE SCALE IS WITHOUT CROSS-REFERENCING
021200*  A SEPARATE CONSTANTS COPYBOOK - THIS TABLE HAS NOT CHANGED
021300*  SINCE THE PROGRAM WAS FIRST WRITTEN IN 1988.
021400*  RESLICED AS A FIVE-ENTRY TABLE SO 22100 CAN WALK IT BY
021500*  SUBSCRIPT THE SAME WAY IT WALKS ANY OTHER REFERENCE TABLE IN
021600*  THIS PROGRAM.
021700 01  W-LIKERT-SCALE-TABLE REDEFINES W-LIKERT-SCALE-DEF.
021800     05  W-LIKERT-VALUE          PIC 9(1) OCCURS 5.
021900     05  FILLER                  PIC X(5).
022000
022100 LINKAGE SECTION.
022200****************************LINKAGE*******************************
022300*  THE ONE-BYTE MODE SWITCH - SEE THE PROGRAM BANNER ABOVE FOR
022400*  WHAT EACH OF THE THREE VALUES SELECTS.
022500 01  W-FUNCTION-CODE            PIC X(1).
022600     88  W-MODE-QUESTION                VALUE "Q".
022700     88  W-MODE-CONSISTENCY             VALUE "C".
022800     88  W-MODE-COMPLETION              VALUE "T".
022900
023000*  POPULATED BY THE CALLER ONLY WHEN W-FUNCTION-CODE IS "Q" -
023100*  ONE QUESTION-BANK RECORD'S EDITABLE FIELDS, PLUS THE VALID/
023200*  REJECTED SWITCH 20000 SETS BEFORE RETURNING.
023300 01  W-QUESTION-AREA.
023400     05  W-Q-ID                 PIC X(8).
023500     05  W-Q-DIMENSION          PIC X(3).
023600         88  W-Q-DIMENSION-VALID
023700                 VALUE "E_I" "S_N" "T_F" "J_P".
023800*  THE FOUR DIMENSION CODES ARE THE SAME FOUR CARRIED THROUGHOUT
023900*  THE REST OF THE BATCH - SELECTQS, SCORETYP AND TYPEPROF ALL
024000*  EXPECT EXACTLY THESE FOUR LITERALS AND NO OTHERS.
024100     05  W-Q-PRIORITY           PIC 9(1).
024200     05  W-Q-VALID-SWITCH       PIC X(1).
024300         88  W-Q-VALID                  VALUE "Y".
024400         88  W-Q-REJECTED               VALUE "N".
024500     05  FILLER                  PIC X(10).
024600
024700*  POPULATED BY THE CALLER ONLY WHEN W-FUNCTION-CODE IS "C" - THE
024800*  WHOLE RESPONSE-VALUE SET FOR ONE TEST TAKER, UP TO 200 VALUES
024900*  FOR THE LONG TEST LENGTH, PLUS THE CONSISTENCY CODE AND
025000*  VALID/REJECTED SWITCH 50000 SETS BEFORE RETURNING.
025100 01  W-CONSISTENCY-AREA.
025200     05  W-VALUE-COUNT          PIC 9(3).
025300     05  W-VALUES               PIC 9(1) OCCURS 200 TIMES.
025400     05  W-CONSISTENCY-CODE     PIC X(9).
025500     05  W-CONSISTENCY-VALID-SWITCH PIC X(1).
025600         88  W-SET-VALID                VALUE "Y".
025700         88  W-SET-REJECTED              VALUE "N".
025800
025900*  POPULATED BY THE CALLER ONLY WHEN W-FUNCTION-CODE IS "T" - THE
026000*  ACTUAL AND EXPECTED RESPONSE COUNTS AND THE PER-DIMENSION
026100*  COUNTS, PLUS THE COMPLETION CODE AND IMBALANCE FLAG 60000 AND
026200*  61000 SET BEFORE RETURNING.
026300 01  W-COMPLETION-AREA.
026400     05  W-RESPONSE-COUNT       PIC 9(3).
026500     05  W-EXPECTED-COUNT       PIC 9(3).
026600     05  W-DIM-COUNT            PIC 9(3) OCCURS 4 TIMES.
026700     05  W-COMPLETION-CODE      PIC X(10).
026800     05  W-IMBALANCE-FLAG       PIC X(1).
026900         88  W-DIMENSIONS-BALANCED      VALUE "N".
027000         88  W-DIMENSIONS-IMBALANCED    VALUE "Y".
027100     05  FILLER                  PIC X(6).
027200*  THE LINKAGE SECTION IS BUILT AS FOUR SEPARATE 01-LEVEL GROUPS
027300*  RATHER THAN ONE BIG REDEFINED AREA - ONLY ONE GROUP IS EVER
027400*  MEANINGFUL ON A GIVEN CALL, BUT KEEPING THEM SEPARATE LETS
027500*  EACH CALLERS COPYBOOK (IF ONE IS EVER WRITTEN) DECLARE ONLY
027600*  THE GROUP IT ACTUALLY USES.
027700
027800 PROCEDURE DIVISION USING W-FUNCTION-CODE
027900                           W-QUESTION-AREA
028000                           W-CONSISTENCY-AREA
028100                           W-COMPLETION-AREA.
028200*  THE USING LIST ORDER MUST MATCH THE CALLING PROGRAMS CALL...
028300*  USING LIST EXACTLY - SELECTQS AND SCORETYP BOTH CALL THIS
028400*  PROGRAM WITH ALL FOUR AREAS EVERY TIME, EVEN THOUGH ONLY ONE
028500*  OF THE THREE TRAILING GROUPS IS POPULATED FOR ANY ONE CALL.
028600
028700 00000-MAIN-PROCEDURE.
028800******************************************************************
028900*   ONE ENTRY POINT, THREE MODES.  THE CALLER SETS W-FUNCTION-
029000*   CODE AND FILLS ONLY THE LINKAGE GROUP THAT MODE USES - THE
029100*   OTHER GROUPS ARE IGNORED, THE SAME WAY TP3'S OLD MENU CALLED
029200*   ONE OF THREE MAINTENANCE PARAGRAPHS OFF A SINGLE CHOICE BYTE.
029300******************************************************************
029400*  MODE "C" IS PERFORMED WITH AN EXPLICIT THRU CLAUSE BECAUSE
029500*  50000 CONTAINS GO TO STATEMENTS OUT TO ITS OWN EXIT PARAGRAPH
029600*  (SEE 50000'S BANNER BELOW) - A BARE PERFORM'S RETURN POINT
029700*  SITS ONLY AT THE TEXTUAL END OF 50000 ITSELF, SO WITHOUT THE
029800*  THRU, EVERY EARLY-OUT GO TO WOULD LAND OUTSIDE THE PERFORM'S
029900*  RANGE AND FALL STRAIGHT THROUGH INTO 51000, 52000, 53000 AND
030000*  BEYOND INSTEAD OF RETURNING HERE.
030100     EVALUATE W-FUNCTION-CODE
030200         WHEN "Q"
030300             PERFORM 20000-VALIDER-QUESTION
030400         WHEN "C"
030500             PERFORM 50000-VERIFIER-COHERENCE
030600                  THRU 50000-VERIFIER-COHERENCE-EXIT
030700         WHEN "T"
030800             PERFORM 60000-VERIFIER-COMPLETUDE
030900             PERFORM 61000-VERIFIER-EQUILIBRE
031000     END-EVALUATE.
031100
031200     IF CR-TRACE-ON
031300         PERFORM 90000-DISPLAY-TRACE
031400     END-IF.
031500
031600     EXIT PROGRAM.
031700
031800******************************************************************
031900* 20000-VALIDER-QUESTION
032000* VALIDATION DES CHAMPS D'UNE FICHE QUESTION DE LA BANQUE.
032100* RUNS ALL FOUR FIELD EDITS REGARDLESS OF WHETHER AN EARLIER ONE
032200* ALREADY FAILED - UNLIKE THE CONSISTENCY CHECKS BELOW, QUESTION
032300* EDITS ARE NOT FIRST-FAILURE-WINS; THE BANK MAINTENANCE CLERK
032400* NEEDS TO SEE EVERY BAD FIELD ON A RECORD AT ONCE, NOT JUST THE
032500* FIRST ONE.
032600******************************************************************
032700 20000-VALIDER-QUESTION.
032800     PERFORM 21000-VERIFIER-CHAMPS-QUESTION.
032900     PERFORM 22000-VERIFIER-BAREME.
033000     PERFORM 26000-VERIFIER-ERREURS.
033100
033200     IF W-ERREUR-TROUVEE
033300         MOVE "N" TO W-Q-VALID-SWITCH
033400     ELSE
033500         MOVE "Y" TO W-Q-VALID-SWITCH
033600     END-IF.
033700
033800     PERFORM 25000-REINITIALISER-MESSAGES.
033900
034000*  THREE STRAIGHT FIELD TESTS - QUESTION-ID PRESENT, DIMENSION
034100*  ONE OF THE FOUR LEGAL CODES, PRIORITY IN RANGE.  EACH SETS ITS
034200*  OWN SWITCH IN W-TAB-IND-ERREUR RATHER THAN A SHARED FLAG SO
034300*  26000 BELOW CAN REPORT ALL THREE INDEPENDENTLY.
034400 21000-VERIFIER-CHAMPS-QUESTION.
034500     IF W-Q-ID EQUAL TO SPACES OR W-Q-ID EQUAL TO LOW-VALUES
034600*  A SPACES-OR-LOW-VALUES TEST RATHER THAN A SIMPLE SPACES TEST -
034700*  SOME UPSTREAM KEYING TOOLS PAD UNUSED FIELDS WITH BINARY
034800*  ZEROS INSTEAD OF BLANKS, AND A QUESTION-ID OF ALL NULLS IS
034900*  JUST AS MISSING AS ONE OF ALL SPACES.
035000         MOVE 1 TO W-TAB-IND-ERREUR(1)
035100     END-IF.
035200
035300     IF NOT W-Q-DIMENSION-VALID
035400         MOVE 1 TO W-TAB-IND-ERREUR(2)
035500     END-IF.
035600
035700     IF W-Q-PRIORITY < 1 OR W-Q-PRIORITY > 3
035800         MOVE 1 TO W-TAB-IND-ERREUR(3)
035900     END-IF.
036000
036100******************************************************************
036200*   22000-VERIFIER-BAREME
036300*   SCANS THE FIXED FIVE-POINT SCALE TABLE AND FLAGS THE
036400*   ANSWER-SCALE ERROR IF THE BAREME ITSELF HAS EVER BEEN
036500*   MIS-LOADED - THE SAME DEFENSIVE HABIT THIS SHOP USES TO
036600*   GUARD A COMPILE-TIME TABLE AGAINST AN UNNOTICED EDIT.
036700******************************************************************
036800 22000-VERIFIER-BAREME.
036900     MOVE 1 TO W-DIGIT-IDX.
037000     PERFORM 22100-VERIFIER-UN-BAREME
037100         VARYING W-DIGIT-IDX FROM 1 BY 1 UNTIL W-DIGIT-IDX > 5.
037200
037300*  ANY ONE OF THE FIVE TABLE ENTRIES OUT OF BOUNDS SETS THE SAME
037400*  ERROR SWITCH - THIS IS A SANITY CHECK ON A LITERAL TABLE, NOT
037500*  A PER-ENTRY REPORT, SO THE FOURTH SWITCH IS SHARED BY ALL FIVE
037600*  PASSES OF THE LOOP.
037700 22100-VERIFIER-UN-BAREME.
037800     IF W-LIKERT-VALUE(W-DIGIT-IDX) < 1
037900          OR W-LIKERT-VALUE(W-DIGIT-IDX) > 5
038000         MOVE 1 TO W-TAB-IND-ERREUR(4)
038100     END-IF.
038200
038300******************************************************************
038400*   25000-REINITIALISER-MESSAGES
038500*   Parcour w-indice erreur et remet a false (0) si a true (1).
038600*   RUNS AFTER EVERY CALL SO THE FOUR SWITCHES START CLEAN ON THE
038700*   NEXT QUESTION RECORD - WITHOUT THIS, A FAILURE ON RECORD N
038800*   WOULD STILL SHOW AS A FAILURE ON RECORD N+1 EVEN IF IT EDITED
038900*   CLEAN.
039000******************************************************************
039100 25000-REINITIALISER-MESSAGES.
039200     MOVE 1 TO W-IND.
039300     PERFORM 25100-REINITIALISER-UN
039400         VARYING W-IND FROM 1 BY 1 UNTIL W-IND > W-LONGUEUR-Q.
039500
039600 25100-REINITIALISER-UN.
039700     IF IND-ERR(W-IND)
039800         MOVE 0 TO W-IND-ERREUR(W-IND)
039900     END-IF.
040000
040100******************************************************************
040200*   26000-VERIFIER-ERREURS
040300*            Verifie la presence d'erreur.
040400*   ORS ALL FOUR SWITCHES TOGETHER INTO THE SINGLE W-BOOL-ERREUR
040500*   FLAG THAT 20000 ABOVE READS TO SET W-Q-VALID-SWITCH.
040600******************************************************************
040700 26000-VERIFIER-ERREURS.
040800     MOVE 0 TO W-BOOL-ERREUR.
040900     MOVE 1 TO W-IND.
041000     PERFORM 26100-VERIFIER-UNE
041100         VARYING W-IND FROM 1 BY 1 UNTIL W-IND > W-LONGUEUR-Q.
041200
041300 26100-VERIFIER-UNE.
041400     IF IND-ERR(W-IND)
041500         MOVE 1 TO W-BOOL-ERREUR
041600     END-IF.
041700
041800******************************************************************
041900* 50000-VERIFIER-COHERENCE THRU 50000-VERIFIER-COHERENCE-EXIT
042000* CONSISTENCY RULES ARE APPLIED IN A FIXED ORDER AND THE FIRST
042100* ONE THAT FAILS WINS - ONCE A RULE SETS THE CODE WE GO STRAIGHT
042200* TO THE EXIT PARAGRAPH RATHER THAN FALL THROUGH THE REST, THE
042300* SAME WAY AN OLDER SHOP PROGRAM SHORT-CIRCUITS A RANGE OF
042400* PARAGRAPHS ONCE THE ANSWER IS ALREADY KNOWN.  THE ORDER ITSELF
042500* IS DELIBERATE: EMPTY AND TOO-SHORT SETS ARE CHECKED BEFORE THE
042600* PATTERN RULES BECAUSE A SET UNDER 10 RESPONSES IS TOO SMALL FOR
042700* A STRAIGHT-LINE OR ALTERNATING PATTERN TO MEAN ANYTHING (SEE
042800* TKT-0102 MINUTES).
042900******************************************************************
043000 50000-VERIFIER-COHERENCE.
043100*  ASSUME VALID UNTIL ONE OF THE RULES BELOW SAYS OTHERWISE -
043200*  MOST RESPONSE SETS PASS EVERY RULE.
043300     MOVE "Y" TO W-CONSISTENCY-VALID-SWITCH.
043400
043500*  A ZERO-LENGTH SET IS REJECTED OUTRIGHT - NOTHING TO CHECK
043600*  CONSISTENCY AGAINST.
043700     IF W-VALUE-COUNT = 0
043800         MOVE "EMPTY" TO W-CONSISTENCY-CODE
043900         MOVE "N" TO W-CONSISTENCY-VALID-SWITCH
044000         GO TO 50000-VERIFIER-COHERENCE-EXIT
044100     END-IF.
044200
044300*  FEWER THAN TEN RESPONSES CAN'T TRIP A STRAIGHT-LINE OR
044400*  ALTERNATING-PATTERN RULE MEANINGFULLY, SO A SHORT SET PASSES
044500*  CONSISTENCY BY DEFINITION AND SKIPS THE REMAINING THREE RULES
044600*  ENTIRELY.
044700     IF W-VALUE-COUNT < 10
044800         MOVE "OK" TO W-CONSISTENCY-CODE
044900         GO TO 50000-VERIFIER-COHERENCE-EXIT
045000     END-IF.
045100
045200*  EACH RULE BELOW SETS W-SET-REJECTED ITSELF IF IT FAILS - WE
045300*  ONLY NEED TO TEST THE SWITCH AND EXIT EARLY, WE NEVER HAVE TO
045400*  UNDO A RULE THAT PASSED.
045500     PERFORM 51000-CHECK-STRAIGHT-LINE.
045600     IF W-SET-REJECTED
045700         GO TO 50000-VERIFIER-COHERENCE-EXIT
045800     END-IF.
045900
046000     PERFORM 52000-CHECK-ALTERNATING.
046100     IF W-SET-REJECTED
046200         GO TO 50000-VERIFIER-COHERENCE-EXIT
046300     END-IF.
046400
046500     PERFORM 53000-CHECK-EXTREME.
046600     IF W-SET-REJECTED
046700         GO TO 50000-VERIFIER-COHERENCE-EXIT
046800     END-IF.
046900
047000*  ALL THREE PATTERN RULES PASSED - THE SET IS CONSISTENT.
047100     MOVE "OK" TO W-CONSISTENCY-CODE.
047200
047300*  EVERY PATH ABOVE, PASS OR FAIL, CONVERGES HERE - THIS IS THE
047400*  PARAGRAPH NAME THE THRU CLAUSE ON THE CALLING PERFORM NAMES AS
047500*  ITS UPPER BOUND.
047600 50000-VERIFIER-COHERENCE-EXIT.
047700     EXIT.
047800
047900******************************************************************
048000*   51000-CHECK-STRAIGHT-LINE
048100*   EVERY ANSWER THE SAME VALUE - THE CLASSIC "RAN OUT OF TIME
048200*   AND JUST MARKED THE MIDDLE BUBBLE DOWN THE PAGE" SHEET.
048300******************************************************************
048400 51000-CHECK-STRAIGHT-LINE.
048500*  COMPARE EVERY VALUE FROM THE SECOND ONWARD AGAINST THE FIRST -
048600*  IF EVEN ONE DIFFERS, THE SET IS NOT A STRAIGHT LINE.
048700     MOVE W-VALUES(1) TO W-FIRST-VALUE.
048800     MOVE "N" TO W-DIFFERENT-FOUND.
048900     MOVE 2 TO W-SCAN-IDX.
049000     PERFORM 51100-COMPARE-ONE
049100         VARYING W-SCAN-IDX FROM 2 BY 1
049200         UNTIL W-SCAN-IDX > W-VALUE-COUNT.
049300
049400     IF W-DIFFERENT-FOUND = "N"
049500         MOVE "STRAIGHT" TO W-CONSISTENCY-CODE
049600         MOVE "N" TO W-CONSISTENCY-VALID-SWITCH
049700     END-IF.
049800
049900*  ONE PASS OF THE COMPARE, OUT OF LINE SO THE CALLING PERFORM
050000*  VARYING STAYS A SIMPLE LOOP HEADER.
050100 51100-COMPARE-ONE.
050200     IF W-VALUES(W-SCAN-IDX) NOT = W-FIRST-VALUE
050300         MOVE "Y" TO W-DIFFERENT-FOUND
050400     END-IF.
050500
050600******************************************************************
050700*   52000-CHECK-ALTERNATING
050800*   EVERY SECOND ANSWER REPEATS THE ONE TWO BACK, AND ONLY TWO
050900*   DISTINCT VALUES APPEAR ACROSS THE WHOLE SHEET - A PATTERN,
051000*   NOT A GENUINE SET OF ANSWERS.
051100******************************************************************
051200 52000-CHECK-ALTERNATING.
051300*  FIRST TEST: DOES EVERY VALUE MATCH THE ONE TWO POSITIONS BACK?
051400*  IF SO, THEN AND ONLY THEN IS IT WORTH THE SECOND TEST BELOW -
051500*  COUNTING HOW MANY DISTINCT VALUES APPEAR AT ALL.
051600     MOVE "Y" TO W-ALTERNATE-OK.
051700     MOVE 3 TO W-SCAN-IDX.
051800     PERFORM 52100-COMPARE-PAIR
051900         VARYING W-SCAN-IDX FROM 3 BY 1
052000         UNTIL W-SCAN-IDX > W-VALUE-COUNT.
052100
052200*  A TRUE ALTERNATING PATTERN WITH MORE THAN TWO DISTINCT VALUES
052300*  CANNOT HAPPEN MATHEMATICALLY, BUT THE DISTINCT-COUNT TEST IS
052400*  KEPT ANYWAY AS A BELT-AND-SUSPENDERS CHECK AGAINST A FUTURE
052500*  CHANGE TO THE PAIR-COMPARE RULE ABOVE.
052600     IF W-ALTERNATE-OK = "Y"
052700         PERFORM 52200-COMPTER-DISTINCTS
052800         IF W-DISTINCT-COUNT = 2
052900             MOVE "ALTERNATE" TO W-CONSISTENCY-CODE
053000             MOVE "N" TO W-CONSISTENCY-VALID-SWITCH
053100         END-IF
053200     END-IF.
053300
053400*  ONE PASS OF THE PAIR COMPARE, OUT OF LINE FOR THE SAME REASON
053500*  AS 51100 ABOVE.
053600 52100-COMPARE-PAIR.
053700     IF W-VALUES(W-SCAN-IDX) NOT = W-VALUES(W-SCAN-IDX - 2)
053800         MOVE "N" TO W-ALTERNATE-OK
053900     END-IF.
054000
054100*  COUNTS DISTINCT VALUES BY MARKING A FIVE-BYTE "SEEN" TABLE -
054200*  CLEAR IT, WALK THE RESPONSE SET MARKING EACH VALUE SEEN, THEN
054300*  COUNT HOW MANY OF THE FIVE POSITIONS GOT MARKED.  NO SORT
054400*  NEEDED FOR ONLY FIVE POSSIBLE VALUES.
054500 52200-COMPTER-DISTINCTS.
054600     MOVE 1 TO W-DIGIT-IDX.
054700     PERFORM 52210-EFFACER-VU
054800         VARYING W-DIGIT-IDX FROM 1 BY 1 UNTIL W-DIGIT-IDX > 5.
054900
055000     MOVE 1 TO W-SCAN-IDX.
055100     PERFORM 52220-MARQUER-VU
055200         VARYING W-SCAN-IDX FROM 1 BY 1
055300         UNTIL W-SCAN-IDX > W-VALUE-COUNT.
055400
055500     MOVE 0 TO W-DISTINCT-COUNT.
055600     MOVE 1 TO W-DIGIT-IDX.
055700     PERFORM 52230-COMPTER-VU
055800         VARYING W-DIGIT-IDX FROM 1 BY 1 UNTIL W-DIGIT-IDX > 5.
055900
056000*  CLEAR ONE POSITION OF THE SEEN TABLE.
056100 52210-EFFACER-VU.
056200     MOVE "N" TO W-SEEN-DIGIT(W-DIGIT-IDX).
056300
056400*  MARK THE POSITION CORRESPONDING TO THE CURRENT RESPONSE VALUE.
056500 52220-MARQUER-VU.
056600     MOVE "Y" TO W-SEEN-DIGIT(W-VALUES(W-SCAN-IDX)).
056700
056800*  TALLY HOW MANY OF THE FIVE POSITIONS ENDED UP MARKED.
056900 52230-COMPTER-VU.
057000     IF W-SEEN-DIGIT(W-DIGIT-IDX) = "Y"
057100         ADD 1 TO W-DISTINCT-COUNT
057200     END-IF.
057300
057400******************************************************************
057500*   53000-CHECK-EXTREME
057600*   MORE THAN 90 PERCENT OF THE ANSWERS ARE A 1 OR A 5 - TOO
057700*   EXTREME TO TRUST.  THE RATIO TEST IS DONE AS A CROSS-
057800*   MULTIPLY SO NO DECIMAL DIVIDE IS NEEDED.
057900******************************************************************
058000 53000-CHECK-EXTREME.
058100     MOVE 0 TO W-EXTREME-COUNT.
058200     MOVE 1 TO W-SCAN-IDX.
058300     PERFORM 53100-COMPTER-EXTREME
058400         VARYING W-SCAN-IDX FROM 1 BY 1
058500         UNTIL W-SCAN-IDX > W-VALUE-COUNT.
058600
058700*  (EXTREME-COUNT * 100) > (VALUE-COUNT * 90) IS ALGEBRAICALLY
058800*  THE SAME TEST AS EXTREME-COUNT / VALUE-COUNT > 0.90 BUT NEVER
058900*  NEEDS A DECIMAL DIVIDE OR A ROUNDING RULE - SEE TKT-0261.
059000     IF (W-EXTREME-COUNT * 100) > (W-VALUE-COUNT * 90)
059100         MOVE "EXTREME" TO W-CONSISTENCY-CODE
059200         MOVE "N" TO W-CONSISTENCY-VALID-SWITCH
059300     END-IF.
059400
059500*  ONE PASS OF THE EXTREME-VALUE TALLY.
059600 53100-COMPTER-EXTREME.
059700     IF W-VALUES(W-SCAN-IDX) = 1 OR W-VALUES(W-SCAN-IDX) = 5
059800         ADD 1 TO W-EXTREME-COUNT
059900     END-IF.
060000
060100******************************************************************
060200*   60000-VERIFIER-COMPLETUDE
060300*   THE RESPONSE FILE MUST CARRY EXACTLY THE EXPECTED COUNT OF
060400*   SCORED ANSWERS FOR THE TEST LENGTH SELECTED - SHORT, NOT
060500*   ENOUGH, IS JUST AS WRONG AS TOO MANY.
060600******************************************************************
060700 60000-VERIFIER-COMPLETUDE.
060800*  THREE-WAY TEST COLLAPSED INTO ONE NESTED IF - SCORETYP READS
060900*  W-COMPLETION-CODE, NOT A RETURN CODE, SO THERE IS NO NEED FOR
061000*  A SEPARATE SWITCH HERE THE WAY THE CONSISTENCY CHECK USES ONE.
061100     IF W-RESPONSE-COUNT < W-EXPECTED-COUNT
061200         MOVE "INCOMPLETE" TO W-COMPLETION-CODE
061300     ELSE
061400         IF W-RESPONSE-COUNT > W-EXPECTED-COUNT
061500             MOVE "TOOMANY" TO W-COMPLETION-CODE
061600         ELSE
061700             MOVE "OK" TO W-COMPLETION-CODE
061800         END-IF
061900     END-IF.
062000
062100******************************************************************
062200*   61000-VERIFIER-EQUILIBRE
062300*   NO ONE DIMENSION MAY HAVE MORE THAN TWICE THE RESPONSES OF
062400*   THE THINNEST DIMENSION - A LOPSIDED SET SKEWS THE TYPE CALL.
062500******************************************************************
062600 61000-VERIFIER-EQUILIBRE.
062700*  SEED MAX AND MIN FROM THE FIRST DIMENSION, THEN LET 61100
062800*  WALK THE REMAINING THREE TO WIDEN THE RANGE AS NEEDED.
062900     MOVE W-DIM-COUNT(1) TO W-DIM-MAX.
063000     MOVE W-DIM-COUNT(1) TO W-DIM-MIN.
063100     MOVE 2 TO W-DIGIT-IDX.
063200     PERFORM 61100-COMPARER-DIMENSION
063300         VARYING W-DIGIT-IDX FROM 2 BY 1 UNTIL W-DIGIT-IDX > 4.
063400
063500     IF W-DIM-MAX > (W-DIM-MIN * 2)
063600         MOVE "Y" TO W-IMBALANCE-FLAG
063700     ELSE
063800         MOVE "N" TO W-IMBALANCE-FLAG
063900     END-IF.
064000
064100*  ONE DIMENSION'S CONTRIBUTION TO THE RUNNING MAX/MIN.
064200 61100-COMPARER-DIMENSION.
064300     IF W-DIM-COUNT(W-DIGIT-IDX) > W-DIM-MAX
064400         MOVE W-DIM-COUNT(W-DIGIT-IDX) TO W-DIM-MAX
064500     END-IF.
064600     IF W-DIM-COUNT(W-DIGIT-IDX) < W-DIM-MIN
064700         MOVE W-DIM-COUNT(W-DIGIT-IDX) TO W-DIM-MIN
064800     END-IF.
064900
065000******************************************************************
065100*   90000-DISPLAY-TRACE
065200*   ONLY FIRES WHEN UPSI-1 IS SET ON AT JCL/LOGON TIME - ADDED
065300*   FOR THE SAME KIND OF ANSWER-SHEET COMPLAINTS VALIDRSP'S
065400*   TRACE WAS ADDED FOR.
065500******************************************************************
065600 90000-DISPLAY-TRACE.
065700*  LABEL LINE FIRST SO A SCROLLING CONSOLE LOG CAN BE SCANNED FOR
065800*  WHERE ONE CALL ENDS AND THE NEXT BEGINS.
065900     MOVE "CHKRESP TRACE - VALIDATOR DESK" TO W-MSG-TRACE-LABEL.
066000     MOVE W-FUNCTION-CODE TO W-SCAN-DISPLAY(1:1).
066100*  REUSES THE SCAN-AREA REDEFINE AS A SCRATCH DISPLAY FIELD FOR
066200*  THE TRACE LINE RATHER THAN DECLARING A SEPARATE ONE-BYTE
066300*  WORKING-STORAGE ITEM JUST FOR THIS DIAGNOSTIC.
066400     DISPLAY W-MSG-TRACE-LABEL.
066500     DISPLAY "CHKRESP MODE=" W-FUNCTION-CODE
066600             " QVALID=" W-Q-VALID-SWITCH
066700             " CVALID=" W-CONSISTENCY-VALID-SWITCH
066800             " CCODE=" W-CONSISTENCY-CODE
066900             " TCODE=" W-COMPLETION-CODE.
067000
067100 END PROGRAM CHKRESP.
