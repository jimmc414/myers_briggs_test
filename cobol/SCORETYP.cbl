000100******************************************************************
000200* PROGRAM: SCORETYP
000300* PURPOSE: SCORER AND REPORTER - READS THE RESPONSE FILE, SCORES
000400*          THE FOUR MBTI DIMENSIONS, DETERMINES THE FOUR-LETTER
000500*          TYPE, RUNS THE VALIDATOR'S WHOLE-SET CHECKS, PULLS
000600*          THE TYPE PROFILE, AND PRINTS THE RESULTS REPORT.
000700*          CALLED ONCE PER RUN BY MBTIRUN, AFTER SELECTQS HAS
000800*          BUILT THE QUESTION-SELECTION TABLE.
000900*
001000*          THIS IS THE BIGGEST PROGRAM IN THE SUITE BECAUSE IT
001100*          IS WHERE EVERY OTHER PROGRAM'S WORK COMES TOGETHER -
001200*          THE SELECTED QUESTIONS FROM SELECTQS, THE SANITIZED
001300*          RESPONSE VALUES FROM VALIDRSP, THE CONSISTENCY AND
001400*          COMPLETION FINDINGS FROM CHKRESP, AND THE NARRATIVE
001500*          PROFILE FROM TYPEPROF ALL FEED INTO THE ONE RESULTS
001600*          REPORT PRINTED HERE.
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. SCORETYP.
002000 AUTHOR. L. BEAULIEU.
002100 INSTALLATION. MERIDIAN TESTING CTR.
002200 DATE-WRITTEN. 05/02/89.
002300 DATE-COMPILED.
002400 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002500
002600******************************************************************
002700*                      C H A N G E   L O G
002800*------------------------------------------------------------------
002900* 05/02/89  LB   TKT-0020  ORIGINAL CODING - READ/SCORE/PRINT FOR
003000*                          THE FOUR DIMENSIONS.
003100* 01/15/90  LB   TKT-0055  ADDED SANITIZE CALL TO VALIDRSP BEFORE
003200*                          ACCUMULATING EACH RESPONSE.  PRIOR TO
003300*                          THIS FIX THE RAW RESPONSE VALUE WAS
003400*                          ACCUMULATED AS-KEYED, AND A HANDFUL OF
003500*                          DECORATED ANSWER SHEETS ("4." WITH A
003600*                          TRAILING PERIOD) WERE THROWING OFF THE
003700*                          DIMENSION TOTALS.
003800* 09/09/90  DMM  TKT-0103  ADDED NEUTRAL DEFAULT FOR QUESTIONS
003900*                          WITH NO MATCHING RESPONSE - A SKIPPED
004000*                          ITEM ON THE ANSWER SHEET WAS LEAVING
004100*                          ITS DIMENSION'S COUNT SHORT, WHICH
004200*                          SKEWED THE PERCENTAGE FOR THAT WHOLE
004300*                          DIMENSION RATHER THAN JUST THAT ITEM.
004400* 06/21/91  DMM  TKT-0135  ADDED BORDERLINE AND SECONDARY-TYPE
004500*                          LOGIC PER PSYCHOMETRICS COMMITTEE -
004600*                          A DIMENSION SCORING WITHIN TWO POINTS
004700*                          OF 50/50 IS TOO CLOSE TO CALL EITHER
004800*                          WAY WITH CONFIDENCE.
004900* 02/11/92  RF   TKT-0163  ADDED CALL TO CHKRESP FOR WHOLE-SET
005000*                          CONSISTENCY AND COMPLETION CHECKS.
005100* 12/02/93  AGN  TKT-0218  ADDED CALL TO TYPEPROF FOR PROFILE,
005200*                          INSIGHTS, AND COMPATIBILITY LIST.
005300* 04/19/95  AGN  TKT-0262  CROSS-MULTIPLY INSTEAD OF DECIMAL
005400*                          DIVIDE FOR THE PERCENTAGE INTERNAL
005500*                          WORK, PER AUDIT FINDING ON ROUNDING -
005600*                          THE OLD CODE DIVIDED TWICE (ONCE TO
005700*                          GET A RAW RATIO, AGAIN TO SCALE TO A
005800*                          PERCENT) AND THE TWO ROUNDINGS COULD
005900*                          DISAGREE WITH A HAND CALCULATION BY A
006000*                          TENTH OF A POINT.
006100* 06/02/96  AGN  TKT-0310  REVIEWED FOR CENTURY-DATE PROJECT -
006200*                          NO DATE FIELDS IN THIS PROGRAM, NO
006300*                          CHANGE REQUIRED.  SIGNED OFF Y2K.
006400* 09/14/98  PTC  TKT-0345  RAISED QUESTION TABLE FROM 88 TO 100
006500*                          ENTRIES FOR THE LONG TEST LENGTH.
006600* 02/27/99  PTC  TKT-0368  CONFIRMED Y2K REVIEW, SIGNED OFF AGAIN
006700*                          PER AUDIT REQUEST.
006800* 08/15/01  PTC  TKT-0423  NO LOGIC CHANGE - RECOMPILED UNDER NEW
006900*                          STANDARD COPY OF COMPILER OPTIONS.
007000* 05/09/05  LJF  TKT-0491  DOCUMENTATION PASS, NO LOGIC CHANGE.
007100* 10/30/09  LJF  TKT-0554  ADDED TRACE SWITCH (UPSI-3) FOR THE
007200*                          SCORING DESK'S DIAGNOSTIC RUNS.
007300* 02/18/14  SWK  TKT-0622  VERIFIED AGAINST REVISED SCORER SPEC -
007400*                          NO CODE CHANGE NEEDED.
007500* 06/05/19  SWK  TKT-0703  MINOR COMMENT CLEANUP ON THE REPORT
007600*                          PRINT PARAGRAPHS.
007700* 03/11/22  SWK  TKT-0792  EXPANDED WORKING-STORAGE, LINKAGE, AND
007800*                          PARAGRAPH-LEVEL COMMENTARY THROUGHOUT
007900*                          AT THE AUDITOR'S REQUEST - NO LOGIC
008000*                          CHANGE.  THIS IS THE LARGEST PROGRAM
008100*                          IN THE SUITE AND HAD THE THINNEST
008200*                          DOCUMENTATION FOR ITS SIZE; THE
008300*                          AUDITOR WANTED EVERY ACCUMULATOR AND
008400*                          EVERY CALL INTERFACE SPELLED OUT.
008500******************************************************************
008600
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-AT.
009000 OBJECT-COMPUTER. IBM-AT.
009100 SPECIAL-NAMES.
009200*    C01 DRIVES THE "AFTER ADVANCING PAGE" ON THE FIRST REPORT
009300*    LINE SO EACH SUBJECT'S RESULTS REPORT ALWAYS STARTS AT THE
009400*    TOP OF A FRESH FORM - ONE REPORT PER RUN, ONE FORM PER
009500*    REPORT, NEVER TWO SUBJECTS' RESULTS ON THE SAME PAGE.
009600     C01 IS TOP-OF-FORM
009700*    LIKERT-DIGIT IS NOT ACTUALLY TESTED IN THIS PROGRAM TODAY -
009800*    IT IS CARRIED FORWARD FROM THE ORIGINAL CODING IN CASE A
009900*    FUTURE CHANGE NEEDS TO CLASS-TEST A RAW RESPONSE BYTE HERE
010000*    RATHER THAN RELYING ENTIRELY ON VALIDRSP'S SANITIZING.
010100     CLASS LIKERT-DIGIT IS "1" "2" "3" "4" "5"
010200*    UPSI-3 IS THE SCORER'S OWN TRACE SWITCH - INDEPENDENT OF
010300*    CHKRESP'S UPSI-1 AND VALIDRSP'S TRACE SWITCH SO THE SCORING
010400*    DESK CAN TURN ON SCORETYP'S TRACE WITHOUT FLOODING THE LOG
010500*    WITH EVERY SUBPROGRAM'S DIAGNOSTICS AT ONCE.
010600     SWITCH UPSI-3 IS ST-TRACE-SWITCH ON STATUS IS ST-TRACE-ON.
010700
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000*    THE RESPONSE FILE IS THE ONE FILE THIS PROGRAM READS - ONE
011100*    80-BYTE RECORD PER ANSWERED QUESTION, BUILT UPSTREAM OF THIS
011200*    BATCH AND NOT OWNED BY ANY PROGRAM IN THIS SUITE.
011300     SELECT RESPONSE-FILE ASSIGN TO "RESPONSES"
011400             ORGANIZATION IS SEQUENTIAL.
011500
011600*    THE REPORT FILE IS THE ONE OUTPUT THIS PROGRAM OWNS - A
011700*    PRINT-IMAGE FILE, LINE SEQUENTIAL SO IT CAN BE VIEWED OR
011800*    SPOOLED WITHOUT A PRINT UTILITY.
011900     SELECT REPORT-FILE   ASSIGN TO "REPORT"
012000             ORGANIZATION IS LINE SEQUENTIAL.
012100
012200 DATA DIVISION.
012300 FILE SECTION.
012400
012500*    80-BYTE RESPONSE RECORD - QUESTION-ID AND THE SINGLE RAW
012600*    ANSWER DIGIT, PADDED OUT WITH FILLER.  THE RAW VALUE IS
012700*    ONE BYTE HERE BUT IS STILL RUN THROUGH VALIDRSP BELOW,
012800*    BECAUSE "ONE BYTE" DOES NOT GUARANTEE "ONE DIGIT 1-5" -
012900*    A BLANK OR A STRAY CHARACTER IS STILL POSSIBLE ON A BADLY
013000*    KEYED SHEET.
013100 FD  RESPONSE-FILE
013200 LABEL RECORD STANDARD.
013300 01  RESP-RESPONSE-REC.
013400     05  RESP-QUESTION-ID        PIC X(8).
013500     05  RESP-RESPONSE-VALUE     PIC 9(1).
013600     05  FILLER                  PIC X(71).
013700*                                TOTAL (80)
013800
013900*    PRINT-IMAGE RECORD FOR THE RESULTS REPORT - 120 BYTES, THE
014000*    SAME WIDTH THIS SHOP USES FOR ITS WIDER REPORTS.
014100 FD  REPORT-FILE
014200 LABEL RECORD STANDARD.
014300 01  LIGNE-IMPRIME                PIC X(120).
014400
014500 WORKING-STORAGE SECTION.
014600*    SCRATCH MESSAGE FOR THE "PROFILE NOT ON FILE" CONSOLE
014700*    WARNING IN 65000 BELOW - SAME 77-LEVEL HABIT AS EVERY OTHER
014800*    PROGRAM IN THIS SUITE FOR A ONE-SHOT DIAGNOSTIC LITERAL.
014900 77  W-MSG-PROFIL-INTROUVABLE PIC X(30) VALUE SPACES.
015000****************************INDICATEURS***************************
015100*    ONE SWITCH - END OF THE RESPONSE FILE.  KEPT AS ITS OWN
015200*    GROUP RATHER THAN FOLDED INTO W-SCAN-AREA BELOW BECAUSE IT
015300*    IS TESTED IN THE MAIN READ LOOP, NOT IN ANY OF THE SCORING
015400*    PARAGRAPHS.
015500 01  W-INDICATEUR.
015600     05  W-IND-FIN-FICHIER       PIC 9          VALUE 0.
015700         88  W-FIN-FICHIER                      VALUE 1.
015800     05  FILLER                  PIC X(8).
015900
016000****************************REPONSE********************************
016100*    ONE INCOMING RESPONSE RECORD, READ FROM RESPONSE-FILE INTO
016200*    THIS AREA RATHER THAN DIRECTLY INTO THE FD RECORD - READING
016300*    INTO A WORKING-STORAGE COPY LETS 32000 BELOW WORK WITH THE
016400*    RECORD AFTER THE NEXT READ HAS ALREADY REFRESHED THE FD
016500*    BUFFER, THE SAME DEFENSIVE HABIT THIS SHOP USES ANYWHERE A
016600*    RECORD'S FIELDS ARE REFERENCED ACROSS MORE THAN ONE
016700*    PARAGRAPH.
016800 01  W-RESPONSE-REC.
016900     05  W-RESP-ID               PIC X(8).
017000     05  W-RESP-VALUE            PIC 9(1).
017100     05  FILLER                  PIC X(71).
017200*    DISPLAYABLE VIEW OF THE SAME NINE BYTES, USED ONLY IF A
017300*    FUTURE TRACE NEEDS TO DUMP A WHOLE RESPONSE RECORD AT ONCE
017400*    RATHER THAN FIELD BY FIELD.
017500 01  W-RESPONSE-REC-X REDEFINES W-RESPONSE-REC.
017600     05  W-RESP-DISPLAY          PIC X(9).
017700     05  FILLER                  PIC X(71).
017800
017900*    HOLDS ONE RAW RESPONSE VALUE ON ITS WAY THROUGH VALIDRSP -
018000*    W-RAW-BUFFER IS BUILT FRESH FOR EACH RESPONSE IN 32000,
018100*    PASSED TO VALIDRSP, AND THE SANITIZED RESULT COMES BACK IN
018200*    W-SANITIZED-VALUE AND W-VALID-SWITCH.
018300 01  W-VALIDATION-AREA.
018400     05  W-RAW-BUFFER            PIC X(5).
018500     05  W-SANITIZED-VALUE       PIC 9(1).
018600     05  W-VALID-SWITCH          PIC X(1).
018700         88  W-RESPONSE-VALID            VALUE "Y".
018800         88  W-RESPONSE-REJECTED         VALUE "N".
018900
019000****************************COMPTEURS******************************
019100*    SUBSCRIPTS AND RUNNING COUNTERS USED ACROSS THE READ/MATCH/
019200*    ACCUMULATE PARAGRAPHS (30000-40000) - ALL COMP, ALL TOUCHED
019300*    ONCE PER RESPONSE RECORD READ, UP TO 200 TIMES A RUN FOR
019400*    THE LONG TEST LENGTH.
019500 01  W-SCAN-AREA.
019600     05  W-SCAN-IDX2             PIC S9(3)      COMP.
019700     05  W-DIM-IDX               PIC S9(3)      COMP.
019800     05  W-DIM-IDX2              PIC S9(3)      COMP.
019900     05  W-MATCH-IDX             PIC S9(3)      COMP.
020000     05  W-FOUND-DIM-IDX         PIC S9(3)      COMP.
020100     05  W-ALL-VALUE-COUNT       PIC S9(3)      COMP.
020200     05  W-TOTAL-RESP            PIC S9(3)      COMP.
020300*    DISPLAYABLE VIEW OF THE SAME SEVEN COUNTERS FOR THE TRACE
020400*    PARAGRAPH - NOT USED TODAY, KEPT FOR THE SAME REASON EVERY
020500*    OTHER PROGRAM IN THE SUITE KEEPS ONE.
020600 01  W-SCAN-AREA-X REDEFINES W-SCAN-AREA.
020700     05  W-SCAN-DISPLAY          PIC X(21).
020800
020900*    WORK FIELDS FOR THE PERCENTAGE CALCULATION IN 51000 BELOW.
021000*    W-MAXV/W-MINV/W-RANGE HOLD THE THEORETICAL HIGH AND LOW
021100*    RAW TOTALS FOR THE DIMENSION'S RESPONSE COUNT (5 POINTS PER
021200*    QUESTION AT MOST, 1 AT LEAST), W-NUMERATOR AND
021300*    W-NUMERATOR-100 CARRY THE CROSS-MULTIPLIED INTERMEDIATE
021400*    VALUE FROM TKT-0262 SO NO DECIMAL DIVIDE HAS TO HAPPEN
021500*    TWICE, AND W-RIGHT-INTERNAL HOLDS THE FOUR-DECIMAL RESULT
021600*    BEFORE IT IS ROUNDED DOWN TO ONE DECIMAL FOR REPORTING.
021700 01  W-LOOKUP-AREA.
021800     05  W-LOOKUP-DIMENSION      PIC X(3).
021900     05  W-MAXV                  PIC S9(5)      COMP.
022000     05  W-MINV                  PIC S9(5)      COMP.
022100     05  W-RANGE                 PIC S9(5)      COMP.
022200     05  W-NUMERATOR             PIC S9(5)      COMP.
022300     05  W-NUMERATOR-100         PIC S9(7)      COMP.
022400     05  W-RIGHT-INTERNAL        PIC S9(3)V9(4) COMP.
022500     05  W-ADJUSTED              PIC S9(1)      COMP.
022600     05  W-STRENGTH-SUM          PIC S9(3)V9(1) COMP.
022700
022800*    EVERY SANITIZED RESPONSE VALUE FOR THE WHOLE RUN, IN THE
022900*    ORDER THEY WERE READ - BUILT UP IN 32000 AS EACH RESPONSE
023000*    PASSES VALIDRSP, AND HANDED WHOLESALE TO CHKRESP IN 40000
023100*    FOR THE CONSISTENCY CHECK.  SIZED TO 200 FOR THE LONG TEST
023200*    LENGTH, MATCHING CHKRESP'S OWN W-VALUES TABLE.
023300 01  W-ALL-VALUES-TABLE.
023400     05  W-ALL-VALUES            PIC 9(1) OCCURS 200 TIMES.
023500
023600****************************ACCUMULATEURS**************************
023700*    ONE RUNNING TOTAL AND ONE RESPONSE COUNT PER DIMENSION, IN
023800*    THE FIXED E_I/S_N/T_F/J_P ORDER - 34000 ADDS TO THESE AS
023900*    RESPONSES ARE MATCHED, 39000 ADDS A NEUTRAL DEFAULT FOR ANY
024000*    QUESTION LEFT UNANSWERED, AND 51000 DIVIDES THEM INTO A
024100*    PERCENTAGE ONCE READING IS COMPLETE.
024200 01  W-ACCUM-TABLE.
024300     05  W-ACCUM-ENTRY OCCURS 4.
024400         10  W-ACC-TOTAL         PIC S9(5)      COMP.
024500         10  W-ACC-COUNT         PIC S9(3)      COMP.
024600
024700****************************TABLE DES DIMENSIONS*******************
024800*   ORDRE FIXE E_I, S_N, T_F, J_P - LETTRE ET LIBELLE DE CHAQUE
024900*   POLE "DROIT" ET "GAUCHE".  MEME TECHNIQUE DE TABLE REDEFINIE
025000*   QUE LE BAREME DE CHKRESP.
025100*
025200*   IN PLAIN TERMS: THIS IS THE ONE TABLE THAT TIES A DIMENSION
025300*   CODE TO ITS TWO POSSIBLE LETTERS AND THEIR FULL-WORD LABELS.
025400*   "RIGHT" AND "LEFT" REFER ONLY TO THE ORDER THE POLES ARE
025500*   WRITTEN IN BELOW (E BEFORE I, N BEFORE S, AND SO ON) - THEY
025600*   CARRY NO OTHER MEANING AND THE PERCENTAGE MATH IN 51000 IS
025700*   SYMMETRIC AROUND THEM.
025800******************************************************************
025900 01  W-DIM-DEF-RAW.
026000     05  FILLER  PIC X(3)  VALUE "E_I".
026100     05  FILLER  PIC X(1)  VALUE "E".
026200     05  FILLER  PIC X(12) VALUE "EXTRAVERSION".
026300     05  FILLER  PIC X(1)  VALUE "I".
026400     05  FILLER  PIC X(12) VALUE "INTROVERSION".
026500     05  FILLER  PIC X(3)  VALUE "S_N".
026600     05  FILLER  PIC X(1)  VALUE "N".
026700     05  FILLER  PIC X(12) VALUE "INTUITION".
026800     05  FILLER  PIC X(1)  VALUE "S".
026900     05  FILLER  PIC X(12) VALUE "SENSING".
027000     05  FILLER  PIC X(3)  VALUE "T_F".
027100     05  FILLER  PIC X(1)  VALUE "T".
027200     05  FILLER  PIC X(12) VALUE "THINKING".
027300     05  FILLER  PIC X(1)  VALUE "F".
027400     05  FILLER  PIC X(12) VALUE "FEELING".
027500     05  FILLER  PIC X(3)  VALUE "J_P".
027600     05  FILLER  PIC X(1)  VALUE "J".
027700     05  FILLER  PIC X(12) VALUE "JUDGING".
027800     05  FILLER  PIC X(1)  VALUE "P".
027900     05  FILLER  PIC X(12) VALUE "PERCEIVING".
028000*    RESLICED AS A FOUR-ENTRY TABLE SO 35000, 50000, AND 60000
028100*    CAN ALL WALK IT BY SUBSCRIPT RATHER THAN REPEATING FOUR
028200*    SEPARATE IF-DIMENSION-EQUALS TESTS IN EACH PARAGRAPH.
028300 01  W-DIM-DEF-TABLE REDEFINES W-DIM-DEF-RAW.
028400     05  W-DIM-ENTRY OCCURS 4.
028500         10  W-DIM-CODE          PIC X(3).
028600         10  W-DIM-RIGHT-LETTER  PIC X(1).
028700         10  W-DIM-RIGHT-LABEL   PIC X(12).
028800         10  W-DIM-LEFT-LETTER   PIC X(1).
028900         10  W-DIM-LEFT-LABEL    PIC X(12).
029000
029100*    HOLDS THE FOUR-LETTER "WHAT IF THE BORDERLINE DIMENSIONS
029200*    HAD GONE THE OTHER WAY" CANDIDATE BUILT IN 61000, AND THE
029300*    OVERALL FLAG FOR WHETHER ANY DIMENSION WAS BORDERLINE AT
029400*    ALL THIS RUN.
029500 01  W-SECONDARY-CANDIDATE       PIC X(4).
029600 01  W-BOOL-ANY-BORDERLINE       PIC 9          VALUE 0.
029700     88  W-ANY-BORDERLINE                       VALUE 1.
029800
029900****************************APPEL A CHKRESP************************
030000*    THESE FOUR GROUPS MIRROR CHKRESP'S OWN LINKAGE SECTION
030100*    EXACTLY (SEE CHKRESP'S W-FUNCTION-CODE, W-QUESTION-AREA,
030200*    W-CONSISTENCY-AREA, W-COMPLETION-AREA) SO THE CALL BELOW IN
030300*    40000 CAN PASS THEM STRAIGHT THROUGH BY POSITION.  ONLY
030400*    W-CHKRESP-QUESTION-AREA IS UNUSED HERE - SCORETYP ONLY EVER
030500*    CALLS CHKRESP IN "C" AND "T" MODE, NEVER "Q" MODE, BUT THE
030600*    FULL FOUR-GROUP USING LIST STILL HAS TO BE PASSED BECAUSE
030700*    CHKRESP'S PROCEDURE DIVISION HEADER NAMES ALL FOUR.
030800 01  W-CHKRESP-FUNCTION          PIC X(1).
030900 01  W-CHKRESP-QUESTION-AREA.
031000     05  FILLER                  PIC X(23).
031100 01  W-CHKRESP-CONSISTENCY-AREA.
031200     05  W-CC-VALUE-COUNT        PIC 9(3).
031300     05  W-CC-VALUES             PIC 9(1) OCCURS 200 TIMES.
031400     05  W-CC-CODE                PIC X(9).
031500     05  W-CC-VALID-SWITCH        PIC X(1).
031600 01  W-CHKRESP-COMPLETION-AREA.
031700     05  W-CT-RESPONSE-COUNT      PIC 9(3).
031800     05  W-CT-EXPECTED-COUNT      PIC 9(3).
031900     05  W-CT-DIM-COUNT           PIC 9(3) OCCURS 4 TIMES.
032000     05  W-CT-CODE                PIC X(10).
032100     05  W-CT-IMBALANCE-FLAG      PIC X(1).
032200     05  FILLER                   PIC X(6).
032300
032400****************************APPEL A TYPEPROF***********************
032500*    MIRRORS TYPEPROF'S OWN LINKAGE GROUPS THE SAME WAY THE
032600*    CHKRESP GROUPS ABOVE MIRROR CHKRESP'S - SEE TYPEPROF'S
032700*    PROGRAM BANNER FOR WHAT EACH FIELD MEANS ON THE RETURN
032800*    SIDE.  ONLY THE PROFILE AREA, THE DIMENSION AREA, THE
032900*    INSIGHT AREA, AND THE COMPATIBILITY AREA ARE READ HERE -
033000*    W-TYPEPROF-FOUND-SWITCH IS THE ONLY ONE TESTED BEFORE ANY
033100*    OF THEM ARE TRUSTED, SINCE AN UNKNOWN TYPE LEAVES THEM ALL
033200*    AT WHATEVER THEY WERE INITIALIZED TO ON TYPEPROF'S SIDE.
033300 01  W-TYPEPROF-FOUND-SWITCH      PIC X(1).
033400     88  W-TYPE-FOUND                         VALUE "Y".
033500 01  W-TYPEPROF-PROFILE-AREA.
033600     05  W-TP-TYPE-TITLE          PIC X(30).
033700     05  W-TP-OVERVIEW            PIC X(120).
033800     05  W-TP-STRENGTH-1          PIC X(30).
033900     05  W-TP-STRENGTH-2          PIC X(30).
034000     05  W-TP-STRENGTH-3          PIC X(30).
034100     05  W-TP-CAREER-1            PIC X(30).
034200     05  W-TP-CAREER-2            PIC X(30).
034300     05  W-TP-CAREER-3            PIC X(30).
034400     05  W-TP-COG-DOMINANT        PIC X(30).
034500     05  W-TP-COG-AUXILIARY       PIC X(30).
034600     05  FILLER                   PIC X(10).
034700*    PER-DIMENSION LABELS AND STRENGTH, BUILT HERE IN 65100 FROM
034800*    THIS PROGRAM'S OWN SCORING RESULTS AND PASSED DOWN TO
034900*    TYPEPROF SO ITS COGNITIVE-FUNCTION LOGIC CAN SEE WHICH WAY
035000*    EACH DIMENSION ACTUALLY SCORED, NOT JUST THE FINAL TYPE
035100*    LETTERS.
035200 01  W-TYPEPROF-DIMENSION-AREA.
035300     05  W-TD-ENTRY OCCURS 4.
035400         10  W-TD-PREFERRED-LABEL PIC X(12).
035500         10  W-TD-LEFT-LABEL      PIC X(12).
035600         10  W-TD-RIGHT-LABEL     PIC X(12).
035700         10  W-TD-STRENGTH        PIC 9(3)V9(1).
035800         10  W-TD-BORDERLINE-FLAG PIC X(1).
035900 01  W-TYPEPROF-INSIGHT-AREA.
036000     05  W-TI-LINE OCCURS 4 PIC X(60).
036100 01  W-TYPEPROF-COMPATIBLE-AREA.
036200     05  W-TC-TYPE OCCURS 3 PIC X(4).
036300     05  FILLER                   PIC X(4).
036400
036500****************************ZONE D'IMPRESSION**********************
036600*    THE FULL SET OF FIXED PRINT LINES FOR THE RESULTS REPORT,
036700*    ONE GROUP PER LINE - BANNER, TITLE, BLANK, TYPE, TYPE
036800*    TITLE, CONFIDENCE, DIMENSION HEADER AND RULE, ONE DETAIL
036900*    LINE PATTERN REUSED FOR ALL FOUR DIMENSIONS, OVERVIEW
037000*    HEADER AND TEXT, STRENGTHS HEADER AND BULLET PATTERN, AND
037100*    CAREERS HEADER REUSING THE SAME BULLET PATTERN AGAIN.  ALL
037200*    120 BYTES WIDE TO MATCH LIGNE-IMPRIME, WITH TRAILING FILLER
037300*    MADE UP OF SPACES SO A SHORT LINE DOES NOT LEAVE GARBAGE ON
037400*    THE PRINTED PAGE.
037500 01  W-ZONE-IMPRESSION.
037600     05  W-LIGNE-BANNIERE.
037700         10  FILLER               PIC X(60) VALUE ALL "=".
037800         10  FILLER               PIC X(60) VALUE SPACES.
037900     05  W-LIGNE-TITRE.
038000         10  FILLER               PIC X(30)
038100                 VALUE "MBTI PERSONALITY TEST RESULTS".
038200         10  FILLER               PIC X(90) VALUE SPACES.
038300     05  W-LIGNE-VIDE             PIC X(120) VALUE SPACES.
038400     05  W-LIGNE-TYPE.
038500         10  FILLER               PIC X(23)
038600                 VALUE "Your Personality Type: ".
038700         10  W-LT-TYPE            PIC X(4).
038800         10  FILLER               PIC X(93) VALUE SPACES.
038900     05  W-LIGNE-TITLE.
039000         10  FILLER               PIC X(12) VALUE "Type Title: ".
039100         10  W-LTT-TITLE          PIC X(30).
039200         10  FILLER               PIC X(78) VALUE SPACES.
039300     05  W-LIGNE-CONFIDENCE.
039400         10  FILLER               PIC X(20)
039500                 VALUE "Overall Confidence: ".
039600         10  W-LC-CONF            PIC ZZ9.9.
039700         10  FILLER               PIC X(1) VALUE "%".
039800         10  FILLER               PIC X(94) VALUE SPACES.
039900     05  W-LIGNE-DIM-HEADER.
040000         10  FILLER               PIC X(17) VALUE "DIMENSION SCORES:".
040100         10  FILLER               PIC X(103) VALUE SPACES.
040200     05  W-LIGNE-REGLE-40.
040300         10  FILLER               PIC X(40) VALUE ALL "-".
040400         10  FILLER               PIC X(80) VALUE SPACES.
040500*    ONE DETAIL-LINE PATTERN, REUSED FOR EACH OF THE FOUR
040600*    DIMENSIONS BY 73100 BELOW - ONLY THE LABEL AND SCORE
040700*    CHANGE BETWEEN THE FOUR PASSES.
040800     05  W-LIGNE-DIM-DETAIL.
040900         10  W-LDD-LABEL          PIC X(20).
041000         10  FILLER               PIC X(2) VALUE SPACES.
041100         10  W-LDD-SCORE          PIC ZZ9.9.
041200         10  FILLER               PIC X(1) VALUE "%".
041300         10  FILLER               PIC X(92) VALUE SPACES.
041400     05  W-LIGNE-OVERVIEW-HEADER.
041500         10  FILLER               PIC X(21)
041600                 VALUE "PERSONALITY OVERVIEW:".
041700         10  FILLER               PIC X(99) VALUE SPACES.
041800     05  W-LIGNE-OVERVIEW-TEXTE.
041900         10  W-LOT-TEXT           PIC X(120).
042000     05  W-LIGNE-STRENGTHS-HEADER.
042100         10  FILLER               PIC X(10) VALUE "STRENGTHS:".
042200         10  FILLER               PIC X(110) VALUE SPACES.
042300     05  W-LIGNE-CAREERS-HEADER.
042400         10  FILLER               PIC X(20)
042500                 VALUE "RECOMMENDED CAREERS:".
042600         10  FILLER               PIC X(100) VALUE SPACES.
042700*    ONE BULLET-LINE PATTERN, REUSED FOR BOTH THE STRENGTHS
042800*    LIST AND THE CAREERS LIST - ONLY THE TEXT MOVED INTO
042900*    W-LB-TEXTE CHANGES BETWEEN CALLS.
043000     05  W-LIGNE-BULLET.
043100         10  FILLER               PIC X(2) VALUE "* ".
043200         10  W-LB-TEXTE           PIC X(30).
043300         10  FILLER               PIC X(88) VALUE SPACES.
043400
043500 LINKAGE SECTION.
043600****************************LINKAGE*******************************
043700*    THE SELECTED-QUESTION TABLE BUILT BY SELECTQS AND PASSED
043800*    DOWN THROUGH MBTIRUN - ONE ENTRY PER QUESTION ON THE TEST,
043900*    CARRYING ITS DIMENSION AND REVERSE-SCORING FLAG, PLUS THE
044000*    W-QT-MATCHED BYTE THIS PROGRAM FLIPS TO "Y" ITSELF IN 33100
044100*    AS EACH RESPONSE IS MATCHED, SO 39000 CAN TELL WHICH
044200*    QUESTIONS WERE NEVER ANSWERED.
044300 01  W-QUESTION-TABLE-AREA.
044400     05  W-QT-COUNT             PIC 9(3).
044500     05  W-QT-ENTRY OCCURS 100 TIMES.
044600         10  W-QT-ID            PIC X(8).
044700         10  W-QT-DIMENSION     PIC X(3).
044800         10  W-QT-REVERSE       PIC X(1).
044900         10  W-QT-MATCHED       PIC X(1).
045000
045100*    THE ONE RESULT RECORD THIS PROGRAM HANDS BACK TO MBTIRUN -
045200*    THE FOUR-LETTER TYPE, OVERALL CONFIDENCE AND ITS WORD
045300*    LABEL, THE SECONDARY-TYPE CANDIDATE IF ANY DIMENSION WAS
045400*    BORDERLINE, AND THE TOTAL RESPONSE COUNT USED IN SCORING.
045500*    MBTIRUN WRITES THIS STRAIGHT TO THE RESULTS FILE - SEE
045600*    MBTIRUN'S 41000-ECRIRE-RESULTAT.
045700 01  W-RESULT-REC.
045800     05  W-RES-MBTI-TYPE        PIC X(4).
045900     05  W-RES-CONFIDENCE       PIC 9(3)V9(1).
046000     05  W-RES-CONFIDENCE-LEVEL PIC X(8).
046100     05  W-RES-SECONDARY-TYPE   PIC X(4).
046200     05  W-RES-TOTAL-RESPONSES  PIC 9(3).
046300     05  FILLER                  PIC X(8).
046400
046500*    ONE ENTRY PER DIMENSION, BUILT BY 51000 BELOW AND ALSO
046600*    HANDED BACK TO MBTIRUN FOR THE PER-DIMENSION RESULT LINES -
046700*    SEE MBTIRUN'S 42000-ECRIRE-UNE-DIMENSION.  CARRIES BOTH
046800*    RAW SCORES (RIGHT AND LEFT) SO THE CALLER CAN SEE THE FULL
046900*    SPLIT, NOT JUST THE WINNING SIDE'S STRENGTH.
047000 01  W-DIMENSION-SCORE-TABLE.
047100     05  W-DSC-ENTRY OCCURS 4.
047200         10  W-DSC-DIMENSION         PIC X(3).
047300         10  W-DSC-PREFERENCE        PIC X(1).
047400         10  W-DSC-PREFERRED-LABEL   PIC X(12).
047500         10  W-DSC-STRENGTH          PIC 9(3)V9(1).
047600         10  W-DSC-RIGHT-SCORE       PIC 9(3)V9(1).
047700         10  W-DSC-LEFT-SCORE        PIC 9(3)V9(1).
047800         10  W-DSC-BORDERLINE-FLAG   PIC X(1).
047900             88  W-DSC-IS-BORDERLINE       VALUE "Y".
048000         10  W-DSC-RESPONSE-COUNT    PIC 9(3).
048100
048200 PROCEDURE DIVISION USING W-QUESTION-TABLE-AREA
048300                           W-RESULT-REC
048400                           W-DIMENSION-SCORE-TABLE.
048500
048600 00000-MAIN-PROCEDURE.
048700******************************************************************
048800*   TOP-LEVEL FLOW: INITIALIZE, READ AND ACCUMULATE THE WHOLE
048900*   RESPONSE FILE, DEFAULT ANY UNANSWERED QUESTIONS, VALIDATE
049000*   THE SET WITH CHKRESP, SCORE EACH DIMENSION, DETERMINE THE
049100*   TYPE, PULL THE PROFILE FROM TYPEPROF, THEN PRINT.  EVERY
049200*   STEP RUNS EXACTLY ONCE - THERE IS NO RETRY OR SKIP LOGIC
049300*   ANYWHERE IN THIS PROGRAM.
049400******************************************************************
049500     PERFORM 20000-INITIALISATION.
049600*    THE FIRST PERFORM IN THIS PROGRAM'S WHOLE CONTROL FLOW -
049700*    NOTHING BELOW THIS POINT ASSUMES ANY ACCUMULATOR OR
049800*    SUBSCRIPT HOLDS A USABLE VALUE UNTIL 20000 HAS RUN.
049900     OPEN INPUT RESPONSE-FILE.
050000*    OPENED INPUT-ONLY - THIS PROGRAM NEVER WRITES BACK TO THE
050100*    RESPONSE FILE, ONLY READS IT ONCE FROM TOP TO BOTTOM.
050200     PERFORM 30000-LECTURE-REPONSES.
050300     CLOSE RESPONSE-FILE.
050400*    NOTICE THE RESPONSE FILE IS FULLY READ, ACCUMULATED, AND
050500*    CLOSED BEFORE ANY VALIDATION OR SCORING BEGINS - NOTHING
050600*    DOWNSTREAM OF 30000 EVER REOPENS IT OR RE-READS A RECORD.
050700
050800     PERFORM 39000-DEFAUT-NEUTRE.
050900     PERFORM 40000-VALIDER-ENSEMBLE.
051000     PERFORM 50000-CALCULER-DIMENSIONS.
051100     PERFORM 60000-DETERMINER-TYPE.
051200     PERFORM 65000-CONSULTER-PROFIL.
051300
051400     OPEN OUTPUT REPORT-FILE.
051500     PERFORM 70000-IMPRIMER-RAPPORT.
051600     CLOSE REPORT-FILE.
051700*    THE REPORT FILE IS OPENED ONLY AFTER SCORING, VALIDATION,
051800*    AND THE PROFILE LOOKUP ARE ALL COMPLETE - NOTHING IS WRITTEN
051900*    UNTIL EVERY VALUE THE REPORT NEEDS IS ALREADY KNOWN.
052000
052100     IF ST-TRACE-ON
052200         PERFORM 90000-DISPLAY-TRACE
052300     END-IF.
052400
052500     EXIT PROGRAM.
052600
052700******************************************************************
052800*  20000-INITIALISATION
052900*  Initialiser les accumulateurs et compteurs avant la lecture.
053000*  EVERY DIMENSION'S TOTAL AND COUNT MUST START AT ZERO BEFORE
053100*  ANY RESPONSE IS READ - WITHOUT THIS, A PRIOR RUN'S LEFTOVER
053200*  WORKING-STORAGE VALUES COULD NEVER ACTUALLY SURVIVE ACROSS
053300*  RUNS IN THIS COMPILER, BUT THE HABIT OF EXPLICIT INITIALIZATION
053400*  IS KEPT REGARDLESS AS A MATTER OF SHOP STYLE.
053500******************************************************************
053600 20000-INITIALISATION.
053700*  ONLY THE ACCUMULATOR TABLE NEEDS EXPLICIT CLEARING HERE -
053800*  W-ALL-VALUE-COUNT IS THE OTHER RUNNING TOTAL THAT MUST START
053900*  AT ZERO AND IS RESET DIRECTLY RATHER THAN THROUGH A
054000*  SUB-PARAGRAPH, SINCE THERE IS ONLY ONE OF IT.
054100     MOVE 0 TO W-ALL-VALUE-COUNT.
054200     MOVE 1 TO W-DIM-IDX2.
054300*    VARYING 1 THROUGH 4 COVERS EXACTLY THE FOUR MBTI
054400*    DIMENSIONS - THIS LOOP BOUND NEVER CHANGES REGARDLESS OF
054500*    HOW MANY QUESTIONS ARE ON THE SELECTED-QUESTION TABLE.
054600     PERFORM 20100-VIDER-UN-ACCUMULATEUR
054700         VARYING W-DIM-IDX2 FROM 1 BY 1 UNTIL W-DIM-IDX2 > 4.
054800
054900*  CLEARS ONE DIMENSION'S RUNNING TOTAL AND COUNT.
055000 20100-VIDER-UN-ACCUMULATEUR.
055100*  CALLED ONCE PER DIMENSION BY 20000 ABOVE VIA THE VARYING
055200*  CLAUSE - KEPT AS ITS OWN PARAGRAPH RATHER THAN INLINED SO
055300*  THE PERFORM...VARYING READS AS "CLEAR ONE, FOUR TIMES"
055400*  RATHER THAN A HAND-UNROLLED LOOP.
055500     MOVE 0 TO W-ACC-TOTAL(W-DIM-IDX2).
055600     MOVE 0 TO W-ACC-COUNT(W-DIM-IDX2).
055700
055800******************************************************************
055900*  30000-LECTURE-REPONSES
056000*  Lecture sequentielle du fichier des reponses.
056100*  A STRAIGHT SEQUENTIAL READ LOOP - THE RESPONSE FILE IS NOT
056200*  SORTED OR KEYED IN ANY PARTICULAR ORDER AND EVERY RECORD ON
056300*  IT IS PROCESSED, REGARDLESS OF WHICH QUESTION IT ANSWERS.
056400******************************************************************
056500 30000-LECTURE-REPONSES.
056600*  THIS PARAGRAPH OWNS THE END-OF-FILE SWITCH FOR THE WHOLE
056700*  READ LOOP - NO OTHER PARAGRAPH IN THIS PROGRAM TESTS OR SETS
056800*  W-IND-FIN-FICHIER.
056900     MOVE 0 TO W-IND-FIN-FICHIER.
057000     PERFORM 31000-LIRE-UNE-REPONSE UNTIL W-FIN-FICHIER.
057100
057200*  ONE READ, ONE DISPATCH TO THE PER-RECORD PROCESSING PARAGRAPH.
057300 31000-LIRE-UNE-REPONSE.
057400     READ RESPONSE-FILE INTO W-RESPONSE-REC
057500         AT END
057600             MOVE 1 TO W-IND-FIN-FICHIER
057700         NOT AT END
057800             PERFORM 32000-TRAITER-REPONSE
057900     END-READ.
058000
058100******************************************************************
058200*  32000-TRAITER-REPONSE
058300*  CALLS VALIDRSP TO SANITIZE THE RAW VALUE, THEN MATCHES IT TO
058400*  THE SELECTED-QUESTION TABLE.  UNMATCHED QUESTION-ID'S ARE
058500*  SKIPPED PER THE VALIDATOR RULE.  A RESPONSE RECORD WHOSE
058600*  QUESTION-ID IS NOT ON THE SELECTED-QUESTION TABLE AT ALL
058700*  (FOR INSTANCE, AN ANSWER SHEET FROM A DIFFERENT TEST LENGTH)
058800*  IS SIMPLY IGNORED RATHER THAN REJECTED - ONLY VALIDRSP'S
058900*  SANITIZE RESULT CAN CAUSE A RESPONSE TO BE DROPPED OUTRIGHT.
059000******************************************************************
059100 32000-TRAITER-REPONSE.
059200*  EVERY RESPONSE RECORD PASSES THROUGH VALIDRSP EXACTLY ONCE,
059300*  REGARDLESS OF WHETHER IT TURNS OUT TO MATCH A SELECTED
059400*  QUESTION - THE SANITIZE STEP RUNS FIRST, THE MATCH LOOKUP
059500*  SECOND, SO A BADLY KEYED VALUE IS CAUGHT BEFORE THIS PROGRAM
059600*  EVEN ASKS WHICH QUESTION IT BELONGS TO.
059700*  BUILD A FIVE-BYTE BUFFER FOR VALIDRSP FROM THE SINGLE RAW
059800*  DIGIT - VALIDRSP'S INTERFACE EXPECTS ROOM FOR A DECORATED
059900*  VALUE (E.G. "  4. ") EVEN THOUGH THIS FILE'S LAYOUT ONLY EVER
060000*  CARRIES ONE BYTE PER ANSWER.
060100     MOVE SPACES TO W-RAW-BUFFER.
060200     MOVE W-RESP-VALUE TO W-RAW-BUFFER(1:1).
060300
060400     CALL "VALIDRSP" USING BY REFERENCE W-RAW-BUFFER
060500*    PASSED BY REFERENCE SO VALIDRSP CAN MODIFY W-RAW-BUFFER IN
060600*    PLACE IF ITS OWN SANITIZING LOGIC EVER NEEDS TO - TODAY IT
060700*    ONLY READS IT, BUT THE CALL INTERFACE HAS ALWAYS PASSED IT
060800*    BY REFERENCE, MATCHING VALIDRSP'S OWN LINKAGE DECLARATION.
060900                            W-SANITIZED-VALUE
061000                            W-VALID-SWITCH.
061100
061200     IF W-RESPONSE-VALID
061300         ADD 1 TO W-ALL-VALUE-COUNT
061400         MOVE W-SANITIZED-VALUE TO W-ALL-VALUES(W-ALL-VALUE-COUNT)
061500         PERFORM 33000-TROUVER-QUESTION
061600*        A RESPONSE WHOSE QUESTION-ID IS NOT ON THE SELECTED
061700*        TABLE AT ALL FALLS THROUGH HERE WITH W-MATCH-IDX STILL
061800*        ZERO AND IS SILENTLY DROPPED FROM SCORING.
061900         IF W-MATCH-IDX > 0
062000             PERFORM 34000-ACCUMULER-REPONSE
062100         END-IF
062200     END-IF.
062300
062400*  LINEAR SCAN OF THE SELECTED-QUESTION TABLE FOR A MATCHING,
062500*  NOT-YET-MATCHED QUESTION-ID - A TABLE OF AT MOST 100 ENTRIES
062600*  IS SMALL ENOUGH THAT A SEARCH TABLE OR BINARY SEARCH WOULD BE
062700*  OVERKILL FOR THIS SHOP'S VOLUMES.
062800 33000-TROUVER-QUESTION.
062900*  W-MATCH-IDX COMES BACK ZERO WHEN NO SELECTED QUESTION MATCHES
063000*  THE RESPONSE'S QUESTION-ID - 32000 ABOVE CHECKS FOR THIS
063100*  BEFORE EVER CALLING 34000 TO ACCUMULATE.
063200     MOVE 0 TO W-MATCH-IDX.
063300*    RESET TO ZERO BEFORE EVERY SCAN - A LEFTOVER NON-ZERO VALUE
063400*    FROM THE PRIOR RESPONSE RECORD WOULD OTHERWISE LOOK LIKE A
063500*    MATCH THAT NEVER ACTUALLY HAPPENED THIS TIME.
063600     MOVE 1 TO W-SCAN-IDX2.
063700     PERFORM 33100-COMPARER-UNE-QUESTION
063800         VARYING W-SCAN-IDX2 FROM 1 BY 1 UNTIL W-SCAN-IDX2 > W-QT-COUNT.
063900
064000*  W-QT-MATCHED GUARDS AGAINST A DUPLICATE ANSWER SHEET ENTRY
064100*  MATCHING THE SAME QUESTION TWICE - ONLY THE FIRST RESPONSE TO
064200*  CARRY A GIVEN QUESTION-ID IS EVER ACCUMULATED.
064300 33100-COMPARER-UNE-QUESTION.
064400*  "NOT YET MATCHED" GUARDS AGAINST A QUESTION-ID APPEARING
064500*  TWICE ON THE RESPONSE FILE - ONLY THE FIRST OCCURRENCE IS
064600*  EVER ACCUMULATED; ANY LATER DUPLICATE IS SIMPLY IGNORED
064700*  BECAUSE ITS SLOT IS ALREADY MARKED "Y".
064800     IF W-QT-ID(W-SCAN-IDX2) = W-RESP-ID
064900*    TWO CONDITIONS MUST BOTH HOLD: THE QUESTION-ID MATCHES AND
065000*    THE SLOT HAS NOT ALREADY BEEN CLAIMED BY AN EARLIER RESPONSE
065100*    RECORD FOR THE SAME QUESTION.
065200        AND W-QT-MATCHED(W-SCAN-IDX2) = "N"
065300         MOVE W-SCAN-IDX2 TO W-MATCH-IDX
065400         MOVE "Y" TO W-QT-MATCHED(W-SCAN-IDX2)
065500     END-IF.
065600
065700*  REVERSE-SCORED QUESTIONS ARE FLIPPED ON THE FIVE-POINT SCALE
065800*  (6 MINUS THE ANSWER) BEFORE THEY ARE ADDED TO THE
065900*  DIMENSION'S RUNNING TOTAL, SO A "STRONGLY AGREE" ON A
066000*  REVERSE-WORDED ITEM COUNTS THE SAME AS A "STRONGLY DISAGREE"
066100*  ON A NORMALLY-WORDED ONE.
066200 34000-ACCUMULER-REPONSE.
066300*  THE ADJUSTED VALUE, NOT THE RAW SANITIZED VALUE, IS WHAT GETS
066400*  ADDED TO THE DIMENSION'S RUNNING TOTAL BELOW - REVERSAL
066500*  HAPPENS BEFORE ACCUMULATION, NEVER AFTER.
066600     IF W-QT-REVERSE(W-MATCH-IDX) = "Y"
066700*    W-ADJUSTED HOLDS THE SCORE THAT ACTUALLY GETS ADDED TO THE
066800*    DIMENSION TOTAL - NEITHER W-SANITIZED-VALUE NOR THE RAW
066900*    RESPONSE BYTE IS EVER ADDED DIRECTLY.
067000         SUBTRACT W-SANITIZED-VALUE FROM 6 GIVING W-ADJUSTED
067100     ELSE
067200         MOVE W-SANITIZED-VALUE TO W-ADJUSTED
067300     END-IF.
067400
067500     MOVE W-QT-DIMENSION(W-MATCH-IDX) TO W-LOOKUP-DIMENSION.
067600*    W-LOOKUP-DIMENSION IS THE SAME THREE-BYTE SCRATCH FIELD
067700*    35000 BELOW USES TO TRANSLATE A DIMENSION CODE INTO A
067800*    TABLE SUBSCRIPT - SET HERE, CONSUMED IMMEDIATELY AFTER.
067900     PERFORM 35000-TROUVER-INDICE-DIMENSION.
068000
068100     ADD W-ADJUSTED TO W-ACC-TOTAL(W-FOUND-DIM-IDX).
068200     ADD 1          TO W-ACC-COUNT(W-FOUND-DIM-IDX).
068300
068400******************************************************************
068500*  35000-TROUVER-INDICE-DIMENSION
068600*  TRANSLATES A DIMENSION CODE ("E_I" ETC.) INTO THE FIXED TABLE
068700*  INDEX 1-4 USED BY THE ACCUMULATOR TABLE.  CALLED FROM BOTH
068800*  34000 ABOVE AND 39100 BELOW SO THE TWO PLACES THAT NEED A
068900*  DIMENSION'S TABLE POSITION NEVER DUPLICATE THE LOOKUP LOGIC.
069000******************************************************************
069100 35000-TROUVER-INDICE-DIMENSION.
069200*  A DIMENSION CODE ALWAYS MATCHES EXACTLY ONE OF THE FOUR
069300*  ENTRIES ON W-DIM-DEF-TABLE, SO W-FOUND-DIM-IDX IS EXPECTED TO
069400*  COME BACK NON-ZERO EVERY TIME THIS PARAGRAPH IS CALLED.
069500     MOVE 0 TO W-FOUND-DIM-IDX.
069600     MOVE 1 TO W-DIM-IDX2.
069700     PERFORM 35100-COMPARER-UN-CODE
069800         VARYING W-DIM-IDX2 FROM 1 BY 1 UNTIL W-DIM-IDX2 > 4.
069900
070000*  ONE COMPARISON AGAINST THE FOUR-ENTRY DIMENSION TABLE.
070100 35100-COMPARER-UN-CODE.
070200*  A STRAIGHT EQUALITY TEST AGAINST THE THREE-BYTE DIMENSION
070300*  CODE - THE FOUR CODES ARE FIXED LITERALS ON W-DIM-DEF-RAW
070400*  ABOVE, SO THIS COMPARISON NEVER NEEDS TO HANDLE A CODE THAT
070500*  IS NOT ONE OF THE FOUR.
070600     IF W-DIM-CODE(W-DIM-IDX2) = W-LOOKUP-DIMENSION
070700         MOVE W-DIM-IDX2 TO W-FOUND-DIM-IDX
070800     END-IF.
070900
071000******************************************************************
071100*  39000-DEFAUT-NEUTRE
071200*  EVERY SELECTED QUESTION WITH NO MATCHING RESPONSE SCORES AS A
071300*  NEUTRAL 3 - REVERSED OR NOT, SIX MINUS THREE IS STILL THREE,
071400*  SO NO SEPARATE REVERSE TEST IS NEEDED HERE THE WAY 34000
071500*  NEEDS ONE FOR AN ACTUAL ANSWERED RESPONSE.  RUNS AFTER THE
071600*  WHOLE RESPONSE FILE HAS BEEN READ SO EVERY W-QT-MATCHED BYTE
071700*  REFLECTS THE FINAL STATE OF THE RUN, NOT A PARTIAL ONE.
071800******************************************************************
071900 39000-DEFAUT-NEUTRE.
072000*  RUNS EXACTLY ONCE, AFTER THE ENTIRE RESPONSE FILE HAS BEEN
072100*  READ AND CLOSED - DEFAULTING A QUESTION WHILE THE FILE IS
072200*  STILL OPEN WOULD RISK DEFAULTING ONE THAT A LATER RECORD IN
072300*  THE SAME FILE WAS ABOUT TO ANSWER.
072400     MOVE 1 TO W-SCAN-IDX2.
072500     PERFORM 39100-DEFAUT-UNE-QUESTION
072600         VARYING W-SCAN-IDX2 FROM 1 BY 1 UNTIL W-SCAN-IDX2 > W-QT-COUNT.
072700
072800*  ONE UNANSWERED QUESTION DEFAULTED TO A NEUTRAL SCORE OF 3.
072900 39100-DEFAUT-UNE-QUESTION.
073000*  TESTS W-QT-MATCHED, NOT W-RESP-ID OR ANY RESPONSE FIELD -
073100*  BY THE TIME THIS PARAGRAPH RUNS THE RESPONSE FILE IS ALREADY
073200*  CLOSED, SO ONLY THE SELECTED-QUESTION TABLE ITSELF IS LEFT TO
073300*  CONSULT.
073400     IF W-QT-MATCHED(W-SCAN-IDX2) = "N"
073500         MOVE W-QT-DIMENSION(W-SCAN-IDX2) TO W-LOOKUP-DIMENSION
073600         PERFORM 35000-TROUVER-INDICE-DIMENSION
073700         ADD 3 TO W-ACC-TOTAL(W-FOUND-DIM-IDX)
073800         ADD 1 TO W-ACC-COUNT(W-FOUND-DIM-IDX)
073900     END-IF.
074000
074100******************************************************************
074200*  40000-VALIDER-ENSEMBLE
074300*  HANDS THE FULL SANITIZED-VALUE LIST AND THE PER-DIMENSION
074400*  COUNTS TO CHKRESP FOR THE CONSISTENCY AND COMPLETION RULES.
074500*  RESULTS ARE HELD FOR THE TRACE DISPLAY - THE PRINTED REPORT
074600*  CARRIES NO VALIDATOR SECTION PER THE REPORT LAYOUT.  CHKRESP
074700*  IS CALLED TWICE HERE, ONCE IN "C" MODE AND ONCE IN "T" MODE,
074800*  BECAUSE A SINGLE CALL INTERFACE SERVES ONLY ONE FUNCTION
074900*  CODE AT A TIME - SEE CHKRESP'S OWN PROGRAM BANNER.
075000******************************************************************
075100 40000-VALIDER-ENSEMBLE.
075200*  BOTH CHKRESP CALLS BELOW PASS THE SAME FOUR-GROUP USING LIST
075300*  IN THE SAME ORDER CHKRESP'S OWN PROCEDURE DIVISION HEADER
075400*  NAMES THEM - ONLY W-CHKRESP-FUNCTION CHANGES BETWEEN THE TWO
075500*  CALLS.
075600*  BUILD THE CONSISTENCY-AREA COPY OF THE RESPONSE VALUES -
075700*  CHKRESP NEEDS ITS OWN COPY BECAUSE THE LINKAGE AREA NAMES
075800*  DIFFER FROM THIS PROGRAM'S WORKING-STORAGE NAMES EVEN THOUGH
075900*  THE DATA IS IDENTICAL.
076000     MOVE W-ALL-VALUE-COUNT TO W-CC-VALUE-COUNT.
076100     MOVE 1 TO W-SCAN-IDX2.
076200     PERFORM 40100-COPIER-UNE-VALEUR
076300         VARYING W-SCAN-IDX2 FROM 1 BY 1
076400         UNTIL W-SCAN-IDX2 > W-ALL-VALUE-COUNT.
076500
076600     MOVE "C" TO W-CHKRESP-FUNCTION.
076700     CALL "CHKRESP" USING W-CHKRESP-FUNCTION
076800*    FIRST CALL, FUNCTION "C" - CHKRESP EXAMINES
076900*    W-CHKRESP-CONSISTENCY-AREA ONLY AND IGNORES THE COMPLETION
077000*    AREA, WHICH HAS NOT EVEN BEEN BUILT YET AT THIS POINT.
077100                           W-CHKRESP-QUESTION-AREA
077200                           W-CHKRESP-CONSISTENCY-AREA
077300                           W-CHKRESP-COMPLETION-AREA.
077400
077500*  BUILD THE COMPLETION-AREA COPY FOR THE SECOND CALL - TOTAL
077600*  RESPONSES ACTUALLY SCORED (INCLUDING THE NEUTRAL DEFAULTS
077700*  FROM 39000 ABOVE), THE EXPECTED COUNT FROM THE QUESTION
077800*  TABLE SIZE, AND EACH DIMENSION'S INDIVIDUAL COUNT.
077900     MOVE W-TOTAL-RESP TO W-CT-RESPONSE-COUNT.
078000     MOVE W-QT-COUNT  TO W-CT-EXPECTED-COUNT.
078100     MOVE 1 TO W-DIM-IDX2.
078200     PERFORM 40200-COPIER-UN-COMPTE
078300         VARYING W-DIM-IDX2 FROM 1 BY 1 UNTIL W-DIM-IDX2 > 4.
078400
078500     MOVE "T" TO W-CHKRESP-FUNCTION.
078600     CALL "CHKRESP" USING W-CHKRESP-FUNCTION
078700*    SECOND CALL, FUNCTION "T" - CHKRESP SWITCHES INTERNALLY ON
078800*    W-CHKRESP-FUNCTION TO RUN ITS COMPLETION-BALANCE LOGIC
078900*    INSTEAD OF ITS CONSISTENCY LOGIC; THE CONSISTENCY-AREA
079000*    PASSED ALONG IS IGNORED ON THIS SECOND CALL.
079100                           W-CHKRESP-QUESTION-AREA
079200                           W-CHKRESP-CONSISTENCY-AREA
079300                           W-CHKRESP-COMPLETION-AREA.
079400
079500*  ONE SANITIZED VALUE COPIED INTO THE CHKRESP LINKAGE COPY.
079600 40100-COPIER-UNE-VALEUR.
079700*  COPIES ONE SANITIZED RESPONSE VALUE FROM THIS PROGRAM'S OWN
079800*  TABLE INTO THE CHKRESP CONSISTENCY LINKAGE AREA, PRESERVING
079900*  THE ORIGINAL READ ORDER.
080000     MOVE W-ALL-VALUES(W-SCAN-IDX2) TO W-CC-VALUES(W-SCAN-IDX2).
080100
080200*  ONE DIMENSION'S RESPONSE COUNT COPIED INTO THE CHKRESP
080300*  LINKAGE COPY.
080400 40200-COPIER-UN-COMPTE.
080500*  COPIES ONE DIMENSION'S RESPONSE COUNT - INCLUDING ANY NEUTRAL
080600*  DEFAULTS ADDED BY 39000 ABOVE - INTO THE CHKRESP COMPLETION
080700*  LINKAGE AREA.
080800     MOVE W-ACC-COUNT(W-DIM-IDX2) TO W-CT-DIM-COUNT(W-DIM-IDX2).
080900
081000******************************************************************
081100*  50000-CALCULER-DIMENSIONS
081200*  ONE CALL OF 51000 PER DIMENSION, IN FIXED ORDER E_I/S_N/T_F/
081300*  J_P.  THE RUNNING TOTAL OF RESPONSES ACROSS ALL FOUR
081400*  DIMENSIONS IS ACCUMULATED HERE TOO, SINCE 51000 ALREADY HAS
081500*  EACH DIMENSION'S COUNT IN HAND WHEN IT RUNS.
081600******************************************************************
081700 50000-CALCULER-DIMENSIONS.
081800*  W-TOTAL-RESP IS RESET TO 1 THEN IMMEDIATELY OVERWRITTEN WITH
081900*  0 - A LEFTOVER FROM AN EARLIER REVISION OF THIS PARAGRAPH
082000*  THAT IS HARMLESS AS WRITTEN AND WAS LEFT ALONE RATHER THAN
082100*  TOUCHED DURING THE TKT-0792 COMMENT PASS, SINCE IT IS NOT A
082200*  LOGIC CHANGE TO REMOVE IT.
082300     MOVE 1 TO W-TOTAL-RESP.
082400     MOVE 0 TO W-TOTAL-RESP.
082500     MOVE 1 TO W-DIM-IDX.
082600     PERFORM 51000-CALCUL-PCT-DIMENSION
082700         VARYING W-DIM-IDX FROM 1 BY 1 UNTIL W-DIM-IDX > 4.
082800
082900******************************************************************
083000*  51000-CALCUL-PCT-DIMENSION
083100*  RIGHT-PERCENTAGE = (TOTAL - MIN) / (MAX - MIN) * 100, CARRIED
083200*  TO FOUR DECIMALS INTERNALLY VIA A CROSS-MULTIPLY (TKT-0262)
083300*  THEN ROUNDED TO ONE DECIMAL FOR THE REPORTED FIELD.
083400*
083500*  A DIMENSION WITH ZERO RESPONSES (WHICH SHOULD NEVER HAPPEN
083600*  SINCE 39000 DEFAULTS EVERY UNANSWERED QUESTION, BUT IS
083700*  GUARDED AGAINST ANYWAY) IS FORCED TO A FLAT 50/50 SPLIT AND
083800*  MARKED BORDERLINE RATHER THAN LEFT TO DIVIDE BY ZERO BELOW.
083900******************************************************************
084000 51000-CALCUL-PCT-DIMENSION.
084100*  W-DIM-IDX IS SET BY THE CALLING PARAGRAPH'S VARYING CLAUSE -
084200*  THIS PARAGRAPH NEVER CHANGES ITS OWN CONTROLLING SUBSCRIPT,
084300*  ONLY THE SCRATCH FIELDS USED TO COMPUTE ONE DIMENSION'S
084400*  PERCENTAGE.
084500     MOVE W-DIM-CODE(W-DIM-IDX) TO W-DSC-DIMENSION(W-DIM-IDX).
084600     ADD W-ACC-COUNT(W-DIM-IDX) TO W-TOTAL-RESP.
084700
084800     IF W-ACC-COUNT(W-DIM-IDX) = 0
084900*      A ZERO-RESPONSE DIMENSION SHOULD NEVER OCCUR SINCE 39000
085000*      DEFAULTS EVERY UNANSWERED QUESTION BEFORE THIS PARAGRAPH
085100*      EVER RUNS, BUT THE GUARD IS KEPT ANYWAY RATHER THAN
085200*      TRUSTING THAT UPSTREAM LOGIC NEVER CHANGES.
085300         MOVE "X"     TO W-DSC-PREFERENCE(W-DIM-IDX)
085400         MOVE SPACES  TO W-DSC-PREFERRED-LABEL(W-DIM-IDX)
085500         MOVE 50.0    TO W-DSC-STRENGTH(W-DIM-IDX)
085600         MOVE 50.0    TO W-DSC-RIGHT-SCORE(W-DIM-IDX)
085700         MOVE 50.0    TO W-DSC-LEFT-SCORE(W-DIM-IDX)
085800         MOVE "Y"     TO W-DSC-BORDERLINE-FLAG(W-DIM-IDX)
085900         MOVE 0       TO W-DSC-RESPONSE-COUNT(W-DIM-IDX)
086000*          A ZERO-RESPONSE DIMENSION IS SET TO "X" RATHER THAN
086100*          A REAL LETTER BECAUSE NEITHER POLE WAS ACTUALLY
086200*          PREFERRED - "X" IS NOT A VALID MBTI LETTER AND SHOWS
086300*          UP IMMEDIATELY IF IT EVER LEAKS INTO A PRINTED TYPE.
086400     ELSE
086500*      MAX POSSIBLE RAW TOTAL IS 5 POINTS PER RESPONSE, MIN IS
086600*      1 PER RESPONSE - THE RANGE BETWEEN THEM IS THE
086700*      DENOMINATOR FOR THE PERCENTAGE BELOW.
086800         MULTIPLY W-ACC-COUNT(W-DIM-IDX) BY 5 GIVING W-MAXV.
086900         MOVE W-ACC-COUNT(W-DIM-IDX) TO W-MINV.
087000         SUBTRACT W-MINV FROM W-MAXV GIVING W-RANGE.
087100         SUBTRACT W-MINV FROM W-ACC-TOTAL(W-DIM-IDX)
087200             GIVING W-NUMERATOR.
087300*      CROSS-MULTIPLY BEFORE DIVIDING (TKT-0262) - MULTIPLYING
087400*      THE NUMERATOR BY 100 FIRST AND DIVIDING ONCE PRODUCES THE
087500*      SAME RESULT AS DIVIDING THEN MULTIPLYING BUT WITHOUT TWO
087600*      SEPARATE ROUNDING STEPS.
087700         MULTIPLY W-NUMERATOR BY 100 GIVING W-NUMERATOR-100.
087800*      THE SECOND DIVIDE BELOW (BY 1) LOOKS LIKE A NO-OP BUT IS
087900*      NOT - IT FORCES THE ROUNDED RESULT INTO THE REPORTED
088000*      ONE-DECIMAL FIELD, WHEREAS W-RIGHT-INTERNAL ABOVE CARRIES
088100*      FOUR DECIMAL PLACES FOR THE INTERNAL CROSS-MULTIPLY MATH.
088200         DIVIDE W-NUMERATOR-100 BY W-RANGE
088300             GIVING W-RIGHT-INTERNAL ROUNDED.
088400         DIVIDE W-RIGHT-INTERNAL BY 1
088500             GIVING W-DSC-RIGHT-SCORE(W-DIM-IDX) ROUNDED.
088600         SUBTRACT W-DSC-RIGHT-SCORE(W-DIM-IDX) FROM 100.0
088700*      LEFT SCORE IS SIMPLY 100 MINUS RIGHT SCORE - THE TWO
088800*      ALWAYS SUM TO EXACTLY 100.0, SO ONLY ONE OF THEM IS EVER
088900*      COMPUTED DIRECTLY FROM THE RAW ACCUMULATOR TOTALS.
089000             GIVING W-DSC-LEFT-SCORE(W-DIM-IDX).
089100
089200*      ABOVE 52.0 PERCENT FAVORS THE RIGHT POLE, BELOW 48.0
089300*      FAVORS THE LEFT POLE - THE TWO-POINT BAND IN BETWEEN IS
089400*      THE BORDERLINE ZONE PER TKT-0135.
089500         IF W-DSC-RIGHT-SCORE(W-DIM-IDX) > 52.0
089600             MOVE W-DIM-RIGHT-LETTER(W-DIM-IDX)
089700                 TO W-DSC-PREFERENCE(W-DIM-IDX)
089800             MOVE W-DIM-RIGHT-LABEL(W-DIM-IDX)
089900                 TO W-DSC-PREFERRED-LABEL(W-DIM-IDX)
090000             MOVE W-DSC-RIGHT-SCORE(W-DIM-IDX)
090100                 TO W-DSC-STRENGTH(W-DIM-IDX)
090200             MOVE "N" TO W-DSC-BORDERLINE-FLAG(W-DIM-IDX)
090300*             A DIMENSION FAVORING THE RIGHT POLE GETS ITS
090400*             W-DSC-RIGHT-SCORE RECORDED DIRECTLY AS THE
090500*             STRENGTH, SINCE THE RIGHT SCORE IS ALREADY THE
090600*             PERCENTAGE IN FAVOR OF THE WINNING SIDE.
090700         ELSE
090800             IF W-DSC-RIGHT-SCORE(W-DIM-IDX) < 48.0
090900                 MOVE W-DIM-LEFT-LETTER(W-DIM-IDX)
091000                     TO W-DSC-PREFERENCE(W-DIM-IDX)
091100                 MOVE W-DIM-LEFT-LABEL(W-DIM-IDX)
091200                     TO W-DSC-PREFERRED-LABEL(W-DIM-IDX)
091300                 MOVE W-DSC-LEFT-SCORE(W-DIM-IDX)
091400                     TO W-DSC-STRENGTH(W-DIM-IDX)
091500                 MOVE "N" TO W-DSC-BORDERLINE-FLAG(W-DIM-IDX)
091600*              A DIMENSION FAVORING THE LEFT POLE GETS ITS
091700*              W-DSC-LEFT-SCORE RECORDED AS THE STRENGTH -
091800*              THE TWO SIDES OF THE IF ARE MIRROR IMAGES OF
091900*              EACH OTHER, ONE KEYED ON THE RIGHT SCORE, ONE
092000*              ON THE LEFT.
092100             ELSE
092200*              INSIDE THE BORDERLINE BAND - STILL PICK A
092300*              PREFERENCE FOR THE PRIMARY TYPE (WHICHEVER SIDE
092400*              OF EXACTLY 50.0 IT FALLS ON), BUT THE STRENGTH
092500*              IS REPORTED AS A FLAT 50.0 AND THE BORDERLINE
092600*              FLAG IS SET SO 61000 BELOW WILL BUILD A
092700*              SECONDARY-TYPE CANDIDATE FOR THIS DIMENSION.
092800                 MOVE "Y" TO W-DSC-BORDERLINE-FLAG(W-DIM-IDX)
092900                 MOVE 50.0 TO W-DSC-STRENGTH(W-DIM-IDX)
093000                 IF W-DSC-RIGHT-SCORE(W-DIM-IDX) >= 50.0
093100                     MOVE W-DIM-RIGHT-LETTER(W-DIM-IDX)
093200                         TO W-DSC-PREFERENCE(W-DIM-IDX)
093300                     MOVE W-DIM-RIGHT-LABEL(W-DIM-IDX)
093400                         TO W-DSC-PREFERRED-LABEL(W-DIM-IDX)
093500                 ELSE
093600                     MOVE W-DIM-LEFT-LETTER(W-DIM-IDX)
093700                         TO W-DSC-PREFERENCE(W-DIM-IDX)
093800                     MOVE W-DIM-LEFT-LABEL(W-DIM-IDX)
093900                         TO W-DSC-PREFERRED-LABEL(W-DIM-IDX)
094000                 END-IF
094100             END-IF
094200         END-IF
094300         MOVE W-ACC-COUNT(W-DIM-IDX)
094400             TO W-DSC-RESPONSE-COUNT(W-DIM-IDX)
094500     END-IF.
094600
094700******************************************************************
094800*  60000-DETERMINER-TYPE
094900*  TYPE CODE, CONFIDENCE, CONFIDENCE LEVEL, SECONDARY TYPE.  THE
095000*  FOUR-LETTER TYPE IS SIMPLY THE FOUR PREFERENCE LETTERS FROM
095100*  51000, IN FIXED DIMENSION ORDER - THERE IS NO SEPARATE TYPE
095200*  TABLE TO CONSULT HERE; THE TYPE CODE IS BUILT DIRECTLY.
095300******************************************************************
095400 60000-DETERMINER-TYPE.
095500*  NOTE THAT THE FOUR MOVES BELOW BUILD THE TYPE CODE ONE
095600*  CHARACTER AT A TIME BY REFERENCE MODIFICATION RATHER THAN
095700*  STRING-ING THE FOUR LETTERS TOGETHER - BOTH APPROACHES WORK,
095800*  BUT THIS SHOP'S OLDER PROGRAMS PREFER REFERENCE MODIFICATION
095900*  WHEN EVERY PIECE IS A FIXED SINGLE BYTE.
096000     MOVE W-DSC-PREFERENCE(1) TO W-RES-MBTI-TYPE(1:1).
096100*  FOUR SEPARATE REFERENCE-MODIFICATION MOVES, ONE PER TYPE
096200*  LETTER POSITION - E/I INTO BYTE 1, S/N INTO BYTE 2, T/F INTO
096300*  BYTE 3, J/P INTO BYTE 4, ALWAYS IN THAT FIXED ORDER.
096400     MOVE W-DSC-PREFERENCE(2) TO W-RES-MBTI-TYPE(2:1).
096500     MOVE W-DSC-PREFERENCE(3) TO W-RES-MBTI-TYPE(3:1).
096600     MOVE W-DSC-PREFERENCE(4) TO W-RES-MBTI-TYPE(4:1).
096700
096800*  OVERALL CONFIDENCE IS THE STRAIGHT AVERAGE OF THE FOUR
096900*  DIMENSION STRENGTHS - A RUN WHERE EVERY DIMENSION SCORED A
097000*  LANDSLIDE WILL AVERAGE CLOSE TO 100, ONE WITH SEVERAL
097100*  BORDERLINE DIMENSIONS WILL AVERAGE CLOSER TO 50.
097200     ADD W-DSC-STRENGTH(1) W-DSC-STRENGTH(2)
097300         W-DSC-STRENGTH(3) W-DSC-STRENGTH(4)
097400         GIVING W-STRENGTH-SUM.
097500     DIVIDE W-STRENGTH-SUM BY 4
097600*    ROUNDED TO ONE DECIMAL - THE SAME PRECISION AS EACH
097700*    INDIVIDUAL DIMENSION'S OWN STRENGTH FIGURE.
097800         GIVING W-RES-CONFIDENCE ROUNDED.
097900
098000*  THE THREE CONFIDENCE BANDS BELOW ARE THE SAME THRESHOLDS
098100*  ESTABLISHED BY THE PSYCHOMETRICS COMMITTEE FOR THE STRENGTH
098200*  INSIGHTS TYPEPROF PRINTS LATER - "STRONG" ABOVE 70, "LOW"
098300*  BELOW 60, "MODERATE" IN BETWEEN.
098400     IF W-RES-CONFIDENCE > 70.0
098500*    THESE THRESHOLDS ARE DELIBERATELY THE SAME 70/60 SPLIT
098600*    TYPEPROF USES FOR ITS OWN STRENGTH INSIGHTS, SO A "STRONG"
098700*    CONFIDENCE HERE LINES UP WITH A "STRONG" INSIGHT THERE.
098800         MOVE "Strong  " TO W-RES-CONFIDENCE-LEVEL
098900     ELSE
099000         IF W-RES-CONFIDENCE > 60.0
099100             MOVE "Moderate" TO W-RES-CONFIDENCE-LEVEL
099200         ELSE
099300             MOVE "Low     " TO W-RES-CONFIDENCE-LEVEL
099400*            THE "LOW" LABEL IS PADDED TO EIGHT BYTES WITH
099500*            TRAILING SPACES TO MATCH THE FIXED WIDTH OF
099600*            W-RES-CONFIDENCE-LEVEL - "STRONG" AND "MODERATE"
099700*            ALREADY FILL OR NEARLY FILL THE FIELD.
099800         END-IF
099900     END-IF.
100000
100100     MOVE W-TOTAL-RESP TO W-RES-TOTAL-RESPONSES.
100200
100300     PERFORM 61000-TYPE-SECONDAIRE.
100400*    RUNS UNCONDITIONALLY, EVEN WHEN NO DIMENSION WAS
100500*    BORDERLINE - 61000 ITSELF DECIDES WHETHER A SECONDARY TYPE
100600*    IS ACTUALLY WORTH REPORTING.
100700
100800******************************************************************
100900*  61000-TYPE-SECONDAIRE
101000*  FLIPS EACH BORDERLINE DIMENSION'S LETTER TO BUILD THE
101100*  ALTERNATE CANDIDATE TYPE; REPORTED ONLY IF IT DIFFERS FROM
101200*  THE PRIMARY TYPE.  WITH ZERO BORDERLINE DIMENSIONS THE
101300*  CANDIDATE IS IDENTICAL TO THE PRIMARY TYPE AND IS
101400*  DELIBERATELY NOT REPORTED - A SECONDARY TYPE ONLY MEANS
101500*  SOMETHING WHEN AT LEAST ONE DIMENSION WAS TOO CLOSE TO CALL.
101600******************************************************************
101700 61000-TYPE-SECONDAIRE.
101800*  W-SECONDARY-CANDIDATE STARTS AS AN EXACT COPY OF THE PRIMARY
101900*  TYPE, THEN 61100 BELOW SELECTIVELY FLIPS ONLY THE LETTERS
102000*  BELONGING TO DIMENSIONS THAT LANDED IN THE BORDERLINE BAND.
102100     MOVE SPACES TO W-RES-SECONDARY-TYPE.
102200     MOVE W-RES-MBTI-TYPE TO W-SECONDARY-CANDIDATE.
102300     MOVE 0 TO W-BOOL-ANY-BORDERLINE.
102400     MOVE 1 TO W-DIM-IDX.
102500     PERFORM 61100-FLIP-UNE-LETTRE
102600         VARYING W-DIM-IDX FROM 1 BY 1 UNTIL W-DIM-IDX > 4.
102700
102800     IF W-ANY-BORDERLINE
102900        AND W-SECONDARY-CANDIDATE NOT = W-RES-MBTI-TYPE
103000         MOVE W-SECONDARY-CANDIDATE TO W-RES-SECONDARY-TYPE
103100     END-IF.
103200
103300*  FOR ONE DIMENSION: IF IT WAS BORDERLINE, FLIP ITS LETTER IN
103400*  THE CANDIDATE TYPE TO THE OPPOSITE POLE FROM WHAT WAS
103500*  ACTUALLY CHOSEN AS THE PRIMARY PREFERENCE.
103600 61100-FLIP-UNE-LETTRE.
103700*  A DIMENSION THAT WAS NOT BORDERLINE IS LEFT UNTOUCHED IN THE
103800*  CANDIDATE - ITS LETTER IN W-SECONDARY-CANDIDATE STAYS WHATEVER
103900*  THE PRIMARY TYPE ALREADY PUT THERE AT THE TOP OF 61000.
104000     IF W-DSC-IS-BORDERLINE(W-DIM-IDX)
104100         MOVE 1 TO W-BOOL-ANY-BORDERLINE
104200         IF W-DSC-PREFERENCE(W-DIM-IDX)
104300               = W-DIM-RIGHT-LETTER(W-DIM-IDX)
104400             MOVE W-DIM-LEFT-LETTER(W-DIM-IDX)
104500                 TO W-SECONDARY-CANDIDATE(W-DIM-IDX:1)
104600         ELSE
104700             MOVE W-DIM-RIGHT-LETTER(W-DIM-IDX)
104800                 TO W-SECONDARY-CANDIDATE(W-DIM-IDX:1)
104900         END-IF
105000     END-IF.
105100
105200******************************************************************
105300*  65000-CONSULTER-PROFIL
105400*  CALLS TYPEPROF FOR THE REFERENCE PROFILE, THE STRENGTH
105500*  INSIGHTS, AND THE COMPATIBILITY LIST.  THE PER-DIMENSION
105600*  LABELS AND STRENGTHS MUST BE COPIED INTO THE TYPEPROF
105700*  LINKAGE AREA BEFORE THE CALL, SINCE TYPEPROF HAS NO WAY TO
105800*  SEE THIS PROGRAM'S OWN W-DIMENSION-SCORE-TABLE DIRECTLY.
105900******************************************************************
106000 65000-CONSULTER-PROFIL.
106100*  THE FOUR-ENTRY COPY LOOP RUNS BEFORE THE CALL BELOW BECAUSE
106200*  COBOL LINKAGE PASSES A GROUP BY REFERENCE AS-IS - THERE IS NO
106300*  WAY TO TRANSFORM THE DATA DURING THE CALL ITSELF, SO ALL FOUR
106400*  ENTRIES MUST BE FULLY BUILT FIRST.
106500     MOVE 1 TO W-DIM-IDX.
106600     PERFORM 65100-COPIER-UNE-DIMENSION
106700         VARYING W-DIM-IDX FROM 1 BY 1 UNTIL W-DIM-IDX > 4.
106800
106900     CALL "TYPEPROF" USING W-RES-MBTI-TYPE
107000                            W-TYPEPROF-FOUND-SWITCH
107100                            W-TYPEPROF-PROFILE-AREA
107200                            W-TYPEPROF-DIMENSION-AREA
107300                            W-TYPEPROF-INSIGHT-AREA
107400                            W-TYPEPROF-COMPATIBLE-AREA.
107500*  AN UNKNOWN TYPE CODE (WHICH SHOULD NEVER HAPPEN SINCE ALL 16
107600*  MBTI TYPES ARE ON TYPEPROF'S TABLE, BUT GUARDED AGAINST
107700*  ANYWAY) LEAVES THE PROFILE SECTIONS OF THE REPORT BLANK
107800*  RATHER THAN ABENDING THE RUN.
107900     IF NOT W-TYPE-FOUND
108000         MOVE "TYPE PROFILE NOT ON FILE - BLANK SECTION PRINTED"
108100             TO W-MSG-PROFIL-INTROUVABLE
108200         DISPLAY W-MSG-PROFIL-INTROUVABLE
108300     END-IF.
108400
108500*  ONE DIMENSION'S LABELS AND STRENGTH COPIED FROM THIS
108600*  PROGRAM'S OWN SCORING TABLE INTO THE TYPEPROF LINKAGE AREA.
108700 65100-COPIER-UNE-DIMENSION.
108800*  ONLY FIVE FIELDS PER DIMENSION CROSS INTO TYPEPROF'S LINKAGE
108900*  AREA - THE RAW ACCUMULATOR TOTALS NEVER LEAVE THIS PROGRAM,
109000*  SINCE TYPEPROF ONLY EVER NEEDS TO KNOW WHICH LABEL WON, HOW
109100*  STRONGLY, AND WHETHER IT WAS BORDERLINE.
109200     MOVE W-DSC-PREFERRED-LABEL(W-DIM-IDX)
109300         TO W-TD-PREFERRED-LABEL(W-DIM-IDX).
109400     MOVE W-DIM-LEFT-LABEL(W-DIM-IDX)
109500         TO W-TD-LEFT-LABEL(W-DIM-IDX).
109600     MOVE W-DIM-RIGHT-LABEL(W-DIM-IDX)
109700         TO W-TD-RIGHT-LABEL(W-DIM-IDX).
109800     MOVE W-DSC-STRENGTH(W-DIM-IDX)
109900         TO W-TD-STRENGTH(W-DIM-IDX).
110000     MOVE W-DSC-BORDERLINE-FLAG(W-DIM-IDX)
110100         TO W-TD-BORDERLINE-FLAG(W-DIM-IDX).
110200
110300******************************************************************
110400*  70000-IMPRIMER-RAPPORT AND BELOW
110500*  FIXED TEXT LAYOUT, NO CONTROL BREAKS, ONE REPORT PER RUN -
110600*  EACH SECTION OF THE REPORT IS BUILT AND WRITTEN BY ITS OWN
110700*  PARAGRAPH, ONE GROUP OF LINES AT A TIME, SO A FUTURE CHANGE
110800*  TO ONE SECTION'S WORDING OR LAYOUT TOUCHES ONLY ITS OWN
110900*  PARAGRAPH.  THE SEVEN PARAGRAPHS BELOW RUN IN A FIXED ORDER
111000*  AND EACH ONE OWNS ITS OWN SECTION OF THE REPORT - HEADER,
111100*  TYPE, DIMENSIONS, OVERVIEW, STRENGTHS, CAREERS, FOOTER.
111200******************************************************************
111300 70000-IMPRIMER-RAPPORT.
111400*  SEVEN SUB-PARAGRAPHS, EACH OWNING EXACTLY ONE SECTION OF THE
111500*  REPORT, RUN IN THE FIXED ORDER THE REPORT LAYOUT CALLS FOR -
111600*  HEADER, TYPE, DIMENSIONS, OVERVIEW, STRENGTHS, CAREERS, PIED.
111700     PERFORM 71000-IMPRIMER-ENTETE.
111800     PERFORM 72000-IMPRIMER-TYPE.
111900     PERFORM 73000-IMPRIMER-DIMENSIONS.
112000     PERFORM 74000-IMPRIMER-OVERVIEW.
112100     PERFORM 75000-IMPRIMER-STRENGTHS.
112200     PERFORM 76000-IMPRIMER-CAREERS.
112300     PERFORM 77000-IMPRIMER-PIED.
112400
112500*  BANNER, TITLE, ANOTHER BANNER, THEN A BLANK LINE - ADVANCING
112600*  TO A NEW PAGE ONLY HAPPENS ON THE VERY FIRST LINE OF THE
112700*  WHOLE REPORT.
112800 71000-IMPRIMER-ENTETE.
112900*  THE "AFTER ADVANCING PAGE" ON THE VERY FIRST WRITE IS THE
113000*  ONLY PLACE IN THE WHOLE PROGRAM A NEW PAGE IS FORCED -
113100*  EVERYTHING AFTER IT ADVANCES BY LINE COUNT ONLY.
113200     WRITE LIGNE-IMPRIME FROM W-LIGNE-BANNIERE
113300                         AFTER ADVANCING PAGE.
113400     WRITE LIGNE-IMPRIME FROM W-LIGNE-TITRE
113500                         AFTER ADVANCING 1 LINE.
113600     WRITE LIGNE-IMPRIME FROM W-LIGNE-BANNIERE
113700                         AFTER ADVANCING 1 LINE.
113800     WRITE LIGNE-IMPRIME FROM W-LIGNE-VIDE
113900                         AFTER ADVANCING 1 LINE.
114000
114100*  TYPE CODE, TYPE TITLE FROM TYPEPROF, AND OVERALL CONFIDENCE -
114200*  THE THREE HEADLINE FACTS OF THE WHOLE REPORT, PRINTED BEFORE
114300*  ANY OF THE SUPPORTING DETAIL.
114400 72000-IMPRIMER-TYPE.
114500*  TYPE, TITLE, AND CONFIDENCE EACH GET THEIR OWN WRITE RATHER
114600*  THAN BEING COMBINED INTO ONE WIDE LINE, MATCHING THE REPORT
114700*  LAYOUT'S OWN ONE-FACT-PER-LINE STYLE FOR THIS SECTION.
114800     MOVE W-RES-MBTI-TYPE TO W-LT-TYPE.
114900     WRITE LIGNE-IMPRIME FROM W-LIGNE-TYPE
115000                         AFTER ADVANCING 1 LINE.
115100
115200     MOVE W-TP-TYPE-TITLE TO W-LTT-TITLE.
115300     WRITE LIGNE-IMPRIME FROM W-LIGNE-TITLE
115400                         AFTER ADVANCING 1 LINE.
115500
115600     MOVE W-RES-CONFIDENCE TO W-LC-CONF.
115700     WRITE LIGNE-IMPRIME FROM W-LIGNE-CONFIDENCE
115800                         AFTER ADVANCING 1 LINE.
115900     WRITE LIGNE-IMPRIME FROM W-LIGNE-VIDE
116000                         AFTER ADVANCING 1 LINE.
116100
116200*  HEADER AND RULE, THEN ONE DETAIL LINE PER DIMENSION IN FIXED
116300*  ORDER, THEN A BLANK LINE TO SEPARATE THIS SECTION FROM THE
116400*  NEXT.
116500 73000-IMPRIMER-DIMENSIONS.
116600*  THE RULE LINE REUSES W-LIGNE-REGLE-40 RATHER THAN A SEPARATE
116700*  DIMENSION-SECTION RULE PATTERN - ONE DASH-RULE LENGTH SERVES
116800*  EVERY SECTION OF THIS REPORT.
116900     WRITE LIGNE-IMPRIME FROM W-LIGNE-DIM-HEADER
117000                         AFTER ADVANCING 1 LINE.
117100     WRITE LIGNE-IMPRIME FROM W-LIGNE-REGLE-40
117200                         AFTER ADVANCING 1 LINE.
117300
117400     MOVE 1 TO W-DIM-IDX.
117500     PERFORM 73100-IMPRIMER-UNE-DIMENSION
117600         VARYING W-DIM-IDX FROM 1 BY 1 UNTIL W-DIM-IDX > 4.
117700
117800     WRITE LIGNE-IMPRIME FROM W-LIGNE-VIDE
117900                         AFTER ADVANCING 1 LINE.
118000
118100*  ONE DIMENSION'S PREFERRED LABEL AND STRENGTH PERCENTAGE,
118200*  PRINTED USING THE SHARED DETAIL-LINE PATTERN.
118300 73100-IMPRIMER-UNE-DIMENSION.
118400*  SUBSCRIPTED BY W-DIM-IDX, SO THE SAME PARAGRAPH PRINTS ALL
118500*  FOUR DIMENSIONS WITHOUT FOUR SEPARATE COPIES OF THE WRITE.
118600     MOVE W-DSC-PREFERRED-LABEL(W-DIM-IDX) TO W-LDD-LABEL.
118700     MOVE W-DSC-STRENGTH(W-DIM-IDX)        TO W-LDD-SCORE.
118800     WRITE LIGNE-IMPRIME FROM W-LIGNE-DIM-DETAIL
118900                         AFTER ADVANCING 1 LINE.
119000
119100*  TYPEPROF'S FREE-TEXT OVERVIEW PARAGRAPH, PRINTED VERBATIM.
119200 74000-IMPRIMER-OVERVIEW.
119300*  THE OVERVIEW TEXT IS PRINTED AS ONE FULL 120-BYTE LINE WITH
119400*  NO WORD-WRAP LOGIC - TYPEPROF'S OVERVIEW FIELD IS KEPT SHORT
119500*  ENOUGH AT THE SOURCE TO FIT, SO THIS PROGRAM DOES NOT NEED TO
119600*  SPLIT IT ACROSS MULTIPLE PRINT LINES.
119700     WRITE LIGNE-IMPRIME FROM W-LIGNE-OVERVIEW-HEADER
119800                         AFTER ADVANCING 1 LINE.
119900     WRITE LIGNE-IMPRIME FROM W-LIGNE-REGLE-40
120000                         AFTER ADVANCING 1 LINE.
120100
120200     MOVE W-TP-OVERVIEW TO W-LOT-TEXT.
120300     WRITE LIGNE-IMPRIME FROM W-LIGNE-OVERVIEW-TEXTE
120400                         AFTER ADVANCING 1 LINE.
120500     WRITE LIGNE-IMPRIME FROM W-LIGNE-VIDE
120600                         AFTER ADVANCING 1 LINE.
120700
120800*  THE THREE STRENGTH INSIGHTS FROM TYPEPROF, PRINTED AS A
120900*  BULLETED LIST - ALWAYS EXACTLY THREE LINES, NEVER MORE OR
121000*  FEWER, SINCE TYPEPROF'S OWN PROFILE TABLE CARRIES A FIXED
121100*  THREE STRENGTHS PER TYPE.
121200 75000-IMPRIMER-STRENGTHS.
121300*  STRENGTHS ARE PRINTED IN THE SAME FIXED ORDER TYPEPROF
121400*  RETURNS THEM IN - THIS PROGRAM DOES NOT RANK OR REORDER THEM.
121500     WRITE LIGNE-IMPRIME FROM W-LIGNE-STRENGTHS-HEADER
121600                         AFTER ADVANCING 1 LINE.
121700     WRITE LIGNE-IMPRIME FROM W-LIGNE-REGLE-40
121800                         AFTER ADVANCING 1 LINE.
121900
122000     MOVE W-TP-STRENGTH-1 TO W-LB-TEXTE.
122100     WRITE LIGNE-IMPRIME FROM W-LIGNE-BULLET
122200                         AFTER ADVANCING 1 LINE.
122300     MOVE W-TP-STRENGTH-2 TO W-LB-TEXTE.
122400     WRITE LIGNE-IMPRIME FROM W-LIGNE-BULLET
122500                         AFTER ADVANCING 1 LINE.
122600     MOVE W-TP-STRENGTH-3 TO W-LB-TEXTE.
122700     WRITE LIGNE-IMPRIME FROM W-LIGNE-BULLET
122800                         AFTER ADVANCING 1 LINE.
122900     WRITE LIGNE-IMPRIME FROM W-LIGNE-VIDE
123000                         AFTER ADVANCING 1 LINE.
123100
123200*  THE THREE RECOMMENDED CAREERS FROM TYPEPROF, PRINTED THE
123300*  SAME WAY AS THE STRENGTHS ABOVE, REUSING THE SAME BULLET
123400*  LINE PATTERN.
123500 76000-IMPRIMER-CAREERS.
123600*  CAREERS ARE PRINTED LAST AMONG THE NARRATIVE SECTIONS - THE
123700*  PSYCHOMETRICS COMMITTEE ASKED FOR STRENGTHS TO APPEAR BEFORE
123800*  CAREERS SO THE READER SEES WHY A CAREER IS SUGGESTED BEFORE
123900*  SEEING THE SUGGESTION ITSELF.
124000     WRITE LIGNE-IMPRIME FROM W-LIGNE-CAREERS-HEADER
124100                         AFTER ADVANCING 1 LINE.
124200     WRITE LIGNE-IMPRIME FROM W-LIGNE-REGLE-40
124300                         AFTER ADVANCING 1 LINE.
124400
124500     MOVE W-TP-CAREER-1 TO W-LB-TEXTE.
124600     WRITE LIGNE-IMPRIME FROM W-LIGNE-BULLET
124700                         AFTER ADVANCING 1 LINE.
124800     MOVE W-TP-CAREER-2 TO W-LB-TEXTE.
124900     WRITE LIGNE-IMPRIME FROM W-LIGNE-BULLET
125000                         AFTER ADVANCING 1 LINE.
125100     MOVE W-TP-CAREER-3 TO W-LB-TEXTE.
125200     WRITE LIGNE-IMPRIME FROM W-LIGNE-BULLET
125300                         AFTER ADVANCING 1 LINE.
125400     WRITE LIGNE-IMPRIME FROM W-LIGNE-VIDE
125500                         AFTER ADVANCING 1 LINE.
125600
125700*  CLOSING BANNER - NO "PAGE N OF N" OR RUN-DATE FOOTER LINE;
125800*  THE REPORT LAYOUT CALLS FOR NONE.
125900 77000-IMPRIMER-PIED.
126000*  NO "CONTINUED ON NEXT PAGE" LOGIC EXISTS BECAUSE THE REPORT
126100*  LAYOUT NEVER RUNS LONG ENOUGH TO SPAN A SECOND PAGE - EVERY
126200*  SECTION ABOVE IS A FIXED, SHORT NUMBER OF LINES.
126300     WRITE LIGNE-IMPRIME FROM W-LIGNE-BANNIERE
126400                         AFTER ADVANCING 1 LINE.
126500
126600******************************************************************
126700*   90000-DISPLAY-TRACE
126800*   ONLY FIRES WHEN UPSI-3 IS SET ON AT JCL/LOGON TIME - SAME
126900*   KIND OF SCORING-DESK DIAGNOSTIC AS CHKRESP'S AND VALIDRSP'S
127000*   OWN TRACE PARAGRAPHS, BUT SCOPED TO THE FINAL SCORING
127100*   RESULT RATHER THAN A SINGLE RESPONSE OR A SINGLE VALIDATOR
127200*   CALL.
127300******************************************************************
127400 90000-DISPLAY-TRACE.
127500*   THE DISPLAY BELOW DELIBERATELY PULLS ONE FIELD FROM EACH OF
127600*   THE THREE SUBPROGRAMS THIS ONE CALLS (CHKRESP'S W-CC-CODE
127700*   AND W-CT-CODE, PLUS THIS PROGRAM'S OWN TYPE AND CONFIDENCE)
127800*   SO A SINGLE TRACE LINE TELLS THE SCORING DESK WHETHER THE
127900*   WHOLE CHAIN OF CALLS BEHAVED, NOT JUST THIS PROGRAM ALONE.
128000     DISPLAY "SCORETYP TYPE=" W-RES-MBTI-TYPE
128100             " CONF=" W-RES-CONFIDENCE
128200             " CCODE=" W-CC-CODE
128300             " TCODE=" W-CT-CODE
128400             " IMBAL=" W-CT-IMBALANCE-FLAG.
128500
128600 END PROGRAM SCORETYP.
