000100******************************************************************
000200* PROGRAM: MBTIRUN
000300* PURPOSE: BATCH DRIVER FOR THE MBTI SCORING RUN.  CALLS
000400*          SELECTQS TO BUILD THE QUESTION-SELECTION TABLE, CALLS
000500*          SCORETYP TO SCORE THE RESPONSE FILE AND PRINT THE
000600*          REPORT, THEN WRITES THE EXPORTABLE RESULTS FILE
000700*          ITSELF - THE SAME WAY THE OLD MENU PROGRAM OWNED ITS
000800*          OWN BACKUP PARAGRAPH RATHER THAN CALLING OUT FOR IT.
000900*
001000*          THIS IS THE ONLY PROGRAM IN THE RUN WITH NO LINKAGE
001100*          SECTION - IT IS THE TOP OF THE CALL CHAIN, STARTED
001200*          DIRECTLY BY THE NIGHTLY JCL, AND NEVER ITSELF CALLED.
001300*          IT OWNS NOTHING BUT THE RESULTS FILE; THE QUESTION
001400*          FILE, THE RESPONSE FILE, THE TYPE-PROFILES FILE AND
001500*          THE PRINTED REPORT ALL BELONG TO THE TWO SUBPROGRAMS
001600*          IT CALLS.
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. MBTIRUN.
002000 AUTHOR. N. OUELLET.
002100 INSTALLATION. MERIDIAN TESTING CTR.
002200 DATE-WRITTEN. 05/22/89.
002300 DATE-COMPILED.
002400 SECURITY.  UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002500
002600******************************************************************
002700*                      C H A N G E   L O G
002800*------------------------------------------------------------------
002900* 05/22/89  NO   TKT-0021  ORIGINAL CODING - REPLACED THE OLD
003000*                          MENU DRIVER WITH A STRAIGHT-LINE BATCH
003100*                          SEQUENCE (NO SCREEN, NO OPERATOR
003200*                          CHOICE).
003300* 02/14/90  NO   TKT-0060  ADDED CONSOLE READ OF THE TEST-LENGTH
003400*                          RUN PARAMETER (S/M/L).  OPERATORS HAD
003500*                          BEEN RE-KEYING THE CARD DECK FOR EACH
003600*                          LENGTH; THIS LET THEM ANSWER A SINGLE
003700*                          PROMPT INSTEAD.
003800* 09/09/90  DMM  TKT-0104  ADDED EXPORTER PARAGRAPHS TO WRITE THE
003900*                          RESULTS FILE, REPLACING THE OLD
004000*                          BACKUP-TO-DISKETTE UTILITY MENU.
004100* 06/02/96  AGN  TKT-0310  REVIEWED FOR CENTURY-DATE PROJECT -
004200*                          NO DATE FIELDS IN THIS PROGRAM, NO
004300*                          CHANGE REQUIRED.  SIGNED OFF Y2K.
004400* 02/27/99  PTC  TKT-0370  CONFIRMED Y2K REVIEW, SIGNED OFF AGAIN
004500*                          PER AUDIT REQUEST.
004600* 05/09/05  LJF  TKT-0493  DOCUMENTATION PASS, NO LOGIC CHANGE.
004700* 10/30/09  LJF  TKT-0556  ADDED TRACE SWITCH (UPSI-5).
004800* 02/18/14  SWK  TKT-0624  VERIFIED AGAINST REVISED BATCH FLOW -
004900*                          NO CODE CHANGE NEEDED.
005000* 06/05/19  SWK  TKT-0704  MINOR COMMENT CLEANUP ON THE EXPORTER
005100*                          PARAGRAPHS.
005200* 03/11/22  SWK  TKT-0789  ADDED DEFAULTED-PARAMETER MESSAGE AND
005300*                          EXPANDED COMMENTS AT AUDITOR'S
005400*                          REQUEST - NO LOGIC CHANGE.
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-AT.
006000 OBJECT-COMPUTER. IBM-AT.
006100 SPECIAL-NAMES.
006200*    LENGTH-CODE GUARDS THE CONSOLE ANSWER TO THE PROMPT BELOW -
006300*    ONLY S, M, OR L ARE LEGAL TEST LENGTHS.
006400     CLASS LENGTH-CODE IS "S" "M" "L"
006500     SWITCH UPSI-5 IS MR-TRACE-SWITCH ON STATUS IS MR-TRACE-ON.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    RESULTS IS THE ONE FILE THIS DRIVER OWNS OUTRIGHT - SEE THE
007000*    BANNER ABOVE FOR WHY THE OTHER FOUR BELONG TO THE CALLEES.
007100     SELECT RESULTS-FILE ASSIGN TO "RESULTS"
007200             ORGANIZATION IS SEQUENTIAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700*  ONE FIXED-LENGTH 32-BYTE RECORD TYPE SERVES BOTH THE RESULT
007800*  RECORD AND EACH OF THE FOUR DIMENSION-SCORE RECORDS THAT
007900*  FOLLOW IT - THE READING PROGRAM ON THE OTHER END TELLS THEM
008000*  APART BY POSITION (FIRST RECORD IS THE RESULT, NEXT FOUR ARE
008100*  THE DIMENSIONS IN FIXED E_I/S_N/T_F/J_P ORDER).
008200 FD  RESULTS-FILE
008300 LABEL RECORD STANDARD.
008400 01  RES-RECORD                  PIC X(32).
008500
008600 WORKING-STORAGE SECTION.
008700*  SCRATCH MESSAGE FOR THE DEFAULTED-PARAMETER WARNING BELOW -
008800*  A STANDALONE 77-LEVEL SINCE IT IS NOT PART OF ANY LARGER
008900*  WORKING-STORAGE GROUP, ONLY EVER LOADED AND DISPLAYED WHEN
009000*  05000-LIRE-PARAMETRE DEFAULTS THE RUN LENGTH.
009100 77  W-MSG-PARM-DEFAULTED        PIC X(30)      VALUE SPACES.
009200****************************PARAMETRE DE RUN************************
009300*  THE ONE RUN PARAMETER THIS DRIVER ACCEPTS - DEFAULTS TO THE
009400*  LONG FORM SO AN UNATTENDED RUN (NO OPERATOR AT THE CONSOLE)
009500*  NEVER ABORTS FOR LACK OF AN ANSWER.
009600 01  W-TEST-LENGTH               PIC X(1)       VALUE "L".
009700
009800****************************COMPTEURS******************************
009900*  W-DIM-IDX WALKS THE FOUR DIMENSION-SCORE ENTRIES WHEN WRITING
010000*  THEM TO THE RESULTS FILE ONE AT A TIME BELOW.
010100 01  W-SCAN-AREA.
010200     05  W-DIM-IDX               PIC S9(3)      COMP.
010300 01  W-SCAN-AREA-X REDEFINES W-SCAN-AREA.
010400     05  W-SCAN-DISPLAY          PIC X(3).
010500
010600****************************TABLE DE QUESTIONS SELECTIONNEES*******
010700*  RECEIVES THE QUESTION-SELECTION TABLE BUILT BY SELECTQS AND
010800*  HANDS IT STRAIGHT ON TO SCORETYP - THIS DRIVER NEVER LOOKS
010900*  INSIDE IT ITSELF, IT ONLY PASSES IT THROUGH.
011000 01  W-QUESTION-TABLE-AREA.
011100     05  W-QT-COUNT              PIC 9(3).
011200     05  W-QT-ENTRY OCCURS 100 TIMES.
011300         10  W-QT-ID             PIC X(8).
011400         10  W-QT-DIMENSION      PIC X(3).
011500         10  W-QT-REVERSE        PIC X(1).
011600         10  W-QT-MATCHED        PIC X(1).
011700
011800****************************RESULTAT ET DIMENSIONS******************
011900*  RECEIVES THE SCORED RESULT FROM SCORETYP.  THE REDEFINES
012000*  BELOW GIVES 41000-ECRIRE-RESULTAT A SINGLE FIXED-WIDTH VIEW
012100*  TO MOVE STRAIGHT TO THE EXPORT AREA WITHOUT FIELD-BY-FIELD
012200*  UNDERSTANDING OF THE LAYOUT.
012300 01  W-RESULT-REC.
012400     05  W-RES-MBTI-TYPE         PIC X(4).
012500     05  W-RES-CONFIDENCE        PIC 9(3)V9(1).
012600     05  W-RES-CONFIDENCE-LEVEL  PIC X(8).
012700     05  W-RES-SECONDARY-TYPE    PIC X(4).
012800     05  W-RES-TOTAL-RESPONSES   PIC 9(3).
012900     05  FILLER                  PIC X(8).
013000 01  W-RESULT-REC-X REDEFINES W-RESULT-REC.
013100     05  W-RESULT-DISPLAY        PIC X(32).
013200
013300*  FOUR ENTRIES, FIXED ORDER E_I/S_N/T_F/J_P, ONE PER MBTI
013400*  DIMENSION - SCORETYP FILLS THIS TABLE, 42000-ECRIRE-UNE-
013500*  DIMENSION BELOW WRITES EACH ENTRY OUT AS ITS OWN RECORD.
013600 01  W-DIMENSION-SCORE-TABLE.
013700     05  W-DSC-ENTRY OCCURS 4.
013800         10  W-DSC-DIMENSION         PIC X(3).
013900         10  W-DSC-PREFERENCE        PIC X(1).
014000         10  W-DSC-PREFERRED-LABEL   PIC X(12).
014100         10  W-DSC-STRENGTH          PIC 9(3)V9(1).
014200         10  W-DSC-RIGHT-SCORE       PIC 9(3)V9(1).
014300         10  W-DSC-LEFT-SCORE        PIC 9(3)V9(1).
014400         10  W-DSC-BORDERLINE-FLAG   PIC X(1).
014500         10  W-DSC-RESPONSE-COUNT    PIC 9(3).
014600 01  W-DIMENSION-SCORE-TABLE-X REDEFINES W-DIMENSION-SCORE-TABLE.
014700     05  W-DSC-DISPLAY OCCURS 4  PIC X(32).
014800
014900****************************ZONE D'EXPORTATION**********************
015000*  THE WRO- PREFIX (RATHER THAN W-RES-) MARKS THIS AS AN EXPORT
015100*  AREA BUILT JUST BEFORE A WRITE, SEPARATE FROM THE W-RESULT-REC
015200*  RECEIVING AREA ABOVE, SO A FIELD-ORDER CHANGE IN ONE NEVER
015300*  SILENTLY RESHUFFLES THE OTHER.
015400 01  W-RESULT-OUT.
015500     05  WRO-MBTI-TYPE           PIC X(4).
015600     05  WRO-CONFIDENCE          PIC 9(3)V9(1).
015700     05  WRO-CONFIDENCE-LEVEL    PIC X(8).
015800     05  WRO-SECONDARY-TYPE      PIC X(4).
015900     05  WRO-TOTAL-RESPONSES     PIC 9(3).
016000     05  FILLER                  PIC X(9).
016100
016200*  SAME IDEA AS W-RESULT-OUT ABOVE, ONE DIMENSION-SCORE ENTRY AT
016300*  A TIME.
016400 01  W-DIMENSION-OUT.
016500     05  WDO-DIMENSION           PIC X(3).
016600     05  WDO-PREFERENCE          PIC X(1).
016700     05  WDO-PREFERRED-LABEL     PIC X(12).
016800     05  WDO-STRENGTH            PIC 9(3)V9(1).
016900     05  WDO-RIGHT-SCORE         PIC 9(3)V9(1).
017000     05  WDO-LEFT-SCORE          PIC 9(3)V9(1).
017100     05  WDO-BORDERLINE-FLAG     PIC X(1).
017200     05  WDO-RESPONSE-COUNT      PIC 9(3).
017300
017400 PROCEDURE DIVISION.
017500*  NO PARAGRAPHS ARE DECLARED AHEAD OF 00000-MAIN-PROCEDURE -
017600*  THIS SHOP NUMBERS THE ENTRY PARAGRAPH ZERO AND EVERYTHING
017700*  ELSE IN HUNDREDS FROM THERE, THE SAME AS SELECTQS, TYPEPROF,
017800*  CHKRESP AND SCORETYP DO.
017900
018000 00000-MAIN-PROCEDURE.
018100******************************************************************
018200*   THE WHOLE RUN IN FOUR STEPS: READ THE LENGTH PARAMETER, BUILD
018300*   THE QUESTION TABLE, SCORE AND PRINT, EXPORT THE RESULT.  NO
018400*   BRANCHING - THIS IS A STRAIGHT-LINE BATCH DRIVER AND STAYS
018500*   ONE THE SAME WAY SINCE TKT-0021 REPLACED THE OLD MENU.
018600******************************************************************
018700     PERFORM 05000-LIRE-PARAMETRE.
018800*  ONCE THE LENGTH IS SETTLED IT NEVER CHANGES FOR THE REST OF
018900*  THE RUN - SELECTQS AND SCORETYP EACH GET CALLED EXACTLY ONCE
019000*  PER EXECUTION, NOT ONCE PER ANSWER SHEET.
019100
019200*  SELECTQS RETURNS WHICH QUESTIONS ARE IN PLAY FOR THIS RUN -
019300*  SCORETYP WILL ONLY SCORE RESPONSES THAT MATCH AN ENTRY HERE.
019400     CALL "SELECTQS" USING W-TEST-LENGTH
019500                            W-QUESTION-TABLE-AREA.
019600
019700*  SCORETYP DOES ALL THE WORK - READS RESPONSES, RUNS THE
019800*  VALIDATOR, SCORES THE FOUR DIMENSIONS, DETERMINES THE TYPE,
019900*  CONSULTS THE PROFILE, AND PRINTS THE REPORT - AND HANDS BACK
020000*  ONLY THE TWO AREAS THIS DRIVER STILL NEEDS TO EXPORT.
020100     CALL "SCORETYP" USING W-QUESTION-TABLE-AREA
020200                            W-RESULT-REC
020300                            W-DIMENSION-SCORE-TABLE.
020400
020500     PERFORM 40000-EXPORTER-RESULTATS.
020600
020700     IF MR-TRACE-ON
020800         PERFORM 90000-DISPLAY-TRACE
020900     END-IF.
021000
021100     STOP RUN.
021200
021300******************************************************************
021400*  05000-LIRE-PARAMETRE
021500*  READS THE ONE-CHARACTER TEST-LENGTH RUN PARAMETER FROM THE
021600*  CONSOLE - S, M, OR L.  ANYTHING ELSE DEFAULTS TO THE LONG
021700*  FORM, THE SAME WAY THE OLD MENU DEFAULTED A BLANK SCREEN
021800*  ENTRY RATHER THAN ABORTING THE RUN.
021900******************************************************************
022000 05000-LIRE-PARAMETRE.
022100     ACCEPT W-TEST-LENGTH FROM CONSOLE.
022200*  AN UNATTENDED JOB STREAM WITH NO OPERATOR TO ANSWER THE
022300*  CONSOLE PROMPT FALLS THROUGH THIS TEST EVERY TIME - THE
022400*  WARNING BELOW IS FOR WHOEVER REVIEWS THE JOB LOG NEXT
022500*  MORNING, NOT FOR THE OPERATOR IN REAL TIME.
022600     IF NOT LENGTH-CODE W-TEST-LENGTH
022700         MOVE "RUN PARM INVALID - DEFAULTED TO LONG FORM" TO
022800             W-MSG-PARM-DEFAULTED
022900         DISPLAY W-MSG-PARM-DEFAULTED
023000         MOVE "L" TO W-TEST-LENGTH
023100     END-IF.
023200
023300******************************************************************
023400*  40000-EXPORTER-RESULTATS
023500*  WRITES THE RESULT RECORD FOLLOWED BY THE FOUR DIMENSION SCORE
023600*  RECORDS, FIXED ORDER E_I/S_N/T_F/J_P, TO THE RESULTS FILE.
023700******************************************************************
023800 40000-EXPORTER-RESULTATS.
023900*  OUTPUT MODE ONLY - THIS DRIVER NEVER REOPENS THE RESULTS FILE
024000*  FOR EXTEND OR INPUT; EACH RUN STARTS A FRESH FILE, THE SAME
024100*  WAY THE OLD BACKUP-TO-DISKETTE UTILITY ALWAYS OVERWROTE
024200*  RATHER THAN APPENDED.
024300     OPEN OUTPUT RESULTS-FILE.
024400     PERFORM 41000-ECRIRE-RESULTAT.
024500     MOVE 1 TO W-DIM-IDX.
024600     PERFORM 42000-ECRIRE-UNE-DIMENSION
024700         VARYING W-DIM-IDX FROM 1 BY 1 UNTIL W-DIM-IDX > 4.
024800     CLOSE RESULTS-FILE.
024900
025000*  MOVE EACH RECEIVED FIELD TO ITS EXPORT COUNTERPART ONE FOR
025100*  ONE - NO ARITHMETIC, NO EDITING, THE RESULT TRAVELS OUT
025200*  EXACTLY AS SCORETYP COMPUTED IT.
025300 41000-ECRIRE-RESULTAT.
025400     MOVE W-RES-MBTI-TYPE        TO WRO-MBTI-TYPE.
025500     MOVE W-RES-CONFIDENCE       TO WRO-CONFIDENCE.
025600     MOVE W-RES-CONFIDENCE-LEVEL TO WRO-CONFIDENCE-LEVEL.
025700     MOVE W-RES-SECONDARY-TYPE   TO WRO-SECONDARY-TYPE.
025800     MOVE W-RES-TOTAL-RESPONSES  TO WRO-TOTAL-RESPONSES.
025900     WRITE RES-RECORD FROM W-RESULT-OUT.
026000
026100*  SAME ONE-FOR-ONE MOVE, SUBSCRIPTED BY W-DIM-IDX FOR WHICHEVER
026200*  OF THE FOUR DIMENSIONS THE CONTROLLING PERFORM VARYING IS ON.
026300 42000-ECRIRE-UNE-DIMENSION.
026400*  W-DIM-IDX IS SET BY THE VARYING CLAUSE ON THE CALLING PERFORM
026500*  IN 40000 ABOVE - THIS PARAGRAPH NEVER TOUCHES THE INDEX
026600*  ITSELF, ONLY READS IT, THE SAME OUT-OF-LINE LOOP-BODY HABIT
026700*  VALIDRSP USES FOR ITS OWN SCAN PARAGRAPH.
026800     MOVE W-DSC-DIMENSION(W-DIM-IDX)       TO WDO-DIMENSION.
026900     MOVE W-DSC-PREFERENCE(W-DIM-IDX)       TO WDO-PREFERENCE.
027000     MOVE W-DSC-PREFERRED-LABEL(W-DIM-IDX)  TO WDO-PREFERRED-LABEL.
027100     MOVE W-DSC-STRENGTH(W-DIM-IDX)          TO WDO-STRENGTH.
027200     MOVE W-DSC-RIGHT-SCORE(W-DIM-IDX)       TO WDO-RIGHT-SCORE.
027300     MOVE W-DSC-LEFT-SCORE(W-DIM-IDX)        TO WDO-LEFT-SCORE.
027400     MOVE W-DSC-BORDERLINE-FLAG(W-DIM-IDX)   TO WDO-BORDERLINE-FLAG.
027500     MOVE W-DSC-RESPONSE-COUNT(W-DIM-IDX)    TO WDO-RESPONSE-COUNT.
027600     WRITE RES-RECORD FROM W-DIMENSION-OUT.
027700
027800******************************************************************
027900*   90000-DISPLAY-TRACE
028000*   ONLY FIRES WHEN UPSI-5 IS SET ON AT JCL/LOGON TIME.
028100******************************************************************
028200 90000-DISPLAY-TRACE.
028300     DISPLAY "MBTIRUN LENGTH=" W-TEST-LENGTH
028400             " TYPE=" W-RES-MBTI-TYPE
028500             " QCOUNT=" W-QT-COUNT.
028600
028700 END PROGRAM MBTIRUN.
